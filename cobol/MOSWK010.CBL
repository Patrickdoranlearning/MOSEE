000010******************************************************************
000020* FECHA       : 08/01/2026                                       *
000030* PROGRAMADOR : M. CASTELLANOS (MCH)                             *
000040* APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES             *
000050* PROGRAMA    : MOSWK010                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : LEE EL MAESTRO DE EMISORES (TICKMAS), SUS DATOS  *
000080*             : DE MERCADO (MKTDATA) Y HASTA 10 AÑOS DE ESTADOS  *
000090*             : FINANCIEROS ANUALES (ANNLFUN) EN UN EMPATE       *
000100*             : SECUENCIAL POR TICKER; CALCULA VALORACIONES      *
000110*             : (DCF, PAD, PAD-DIVIDENDO, VALOR EN LIBROS),      *
000120*             : RAZONES DE MARGEN DE SEGURIDAD (MOS) Y PUNTAJES  *
000130*             : MOSEE, CALIFICA AL EMISOR CONTRA LOS CINCO        *
000140*             : ESQUEMAS CLASICOS DE INVERSION EN VALOR (GRAHAM, *
000150*             : BUFFETT, LYNCH, GREENBLATT, FISHER), TRIANGULA   *
000160*             : UN RANGO DE VALORACION CONSERVADOR/BASE/         *
000170*             : OPTIMISTA, ASIGNA UN NIVEL DE CONFIANZA Y EMITE  *
000180*             : UN VEREDICTO DE RECOMENDACION RANQUEADO POR      *
000190*             : PAD-MOSEE, CON SU REPORTE DE CONTROL.            *
000200* ARCHIVOS    : TICKMAS=C, MKTDATA=C, ANNLFUN=C, ANALRES=A,      *
000210*             : ANALRPT=A (IMPRESION)                            *
000220* ACCION (ES) : C=CONSULTA (LECTURA SECUENCIAL), A=ACTUALIZA     *
000230*             : (GENERA ANALRES/ANALRPT)                         *
000240* INSTALADO   : DD/MM/AAAA                                       *
000250* BPM/RATIONAL: 228905                                           *
000260* NOMBRE      : CORRIDA SEMANAL DE ANALISIS MOSEE                *
000270******************************************************************
000280*               L O G    D E   M O D I F I C A C I O N E S       *
000290******************************************************************
000300* FECHA      PROG  TICKET  DESCRIPCION                           *
000310* ---------- ----  ------  -------------------------------------- *
000320* 08/01/2026 MCH   228905  CREACION INICIAL. SE DERIVA DE LA      *
000330*                          ESTRUCTURA DE CIERRES1 (TLCU1C04),     *
000340*                          SUSTITUYENDO EL CALCULO DE MORAS POR   *
000350*                          EL ANALISIS DE VALOR MOSEE.            *
000360* 15/01/2026 MCH   228944  SE AGREGA EL EMPATE SECUENCIAL DE      *
000370*                          TICKMAS/MKTDATA/ANNLFUN Y LA TABLA     *
000380*                          ANUAL EN MEMORIA (WKS-TABLA-ANUAL).    *
000390* 22/01/2026 RQL   229011  SE AGREGAN LOS CALCULOS DE VALORACION  *
000400*                          (PAD, PAD-DIV, DCF, LIBROS) Y LAS      *
000410*                          RAZONES MOS/MOSEE.                     *
000420* 29/01/2026 RQL   229058  SE AGREGA LA FORMULA MAGICA (EV, EY,   *
000430*                          ROC) Y SU RANQUEO DE DOS VIAS.         *
000440* 05/02/2026 MCH   229120  SE AGREGAN LAS METRICAS DE CRECIMIENTO *
000450*                          DE FISHER Y LA CALIFICACION COMPUESTA  *
000460*                          (GRAHAM/BUFFETT/LYNCH/GREENBLATT/      *
000470*                          FISHER) CON PESOS BALANCEADOS.         *
000480* 12/02/2026 MCH   229177  SE AGREGA EL CALCULO DE CONFIANZA Y    *
000490*                          EL MOTOR DE RANGOS DE VALORACION.      *
000500* 19/02/2026 RQL   229233  SE AGREGA EL MOTOR DE VEREDICTO        *
000510*                          (LENTES GRAHAM/BUFFETT/LYNCH/FISHER)   *
000520*                          Y LA RECOMENDACION DE RESPALDO.        *
000530* 26/02/2026 MCH   229288  SE AGREGA EL RANQUEO FINAL POR         *
000540*                          PAD-MOSEE Y EL REPORTE DE CONTROL.     *
000550* 10/03/2026 RQL   229350  CORRECCION: LA COBERTURA DE INTERES SE *
000560*                          TOPABA EN CERO EN VEZ DEL CENTINELA    *
000570*                          999,999.99 CUANDO EL INTERES ERA CERO. *
000580* 09/08/2026 MCH   241950  REVISION GENERAL PARA LA CORRIDA DE    *
000590*                          AGOSTO; SE DOCUMENTA EL LIMITE DE 100  *
000600*                          EMISORES POR CORRIDA.                  *
000610* 09/08/2026 MCH   242005  SE AGREGA LA CALIFICACION PROPIA DEL   *
000620*                          PANEL DE INTELIGENCIA (AR-QUALITY-     *
000630*                          GRADE, BANDA DE 6 NIVELES) Y LOS       *
000640*                          CUATRO LENTES DE FILOSOFO (GRAHAM/     *
000650*                          BUFFETT/LYNCH/FISHER) CON SU PROPIO    *
000660*                          PUNTAJE, LETRA Y VEREDICTO; SE AGREGAN *
000670*                          LAS BANDERAS DE FORTALEZA/DEBILIDAD Y  *
000680*                          EL TEXTO DE ACCION SUGERIDA. NINGUNO   *
000690*                          DE ESTOS DATOS SALE EN ANALRES NI EN   *
000700*                          EL REPORTE; SON DE USO INTERNO.        *
000710* 09/08/2026 MCH   242011  SE DESDOBLAN EN PARRAFOS FUERA DE      *
000720*                          LINEA (PERFORM...THRU/VARYING SOBRE    *
000730*                          SECTION) LOS CICLOS MAS PESADOS: EL    *
000740*                          FILTRO DE TICKER, LA SEGUNDA PASADA,   *
000750*                          LA CARGA DE ANNLFUN (CON GO TO PARA EL *
000760*                          CORTE DE TICKER), LA REGRESION         *
000770*                          PONDERADA, LA RAIZ CUADRADA DE NEWTON, *
000780*                          LOS RANQUEOS DE FORMULA MAGICA Y       *
000790*                          PAD-MOSEE, LA CONSISTENCIA DE METRICAS *
000800*                          Y EL MOTOR DE RANGOS; SE RETIRAN LOS   *
000810*                          PERFORM...END-PERFORM EN LINEA DE ESAS *
000820*                          SECCIONES. ALGUNOS ACUMULADORES DE USO *
000830*                          EXCLUSIVAMENTE LOCAL PASAN A NIVEL 77. *
000840* 09/08/2026 MCH   242108  CORRIGE EL TOPE DE 100 EMISORES: LA     *
000850*                          PRUEBA SE HACIA SOLO AL TOPE DEL CICLO  *
000860*                          PRINCIPAL, POR LO QUE SE ANALIZABA Y SE *
000870*                          GRABABA UN EMISOR 101. AHORA SE NIEGA   *
000880*                          EL FILTRO DENTRO DE PROCESA-TICKERS EN  *
000890*                          CUANTO EL CONTADOR YA LLEGO A 100,      *
000900*                          ANTES DE ACEPTAR UN EMISOR MAS.         *
000910* 09/08/2026 MCH   242109  CORRIGE EL PERCENTIL DE RANK-BY-PAD-    *
000920*                          MOSEE (RPM-UN-EMISOR): LE FALTABA EL    *
000930*                          +1 QUE SI TENIA EL PERCENTIL DE FORMULA *
000940*                          MAGICA, POR LO QUE EL EMISOR #1 NUNCA   *
000950*                          LLEGABA A 100 Y, CON UN SOLO EMISOR     *
000960*                          VALIDO, DABA CERO EN VEZ DE 100.        *
000970* 10/08/2026 MCH   242201  SE CALCULA EL NOPAT DEL ULTIMO AÑO EN    *
000980*                          CALC-MARGINS-TAXRATE (ANTES UN CONTINUE  *
000990*                          QUE NO FIJABA NADA) Y CALC-ROIC PASA A   *
001000*                          DIVIDIR ESE NOPAT ENTRE CAPITAL          *
001010*                          INVERTIDO, EN VEZ DE LA UTILIDAD DEL     *
001020*                          DUEÑO; ESTO CORRIGE EL ROIC QUE LLEGABA  *
001030*                          A SCORE-BUFFETT Y AL LENTE BUFFETT DE    *
001040*                          U9. TAMBIEN SE CORRIGE PF-OE-PROMEDIO    *
001050*                          PARA QUE SEA LA MEDIA REAL DE LA         *
001060*                          UTILIDAD DEL DUEÑO POR AÑO, NO UNA       *
001070*                          COPIA DEL ULTIMO AÑO. SE DESDOBLAN EN    *
001080*                          PARRAFOS FUERA DE LINEA LAS PROYECCIONES *
001090*                          DE INGRESO NETO/DIVIDENDOS/RECOMPRAS, EL *
001100*                          FLUJO DE CAJA LIBRE, LA UTILIDAD DEL     *
001110*                          DUEÑO, LAS TRES VALORACIONES PAD/PAD-    *
001120*                          DIV/DCF Y LAS ESTADISTICAS DE CRECIMIENTO*
001130*                          YOY/TENDENCIA DE MARGEN/REINVERSION, QUE *
001140*                          SEGUIAN EN PERFORM...END-PERFORM EN      *
001150*                          LINEA.                                  *
001160******************************************************************
001170 ID DIVISION.
001180 PROGRAM-ID.    MOSWK010.
001190 AUTHOR.        M. CASTELLANOS.
001200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BATCH.
001210 DATE-WRITTEN.  08/01/2026.
001220 DATE-COMPILED.
001230 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
001240 ENVIRONMENT DIVISION.
001250 CONFIGURATION SECTION.
001260 SPECIAL-NAMES.
001270     C01 IS TOP-OF-FORM.
001280 INPUT-OUTPUT SECTION.
001290 FILE-CONTROL.
001300     SELECT TICKMAS ASSIGN TO TICKMAS
001310            ORGANIZATION  IS SEQUENTIAL
001320            ACCESS        IS SEQUENTIAL
001330            FILE STATUS   IS FS-TICKMAS
001340                             FSE-TICKMAS.
001350
001360     SELECT MKTDATA ASSIGN TO MKTDATA
001370            ORGANIZATION  IS SEQUENTIAL
001380            ACCESS        IS SEQUENTIAL
001390            FILE STATUS   IS FS-MKTDATA
001400                             FSE-MKTDATA.
001410
001420     SELECT ANNLFUN ASSIGN TO ANNLFUN
001430            ORGANIZATION  IS SEQUENTIAL
001440            ACCESS        IS SEQUENTIAL
001450            FILE STATUS   IS FS-ANNLFUN
001460                             FSE-ANNLFUN.
001470
001480     SELECT ANALRES ASSIGN TO ANALRES
001490            ORGANIZATION  IS SEQUENTIAL
001500            ACCESS        IS SEQUENTIAL
001510            FILE STATUS   IS FS-ANALRES
001520                             FSE-ANALRES.
001530
001540     SELECT ANALRPT ASSIGN TO ANALRPT
001550            ORGANIZATION  IS SEQUENTIAL
001560            ACCESS        IS SEQUENTIAL
001570            FILE STATUS   IS FS-ANALRPT
001580                             FSE-ANALRPT.
001590
001600 DATA DIVISION.
001610 FILE SECTION.
001620******************************************************************
001630*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001640******************************************************************
001650*   MAESTRO DE EMISORES (UN REGISTRO POR COMPAÑIA)
001660*   DATOS DE MERCADO (UN REGISTRO POR EMISOR)
001670*   ESTADOS FINANCIEROS ANUALES (HASTA 10 POR EMISOR)
001680*   RESULTADO DE ANALISIS (SALIDA, UNO POR EMISOR ANALIZADO)
001690*   REPORTE COLUMNAR DE ANALISIS (IMPRESION, 132 COLUMNAS)
001700 FD TICKMAS.
001710    COPY MSTKMST.
001720 FD MKTDATA.
001730    COPY MSMKTDT.
001740 FD ANNLFUN.
001750    COPY MSANNFN.
001760 FD ANALRES.
001770    COPY MSANRES.
001780 FD ANALRPT
001790     RECORD CONTAINS 132 CHARACTERS.
001800 01  LINEA-REPORTE               PIC X(132).
001810
001820 WORKING-STORAGE SECTION.
001830******************************************************************
001840*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001850******************************************************************
001860     COPY MSFSEST.
001870
001880******************************************************************
001890*                     SWITCHES DE FIN DE ARCHIVO                 *
001900******************************************************************
001910 01  WKS-FLAGS.
001920     02  WKS-FIN-TICKMAS         PIC X(01) VALUE 'N'.
001930         88  FIN-TICKMAS                  VALUE 'S'.
001940     02  WKS-FIN-MKTDATA         PIC X(01) VALUE 'N'.
001950         88  FIN-MKTDATA                  VALUE 'S'.
001960     02  WKS-FIN-ANNLFUN         PIC X(01) VALUE 'N'.
001970         88  FIN-ANNLFUN                  VALUE 'S'.
001980     02  WKS-HAY-DATOS-EMISOR    PIC X(01) VALUE 'N'.
001990         88  HAY-DATOS-EMISOR             VALUE 'S'.
002000     02  WKS-PASA-FILTRO         PIC X(01) VALUE 'N'.
002010         88  PASA-FILTRO                  VALUE 'S'.
002020     02  WKS-TIENE-NETO          PIC X(01) VALUE 'N'.
002030     02  WKS-MSG-NETO-ENCONTRADO PIC X(01) VALUE 'N'.
002040
002050******************************************************************
002060*              PARAMETROS DE FILTRO (U12) - LISTAS POR DEFECTO    *
002070******************************************************************
002080 01  TABLA-PAISES-EXCLUYE.
002090     02  FILLER                  PIC X(20) VALUE
002100        'RUSSIA              '.
002110 01  F REDEFINES TABLA-PAISES-EXCLUYE.
002120     02  PAIS-EXCLUYE            PIC X(20) OCCURS 1 TIMES.
002130 01  WKS-TOTAL-PAIS-EXCL         PIC 9(02) COMP VALUE 1.
002140
002150 01  TABLA-PAISES-INCLUYE.
002160     02  FILLER                  PIC X(20) VALUE
002170        'UNITED STATES       '.
002180     02  FILLER                  PIC X(20) VALUE
002190        'UNITED KINGDOM      '.
002200     02  FILLER                  PIC X(20) VALUE
002210        'CANADA              '.
002220     02  FILLER                  PIC X(20) VALUE
002230        'GERMANY             '.
002240     02  FILLER                  PIC X(20) VALUE
002250        'FRANCE              '.
002260     02  FILLER                  PIC X(20) VALUE
002270        'JAPAN               '.
002280     02  FILLER                  PIC X(20) VALUE
002290        'AUSTRALIA           '.
002300 01  F REDEFINES TABLA-PAISES-INCLUYE.
002310     02  PAIS-INCLUYE            PIC X(20) OCCURS 7 TIMES.
002320 01  WKS-TOTAL-PAIS-INCL         PIC 9(02) COMP VALUE 7.
002330
002340 01  TABLA-CAPS-INCLUYE.
002350     02  FILLER                  PIC X(05) VALUE 'MEGA '.
002360     02  FILLER                  PIC X(05) VALUE 'LARGE'.
002370 01  F REDEFINES TABLA-CAPS-INCLUYE.
002380     02  CAP-INCLUYE             PIC X(05) OCCURS 2 TIMES.
002390 01  WKS-TOTAL-CAP-INCL          PIC 9(02) COMP VALUE 2.
002400
002410******************************************************************
002420*                 CONTADORES Y TOTALES DE CONTROL                *
002430******************************************************************
002440 01  WKS-CONTADORES.
002450     02  WKS-CNT-LEIDOS          PIC 9(05) COMP VALUE ZERO.
002460     02  WKS-CNT-FILTRADOS       PIC 9(05) COMP VALUE ZERO.
002470     02  WKS-CNT-ANALIZADOS      PIC 9(05) COMP VALUE ZERO.
002480     02  WKS-CNT-SIN-DATOS       PIC 9(05) COMP VALUE ZERO.
002490     02  WKS-CNT-STRONG-BUY      PIC 9(05) COMP VALUE ZERO.
002500     02  WKS-CNT-BUY             PIC 9(05) COMP VALUE ZERO.
002510     02  WKS-CNT-ACCUMULATE      PIC 9(05) COMP VALUE ZERO.
002520     02  WKS-CNT-HOLD            PIC 9(05) COMP VALUE ZERO.
002530     02  WKS-CNT-WATCHLIST       PIC 9(05) COMP VALUE ZERO.
002540     02  WKS-CNT-REDUCE          PIC 9(05) COMP VALUE ZERO.
002550     02  WKS-CNT-SELL            PIC 9(05) COMP VALUE ZERO.
002560     02  WKS-CNT-AVOID           PIC 9(05) COMP VALUE ZERO.
002570     02  WKS-CNT-INSUF-DATA      PIC 9(05) COMP VALUE ZERO.
002580 01  WKS-MASCARA-05              PIC Z,ZZ9      VALUE ZEROES.
002590 01  WKS-MASCARA-PRECIO          PIC ZZZ,ZZ9.9999 VALUE ZEROES.
002600 01  WKS-MASCARA-MOS-RPT         PIC +ZZ9.999   VALUE ZEROES.
002610 01  WKS-MASCARA-MOSEE-RPT       PIC +ZZZ9.9999 VALUE ZEROES.
002620 01  WKS-MASCARA-EE-RPT          PIC +Z9.9999   VALUE ZEROES.
002630 01  WKS-MASCARA-RANK-RPT        PIC ZZZZ9      VALUE ZEROES.
002640
002650******************************************************************
002660*                FECHA DE CORRIDA (ACCEPT FROM SYSIN)             *
002670******************************************************************
002680 01  WKS-FECHA-CORRIDA.
002690     02  WKS-FC-ANIO             PIC 9(04).
002700     02  WKS-FC-MES              PIC 9(02).
002710     02  WKS-FC-DIA              PIC 9(02).
002720 01  WKS-NUM-PAGINA              PIC 9(03) COMP VALUE ZERO.
002730 01  WKS-LINEAS-EN-PAGINA        PIC 9(03) COMP VALUE ZERO.
002740
002750******************************************************************
002760*            TABLA ANUAL DE TRABAJO (UN EMISOR A LA VEZ)         *
002770******************************************************************
002780     COPY MSANNTB.
002790 01  WKS-TICKER-ANTERIOR         PIC X(08) VALUE SPACES.
002800 01  WKS-TICKER-ANNLFUN-AHORA    PIC X(08) VALUE HIGH-VALUES.
002810
002820******************************************************************
002830*           SUBSCRIPTOS / INDICES / ACUMULADORES GENERALES        *
002840******************************************************************
002850 01  WKS-INDICES.
002860     02  WKS-I                   PIC 9(03) COMP VALUE ZERO.
002870     02  WKS-J                   PIC 9(03) COMP VALUE ZERO.
002880     02  WKS-N                   PIC 9(03) COMP VALUE ZERO.
002890     02  WKS-X                   PIC 9(03) COMP VALUE ZERO.
002900
002910******************************************************************
002920*          AREA GENERICA DE REGRESION PONDERADA (U10)            *
002930******************************************************************
002940 01  WKS-REGRESION.
002950     02  WKS-REG-N               PIC 9(02) COMP VALUE ZERO.
002960     02  WKS-REG-DECAY           PIC S9(03)V9999 VALUE ZERO.
002970     02  WKS-REG-VALOR OCCURS 10 TIMES PIC S9(13)V99.
002980     02  WKS-REG-PESO            PIC S9(09)V9999 VALUE ZERO.
002990     02  WKS-REG-SW              PIC S9(09)V9999 VALUE ZERO.
003000     02  WKS-REG-SWX             PIC S9(11)V9999 VALUE ZERO.
003010     02  WKS-REG-SWY             PIC S9(21)V99   VALUE ZERO.
003020     02  WKS-REG-SWXX            PIC S9(13)V9999 VALUE ZERO.
003030     02  WKS-REG-SWXY            PIC S9(23)V99   VALUE ZERO.
003040     02  WKS-REG-A               PIC S9(13)V9999 VALUE ZERO.
003050     02  WKS-REG-B               PIC S9(13)V9999 VALUE ZERO.
003060     02  WKS-REG-PROMEDIO        PIC S9(13)V99   VALUE ZERO.
003070     02  WKS-REG-CRECIMIENTO     PIC S9(03)V9999 VALUE ZERO.
003080     02  WKS-REG-PROY OCCURS 10 TIMES PIC S9(13)V99.
003090
003100******************************************************************
003110*             AREA GENERICA DE RAIZ CUADRADA (NEWTON)             *
003120******************************************************************
003130 77  WKS-RAIZ-ENTRADA            PIC S9(13)V9999 VALUE ZERO.
003140 77  WKS-RAIZ-RESULTADO          PIC S9(13)V9999 VALUE ZERO.
003150 01  WKS-RAIZ-CONT               PIC 9(02) COMP VALUE ZERO.
003160
003170******************************************************************
003180*        PERFIL DE TRABAJO DE UN EMISOR (ANTES DE ESCRIBIR)       *
003190******************************************************************
003200 01  WKS-TAB-PERFILES.
003210     02  WKS-TOTAL-PERFILES      PIC 9(03) COMP VALUE ZERO.
003220     02  WKS-PERFIL OCCURS 100 TIMES
003230                         INDEXED BY WKS-IX-PF WKS-IX-ACT.
003240         03  PF-TICKER               PIC X(08).
003250         03  PF-CURRENT-PRICE        PIC S9(07)V9999.
003260         03  PF-AVG-PRICE            PIC S9(07)V9999.
003270         03  PF-MARKET-CAP           PIC S9(13)V99.
003280         03  PF-SHARES               PIC S9(13).
003290         03  PF-GRAHAM-SCORE         PIC 9(01).
003300         03  PF-PEG-RATIO            PIC S9(03)V9999.
003310         03  PF-ANIOS-CARGADOS       PIC 9(02) COMP.
003320         03  PF-NI-PROMEDIO          PIC S9(13)V99.
003330         03  PF-NI-CRECIMIENTO       PIC S9(03)V9999.
003340         03  PF-DIV-PROMEDIO         PIC S9(13)V99.
003350         03  PF-DIV-CRECIMIENTO      PIC S9(03)V9999.
003360         03  PF-CF-PROYECTADO OCCURS 10 TIMES PIC S9(13)V99.
003370         03  PF-DIV-PROYECTADO OCCURS 10 TIMES PIC S9(13)V99.
003380         03  PF-FCF-ULTIMO           PIC S9(13)V99.
003390         03  PF-FCF-PROMEDIO         PIC S9(13)V99.
003400         03  PF-OE-ULTIMO            PIC S9(13)V99.
003410         03  PF-OE-PROMEDIO          PIC S9(13)V99.
003420         03  PF-OE-POR-ACCION        PIC S9(07)V9999.
003430         03  PF-OE-RENDIMIENTO       PIC S9(05)V9999.
003440         03  PF-NOPAT-ULTIMO         PIC S9(13)V99.
003450         03  PF-CAPITAL-INVERTIDO    PIC S9(13)V99.
003460         03  PF-ROE                  PIC S9(05)V9999.
003470         03  PF-DEUDA-CAPITAL        PIC S9(05)V9999.
003480         03  PF-COBERTURA-INTERES    PIC S9(07)V99.
003490         03  PF-ROIC                 PIC S9(05)V9999.
003500         03  PF-DCF-VALUE            PIC S9(13)V99.
003510         03  PF-PAD-VALUE            PIC S9(13)V99.
003520         03  PF-PAD-DIV-VALUE        PIC S9(13)V99.
003530         03  PF-NET-NET-WC           PIC S9(13)V99.
003540         03  PF-BOOK-VALUE           PIC S9(13)V99.
003550         03  PF-TANGIBLE-BV          PIC S9(13)V99.
003560         03  PF-BVPS                 PIC S9(07)V9999.
003570         03  PF-EPS-EFECTIVO         PIC S9(05)V99.
003580         03  PF-NET-CASH-PS          PIC S9(07)V9999.
003590         03  PF-ASSET-LIGHT          PIC S9(05)V9999.
003600         03  PF-EARNINGS-EQUITY      PIC S9(03)V9999.
003610         03  PF-EARLY-SCREEN         PIC 9(01).
003620         03  PF-EV                   PIC S9(13)V99.
003630         03  PF-EY                   PIC S9(05)V9999.
003640         03  PF-ROC-CAP              PIC S9(05)V9999.
003650         03  PF-MF-VALIDO            PIC X(01).
003660         88  MF-ES-VALIDO                 VALUE 'S'.
003670         03  PF-EY-RANK              PIC 9(05) COMP.
003680         03  PF-ROC-RANK             PIC 9(05) COMP.
003690         03  PF-MF-COMBINADO         PIC 9(05) COMP.
003700         03  PF-MF-RANK              PIC 9(05) COMP.
003710         03  PF-MF-PERCENTIL         PIC 9(03)V9.
003720         03  PF-SALES-CAGR           PIC S9(03)V9999.
003730         03  PF-YOY-MEDIA            PIC S9(03)V9999.
003740         03  PF-YOY-DESVIA           PIC S9(03)V9999.
003750         03  PF-GROWTH-CONSIST       PIC S9(03)V9999.
003760         03  PF-TREND-NORM           PIC S9(03)V9999.
003770         03  PF-TREND-SCORE          PIC S9(03)V9999.
003780         03  PF-TREND-LABEL          PIC X(10).
003790         03  PF-PAYOUT               PIC S9(03)V9999.
003800         03  PF-RETENCION            PIC S9(03)V9999.
003810         03  PF-REINVEST-EFF         PIC S9(05)V9999.
003820         03  PF-NI-CAGR-REINVERSION  PIC S9(03)V9999.
003830         03  PF-SUSTAIN-GROWTH       PIC S9(03)V9999.
003840         03  PF-GROWTH-QUALITY       PIC S9(03)V99.
003850         03  PF-EARNINGS-GROWTH      PIC S9(03)V9999.
003860         03  PF-SCORE-GRAHAM         PIC S9(03)V99.
003870         03  PF-SCORE-BUFFETT        PIC S9(03)V99.
003880         03  PF-SCORE-LYNCH          PIC S9(03)V99.
003890         03  PF-SCORE-GREENBLATT     PIC S9(03)V99.
003900         03  PF-SCORE-FISHER         PIC S9(03)V99.
003910         03  PF-QUALITY-SCORE        PIC S9(03)V99.
003920         03  PF-QUALITY-GRADE        PIC X(02).
003930         03  PF-DATA-QUALITY         PIC S9(03)V99.
003940         03  PF-METRIC-CONSIST       PIC S9(03)V99.
003950         03  PF-CONF-SCORE           PIC S9(03)V9.
003960         03  PF-CONF-LEVEL           PIC X(06).
003970         03  PF-MARKET-MOS           PIC S9(05)V9999.
003980         03  PF-PAD-MOS              PIC S9(05)V9999.
003990         03  PF-PAD-DIV-MOS          PIC S9(05)V9999.
004000         03  PF-DCF-MOS              PIC S9(05)V9999.
004010         03  PF-BOOK-MOS             PIC S9(05)V9999.
004020         03  PF-MARKET-MOSEE         PIC S9(07)V9999.
004030         03  PF-PAD-MOSEE            PIC S9(07)V9999.
004040         03  PF-PAD-DIV-MOSEE        PIC S9(07)V9999.
004050         03  PF-DCF-MOSEE            PIC S9(07)V9999.
004060         03  PF-BOOK-MOSEE           PIC S9(07)V9999.
004070         03  PF-VAL-CONSERVADOR      PIC S9(07)V99.
004080         03  PF-VAL-BASE             PIC S9(07)V99.
004090         03  PF-VAL-OPTIMISTA        PIC S9(07)V99.
004100         03  PF-RANGO-CONFIANZA      PIC X(11).
004110         03  PF-MOS-RATIO            PIC S9(05)V999.
004120         03  PF-BUY-BELOW            PIC S9(07)V99.
004130         03  PF-VERDICT              PIC X(17).
004140         03  PF-RANK                 PIC 9(05).
004150         03  PF-PERCENTILE           PIC 9(03)V9.
004160*    RANGOS POR METODO (CONSERVADOR/BASE/OPTIMISTA/CONFIANZA)
004170         03  PF-DCF-R-CONS           PIC S9(07)V99.
004180         03  PF-DCF-R-BASE           PIC S9(07)V99.
004190         03  PF-DCF-R-OPT            PIC S9(07)V99.
004200         03  PF-DCF-R-OK             PIC X(01).
004210         03  PF-EARN-R-CONS          PIC S9(07)V99.
004220         03  PF-EARN-R-BASE          PIC S9(07)V99.
004230         03  PF-EARN-R-OPT           PIC S9(07)V99.
004240         03  PF-EARN-R-CONF          PIC X(06).
004250         03  PF-EARN-R-OK            PIC X(01).
004260         03  PF-BOOK-R-CONS          PIC S9(07)V99.
004270         03  PF-BOOK-R-BASE          PIC S9(07)V99.
004280         03  PF-BOOK-R-OPT           PIC S9(07)V99.
004290         03  PF-BOOK-R-CONF          PIC X(06).
004300         03  PF-BOOK-R-OK            PIC X(01).
004310         03  PF-OE-R-CONS            PIC S9(07)V99.
004320         03  PF-OE-R-BASE            PIC S9(07)V99.
004330         03  PF-OE-R-OPT             PIC S9(07)V99.
004340         03  PF-OE-R-OK              PIC X(01).
004350*    CALIFICACION DE SALIDA (U9) Y LENTES DEL PANEL DE FILOSOFOS
004360         03  PF-U9-GRADE             PIC X(02).
004370         03  PF-LG-SCORE             PIC S9(03)V99.
004380         03  PF-LG-GRADE             PIC X(01).
004390         03  PF-LG-VEREDICTO         PIC X(17).
004400         03  PF-LB-SCORE             PIC S9(03)V99.
004410         03  PF-LB-GRADE             PIC X(01).
004420         03  PF-LB-VEREDICTO         PIC X(17).
004430         03  PF-LL-SCORE             PIC S9(03)V99.
004440         03  PF-LL-GRADE             PIC X(01).
004450         03  PF-LL-VEREDICTO         PIC X(17).
004460         03  PF-LF-SCORE             PIC S9(03)V99.
004470         03  PF-LF-GRADE             PIC X(01).
004480         03  PF-LF-VEREDICTO         PIC X(17).
004490*    BANDERAS DE FORTALEZAS Y DEBILIDADES (U9)
004500         03  PF-FORT-CALIDAD         PIC X(01).
004510         03  PF-FORT-ROE             PIC X(01).
004520         03  PF-FORT-ROIC            PIC X(01).
004530         03  PF-FORT-MOS             PIC X(01).
004540         03  PF-FORT-PEG             PIC X(01).
004550         03  PF-FORT-COBERTURA       PIC X(01).
004560         03  PF-DEB-SIN-MOS          PIC X(01).
004570         03  PF-DEB-CALIDAD          PIC X(01).
004580         03  PF-DEB-DEUDA            PIC X(01).
004590         03  PF-DEB-ROE              PIC X(01).
004600         03  PF-DEB-CRECIMIENTO      PIC X(01).
004610         03  PF-ACCION-TEXTO         PIC X(30).
004620
004630******************************************************************
004640*                AREAS DE TRABAJO PARA RANGOS (U8)                *
004650******************************************************************
004660 01  WKS-RANGOS-BASE OCCURS 4 TIMES.
004670     02  WKS-R-BASE              PIC S9(07)V99.
004680     02  WKS-R-PESO              PIC S9(03)V99.
004690     02  WKS-R-OPT               PIC S9(07)V99.
004700 77  WKS-TOTAL-RANGOS            PIC 9(02) COMP VALUE ZERO.
004710 77  WKS-SUMA-PESO               PIC S9(05)V99 VALUE ZERO.
004720 77  WKS-SUMA-BASE-PONDERADA     PIC S9(09)V99 VALUE ZERO.
004730 01  WKS-SUMA-OPTIMISTA          PIC S9(09)V99 VALUE ZERO.
004740 01  WKS-MIN-CONSERVADOR         PIC S9(07)V99 VALUE ZERO.
004750 01  WKS-SUMA-MEDIA-BASE         PIC S9(09)V99 VALUE ZERO.
004760 01  WKS-SUMA-DESV-BASE          PIC S9(13)V9999 VALUE ZERO.
004770 01  WKS-MEDIA-BASES             PIC S9(07)V99 VALUE ZERO.
004780 01  WKS-CV-BASES                PIC S9(03)V9999 VALUE ZERO.
004790
004800******************************************************************
004810*     AREA DE TRABAJO PARA CRECIMIENTO Y TENDENCIA (U5)            *
004820******************************************************************
004830 01  WKS-U5-TRABAJO.
004840     02  WKS-YOY-TASA OCCURS 10 TIMES PIC S9(03)V9999.
004850     02  WKS-YOY-TOTAL           PIC 9(02) COMP VALUE ZERO.
004860     02  WKS-YOY-SUMA            PIC S9(05)V9999 VALUE ZERO.
004870     02  WKS-YOY-SUMA-DESV       PIC S9(07)V9999 VALUE ZERO.
004880     02  WKS-MARGEN OCCURS 10 TIMES PIC S9(03)V9999.
004890     02  WKS-SUMA-X              PIC S9(05)V9999 VALUE ZERO.
004900     02  WKS-SUMA-Y              PIC S9(05)V9999 VALUE ZERO.
004910     02  WKS-MEDIA-X             PIC S9(03)V9999 VALUE ZERO.
004920     02  WKS-MEDIA-Y             PIC S9(03)V9999 VALUE ZERO.
004930     02  WKS-SUMA-XY             PIC S9(07)V9999 VALUE ZERO.
004940     02  WKS-SUMA-XX             PIC S9(07)V9999 VALUE ZERO.
004950     02  WKS-PAGO-SUMA           PIC S9(05)V9999 VALUE ZERO.
004960     02  WKS-PAGO-TOTAL          PIC 9(02) COMP VALUE ZERO.
004970
004980******************************************************************
004990*    AREA DE TRABAJO PARA CONSISTENCIA DE METODOS (U7)             *
005000******************************************************************
005010 01  WKS-U7-TRABAJO.
005020     02  WKS-VAL-NORM OCCURS 3 TIMES PIC S9(09)V9999.
005030     02  WKS-TOTAL-VAL           PIC 9(01) COMP VALUE ZERO.
005040     02  WKS-MEDIA-VAL           PIC S9(09)V9999 VALUE ZERO.
005050     02  WKS-SUMA-DESV-VAL       PIC S9(13)V9999 VALUE ZERO.
005060     02  WKS-CV-VAL              PIC S9(05)V9999 VALUE ZERO.
005070     02  WKS-DATA-FIELDS-OK      PIC 9(01) COMP VALUE ZERO.
005080
005090******************************************************************
005100*   AREA DE TRABAJO GENERICA PARA LOS RANGOS DE VALUACION (U8)     *
005110******************************************************************
005120 01  WKS-RANGO-PARAM.
005130     02  WKS-RNG-CF              PIC S9(13)V99   VALUE ZERO.
005140     02  WKS-RNG-G               PIC S9(03)V9999 VALUE ZERO.
005150     02  WKS-RNG-R               PIC S9(03)V9999 VALUE ZERO.
005160     02  WKS-RNG-TG              PIC S9(03)V9999 VALUE ZERO.
005170     02  WKS-RNG-RESULT          PIC S9(13)V9999 VALUE ZERO.
005180
005190******************************************************************
005200*               MENSAJES Y LITERALES DE REPORTE                   *
005210******************************************************************
005220 01  WKS-MSG-ERROR               PIC X(40) VALUE SPACES.
005230******************************************************************
005240 PROCEDURE DIVISION.
005250******************************************************************
005260 000-MAIN SECTION.
005270     PERFORM APERTURA-ARCHIVOS
005280     PERFORM INICIA-PARAMETROS
005290     PERFORM LEE-TICKMAS
005300     PERFORM PROCESA-TICKERS UNTIL FIN-TICKMAS
005310          OR WKS-CNT-FILTRADOS > 100
005320     PERFORM RANK-MAGIC-FORMULA
005330     PERFORM CALC-MF-PERCENTILE
005340     PERFORM RANK-BY-PAD-MOSEE
005350     PERFORM SEGUNDA-PASADA
005360     PERFORM PRINT-CONTROL-TOTALS
005370     PERFORM CLOSE-FILES
005380     STOP RUN.
005390 000-MAIN-E. EXIT.
005400
005410******************************************************************
005420*                   APERTURA DE ARCHIVOS DEL LOTE                 *
005430******************************************************************
005440 APERTURA-ARCHIVOS SECTION.
005450     OPEN INPUT  TICKMAS
005460     IF FS-TICKMAS NOT EQUAL '00'
005470        MOVE 'MOSWK010' TO PROGRAMA
005480        MOVE 'TICKMAS' TO ARCHIVO
005490        MOVE 'OPEN'    TO ACCION
005500        MOVE SPACES    TO LLAVE
005510        CALL 'MOSFSE10' USING PROGRAMA ARCHIVO ACCION LLAVE
005520                               FS-TICKMAS FSE-TICKMAS
005530        DISPLAY 'MOSWK010 - NO SE PUDO ABRIR TICKMAS'
005540        STOP RUN
005550     END-IF
005560
005570     OPEN INPUT  MKTDATA
005580     IF FS-MKTDATA NOT EQUAL '00'
005590        MOVE 'MOSWK010' TO PROGRAMA
005600        MOVE 'MKTDATA' TO ARCHIVO
005610        MOVE 'OPEN'    TO ACCION
005620        MOVE SPACES    TO LLAVE
005630        CALL 'MOSFSE10' USING PROGRAMA ARCHIVO ACCION LLAVE
005640                               FS-MKTDATA FSE-MKTDATA
005650        DISPLAY 'MOSWK010 - NO SE PUDO ABRIR MKTDATA'
005660        STOP RUN
005670     END-IF
005680
005690     OPEN INPUT  ANNLFUN
005700     IF FS-ANNLFUN NOT EQUAL '00'
005710        MOVE 'MOSWK010' TO PROGRAMA
005720        MOVE 'ANNLFUN' TO ARCHIVO
005730        MOVE 'OPEN'    TO ACCION
005740        MOVE SPACES    TO LLAVE
005750        CALL 'MOSFSE10' USING PROGRAMA ARCHIVO ACCION LLAVE
005760                               FS-ANNLFUN FSE-ANNLFUN
005770        DISPLAY 'MOSWK010 - NO SE PUDO ABRIR ANNLFUN'
005780        STOP RUN
005790     END-IF
005800
005810     OPEN OUTPUT ANALRES
005820     IF FS-ANALRES NOT EQUAL '00'
005830        MOVE 'MOSWK010' TO PROGRAMA
005840        MOVE 'ANALRES' TO ARCHIVO
005850        MOVE 'OPEN'    TO ACCION
005860        MOVE SPACES    TO LLAVE
005870        CALL 'MOSFSE10' USING PROGRAMA ARCHIVO ACCION LLAVE
005880                               FS-ANALRES FSE-ANALRES
005890        DISPLAY 'MOSWK010 - NO SE PUDO ABRIR ANALRES'
005900        STOP RUN
005910     END-IF
005920
005930     OPEN OUTPUT ANALRPT
005940     IF FS-ANALRPT NOT EQUAL '00'
005950        MOVE 'MOSWK010' TO PROGRAMA
005960        MOVE 'ANALRPT' TO ARCHIVO
005970        MOVE 'OPEN'    TO ACCION
005980        MOVE SPACES    TO LLAVE
005990        CALL 'MOSFSE10' USING PROGRAMA ARCHIVO ACCION LLAVE
006000                               FS-ANALRPT FSE-ANALRPT
006010        DISPLAY 'MOSWK010 - NO SE PUDO ABRIR ANALRPT'
006020        STOP RUN
006030     END-IF.
006040 APERTURA-ARCHIVOS-E. EXIT.
006050
006060******************************************************************
006070*          INICIALIZACION DE PARAMETROS Y FECHA DE CORRIDA        *
006080******************************************************************
006090 INICIA-PARAMETROS SECTION.
006100     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
006110     MOVE 1 TO WKS-NUM-PAGINA
006120     PERFORM PRINT-ENCABEZADO.
006130 INICIA-PARAMETROS-E. EXIT.
006140
006150******************************************************************
006160*                LECTURA SECUENCIAL DE CADA ARCHIVO               *
006170******************************************************************
006180 LEE-TICKMAS SECTION.
006190     READ TICKMAS
006200         AT END
006210             SET FIN-TICKMAS TO TRUE
006220         NOT AT END
006230             ADD 1 TO WKS-CNT-LEIDOS
006240     END-READ.
006250 LEE-TICKMAS-E. EXIT.
006260
006270 LEE-MKTDATA SECTION.
006280     READ MKTDATA
006290         AT END
006300             SET FIN-MKTDATA TO TRUE
006310             MOVE HIGH-VALUES TO MD-TICKER
006320     END-READ.
006330 LEE-MKTDATA-E. EXIT.
006340
006350 LEE-ANNLFUN SECTION.
006360     READ ANNLFUN
006370         AT END
006380             SET FIN-ANNLFUN TO TRUE
006390             MOVE HIGH-VALUES TO AF-TICKER
006400     END-READ.
006410 LEE-ANNLFUN-E. EXIT.
006420
006430******************************************************************
006440*      CICLO PRINCIPAL - UN TICKER DE TICKMAS POR ITERACION        *
006450******************************************************************
006460 PROCESA-TICKERS SECTION.
006470     PERFORM FILTER-TICKER
006480     IF PASA-FILTRO AND WKS-CNT-FILTRADOS NOT < 100
006490        MOVE 'N' TO WKS-PASA-FILTRO
006500     END-IF
006510     IF PASA-FILTRO
006520        ADD 1 TO WKS-CNT-FILTRADOS
006530        PERFORM CARGA-DATOS-EMISOR
006540        IF HAY-DATOS-EMISOR
006550           ADD 1 TO WKS-TOTAL-PERFILES
006560           SET WKS-IX-ACT TO WKS-TOTAL-PERFILES
006570           PERFORM PRIMERA-PASADA-CALCULOS
006580        ELSE
006590           ADD 1 TO WKS-CNT-SIN-DATOS
006600        END-IF
006610     END-IF
006620     PERFORM LEE-TICKMAS.
006630 PROCESA-TICKERS-E. EXIT.
006640
006650******************************************************************
006660*                   U12 - FILTRO DE UNIVERSO                      *
006670******************************************************************
006680 FILTER-TICKER SECTION.
006690     MOVE 'S' TO WKS-PASA-FILTRO
006700     PERFORM FT-CHECK-EXCL VARYING WKS-I FROM 1 BY 1
006710             UNTIL WKS-I > WKS-TOTAL-PAIS-EXCL
006720     IF PASA-FILTRO
006730        MOVE 'N' TO WKS-PASA-FILTRO
006740        PERFORM FT-CHECK-INCL VARYING WKS-I FROM 1 BY 1
006750                UNTIL WKS-I > WKS-TOTAL-PAIS-INCL
006760     END-IF
006770     IF PASA-FILTRO
006780        MOVE 'N' TO WKS-PASA-FILTRO
006790        PERFORM FT-CHECK-CAP VARYING WKS-I FROM 1 BY 1
006800                UNTIL WKS-I > WKS-TOTAL-CAP-INCL
006810     END-IF.
006820 FILTER-TICKER-E. EXIT.
006830
006840 FT-CHECK-EXCL SECTION.
006850     IF TM-COUNTRY = PAIS-EXCLUYE(WKS-I)
006860        MOVE 'N' TO WKS-PASA-FILTRO
006870     END-IF.
006880 FT-CHECK-EXCL-E. EXIT.
006890
006900 FT-CHECK-INCL SECTION.
006910     IF TM-COUNTRY = PAIS-INCLUYE(WKS-I)
006920        MOVE 'S' TO WKS-PASA-FILTRO
006930     END-IF.
006940 FT-CHECK-INCL-E. EXIT.
006950
006960 FT-CHECK-CAP SECTION.
006970     IF TM-CAP-SIZE = CAP-INCLUYE(WKS-I)
006980        MOVE 'S' TO WKS-PASA-FILTRO
006990     END-IF.
007000 FT-CHECK-CAP-E. EXIT.
007010
007020******************************************************************
007030*     EMPATA MKTDATA Y ANNLFUN CONTRA EL TICKER ACTUAL (U13.2)     *
007040******************************************************************
007050 CARGA-DATOS-EMISOR SECTION.
007060     MOVE 'N' TO WKS-HAY-DATOS-EMISOR
007070     MOVE ZERO TO WKS-ANIOS-CARGADOS
007080
007090*    AVANZA MKTDATA HASTA IGUALAR O REBASAR EL TICKER ACTUAL
007100     PERFORM LEE-MKTDATA
007110         UNTIL FIN-MKTDATA OR MD-TICKER NOT LESS THAN TM-TICKER
007120
007130*    CARGA HASTA 10 AÑOS DE ANNLFUN PARA ESTE TICKER.  EL LECTOR  *
007140*    AVANZA POR GO TO HASTA FIN DE ARCHIVO O CAMBIO DE TICKER,     *
007150*    EN VEZ DE PERFORM...END-PERFORM, POR SER UN CICLO GOBERNADO   *
007160*    POR CONDICION DE FIN DE ARCHIVO.                   242011
007170     PERFORM LEE-ANNLFUN
007180         UNTIL FIN-ANNLFUN OR AF-TICKER NOT LESS THAN TM-TICKER.
007190 CARGA-ANUAL-LOOP.
007200     IF FIN-ANNLFUN OR AF-TICKER NOT EQUAL TM-TICKER
007210        GO TO CARGA-ANUAL-LOOP-EXIT
007220     END-IF
007230     IF WKS-ANIOS-CARGADOS < 10
007240        ADD 1 TO WKS-ANIOS-CARGADOS
007250        SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
007260        MOVE AF-FISCAL-YEAR      TO TB-FISCAL-YEAR(WKS-IX-ANU)
007270        MOVE AF-REVENUE          TO TB-REVENUE(WKS-IX-ANU)
007280        MOVE AF-GROSS-PROFIT     TO
007290           TB-GROSS-PROFIT(WKS-IX-ANU)
007300        MOVE AF-EBIT             TO TB-EBIT(WKS-IX-ANU)
007310        MOVE AF-NET-INCOME       TO TB-NET-INCOME(WKS-IX-ANU)
007320        MOVE AF-INTEREST-EXPENSE TO
007330           TB-INTEREST-EXPENSE(WKS-IX-ANU)
007340        MOVE AF-TAX-EXPENSE      TO TB-TAX-EXPENSE(WKS-IX-ANU)
007350        MOVE AF-EPS              TO TB-EPS(WKS-IX-ANU)
007360        MOVE AF-CASH             TO TB-CASH(WKS-IX-ANU)
007370        MOVE AF-CURRENT-ASSETS   TO
007380           TB-CURRENT-ASSETS(WKS-IX-ANU)
007390        MOVE AF-CURRENT-LIABILITIES TO
007400           TB-CURRENT-LIAB(WKS-IX-ANU)
007410        MOVE AF-INTANGIBLES      TO TB-INTANGIBLES(WKS-IX-ANU)
007420        MOVE AF-TOTAL-ASSETS     TO
007430           TB-TOTAL-ASSETS(WKS-IX-ANU)
007440        MOVE AF-TOTAL-LIABILITIES
007450                                 TO TB-TOTAL-LIAB(WKS-IX-ANU)
007460        MOVE AF-TOTAL-DEBT       TO TB-TOTAL-DEBT(WKS-IX-ANU)
007470        MOVE AF-LONG-TERM-DEBT   TO
007480           TB-LONG-TERM-DEBT(WKS-IX-ANU)
007490        MOVE AF-CURRENT-DEBT     TO
007500           TB-CURRENT-DEBT(WKS-IX-ANU)
007510        MOVE AF-STOCKHOLDERS-EQUITY TO
007520           TB-STOCKH-EQUITY(WKS-IX-ANU)
007530        MOVE AF-INVENTORY        TO TB-INVENTORY(WKS-IX-ANU)
007540        MOVE AF-NET-PPE          TO TB-NET-PPE(WKS-IX-ANU)
007550        MOVE AF-DEPRECIATION     TO
007560           TB-DEPRECIATION(WKS-IX-ANU)
007570        MOVE AF-CAPEX            TO TB-CAPEX(WKS-IX-ANU)
007580        MOVE AF-OPER-CASH-FLOW   TO
007590           TB-OPER-CASH-FLOW(WKS-IX-ANU)
007600        MOVE AF-DIVIDENDS-PAID   TO
007610           TB-DIVIDENDS-PAID(WKS-IX-ANU)
007620        MOVE AF-STOCK-REPURCHASED TO
007630           TB-STOCK-REPURCH(WKS-IX-ANU)
007640        MOVE AF-STOCK-ISSUED     TO
007650           TB-STOCK-ISSUED(WKS-IX-ANU)
007660     END-IF
007670     PERFORM LEE-ANNLFUN
007680     GO TO CARGA-ANUAL-LOOP.
007690 CARGA-ANUAL-LOOP-EXIT.
007700*    CONDICIONES DE "SIN DATOS" (PASO 2 DEL FLUJO U13) - SE SALTA
007710*    EL EMISOR CUANDO FALTA MERCADO, PRECIO, AÑOS O INGRESO NETO.
007720     MOVE 'S' TO WKS-TIENE-NETO
007730     IF WKS-ANIOS-CARGADOS = 0
007740        MOVE 'N' TO WKS-TIENE-NETO
007750     ELSE
007760        MOVE 'S' TO WKS-TIENE-NETO
007770        MOVE 'N' TO WKS-MSG-NETO-ENCONTRADO
007780        PERFORM CDE-CHECK-NETO VARYING WKS-I FROM 1 BY 1
007790                UNTIL WKS-I > WKS-ANIOS-CARGADOS
007800        MOVE WKS-MSG-NETO-ENCONTRADO TO WKS-TIENE-NETO
007810     END-IF
007820
007830     IF MD-TICKER = TM-TICKER
007840        AND MD-CURRENT-PRICE > 0
007850        AND WKS-ANIOS-CARGADOS > 0
007860        AND WKS-TIENE-NETO = 'S'
007870        MOVE 'S' TO WKS-HAY-DATOS-EMISOR
007880     ELSE
007890        MOVE 'N' TO WKS-HAY-DATOS-EMISOR
007900     END-IF
007910
007920     IF HAY-DATOS-EMISOR AND MD-SHARES-OUTSTANDING = 0
007930        IF MD-CURRENT-PRICE = 0
007940           MOVE 1 TO MD-SHARES-OUTSTANDING
007950        ELSE
007960           COMPUTE MD-SHARES-OUTSTANDING ROUNDED =
007970                   MD-MARKET-CAP / MD-CURRENT-PRICE
007980        END-IF
007990     END-IF.
008000 CARGA-DATOS-EMISOR-E. EXIT.
008010
008020 CDE-CHECK-NETO SECTION.                                          242011
008030     IF TB-NET-INCOME(WKS-I) NOT = ZERO
008040        MOVE 'S' TO WKS-MSG-NETO-ENCONTRADO
008050     END-IF.
008060 CDE-CHECK-NETO-E. EXIT.
008070
008080******************************************************************
008090*     PRIMERA PASADA - CALCULOS U10/U2/U3/U4(CRUDO) POR EMISOR     *
008100******************************************************************
008110 PRIMERA-PASADA-CALCULOS SECTION.
008120     MOVE TM-TICKER           TO PF-TICKER(WKS-IX-ACT)
008130     MOVE MD-CURRENT-PRICE    TO PF-CURRENT-PRICE(WKS-IX-ACT)
008140     MOVE MD-AVG-PRICE        TO PF-AVG-PRICE(WKS-IX-ACT)
008150     MOVE MD-MARKET-CAP       TO PF-MARKET-CAP(WKS-IX-ACT)
008160     MOVE MD-SHARES-OUTSTANDING TO PF-SHARES(WKS-IX-ACT)
008170     MOVE MD-GRAHAM-SCORE     TO PF-GRAHAM-SCORE(WKS-IX-ACT)
008180     MOVE MD-PEG-RATIO        TO PF-PEG-RATIO(WKS-IX-ACT)
008190     MOVE WKS-ANIOS-CARGADOS  TO PF-ANIOS-CARGADOS(WKS-IX-ACT)
008200     MOVE 'N' TO PF-MF-VALIDO(WKS-IX-ACT)
008210
008220     PERFORM PROJECT-NET-INCOME
008230     PERFORM PROJECT-DIVIDENDS
008240     PERFORM PROJECT-BUYBACKS
008250     PERFORM CALC-MARGINS-TAXRATE
008260     PERFORM CALC-FREE-CASH-FLOW
008270     PERFORM CALC-OWNER-EARNINGS
008280     PERFORM CALC-INVESTED-CAPITAL
008290     PERFORM CALC-ROE-DE-COVERAGE
008300
008310     PERFORM CALC-AVG-PRICE
008320     PERFORM CALC-PAD-VALUE
008330     PERFORM CALC-PAD-DIV-VALUE
008340     PERFORM CALC-DCF-VALUE
008350     PERFORM CALC-NET-NET-WC
008360     PERFORM CALC-BOOK-VALUE
008370     PERFORM CALC-TANGIBLE-BV
008380
008390     PERFORM CALC-ASSET-LIGHT
008400     PERFORM CALC-EARN-EQUITY
008410     PERFORM CALC-ROIC
008420     PERFORM CALC-EARLY-SCREEN
008430
008440     PERFORM CALC-MOS-RATIOS
008450     PERFORM CALC-DEBT-COVERAGE
008460     PERFORM CALC-MOSEE-COMBINADO
008470
008480     PERFORM CALC-ENTERPRISE-VALUE
008490     PERFORM CALC-EARNINGS-YIELD
008500     PERFORM CALC-RETURN-ON-CAP
008510
008520*    U5 SE CALCULA AQUI, MIENTRAS LA TABLA ANUAL DEL EMISOR
008530*    TODAVIA ESTA CARGADA (WKS-TABLA-ANUAL SE REUTILIZA PARA
008540*    CADA EMISOR; EL PERFIL SOLO GUARDA RESUMENES).
008550     PERFORM CALC-SALES-CAGR
008560     PERFORM CALC-YOY-STATS
008570     PERFORM CALC-MARGIN-TREND
008580     PERFORM CALC-REINVEST-EFF
008590     PERFORM CALC-SUSTAIN-GROWTH
008600     PERFORM CALC-GROWTH-QUALITY.
008610 PRIMERA-PASADA-CALCULOS-E. EXIT.
008620
008630******************************************************************
008640*    U10 - PROYECCION PONDERADA DE INGRESO NETO (DECAY 1.25)      *
008650******************************************************************
008660 PROJECT-NET-INCOME SECTION.
008670     MOVE ZERO TO WKS-REG-N
008680     PERFORM PNI-CARGA-ANIO VARYING WKS-I FROM 1 BY 1
008690             UNTIL WKS-I > WKS-ANIOS-CARGADOS
008700     MOVE 1.25 TO WKS-REG-DECAY
008710     PERFORM CALC-REGRESION-PONDERADA
008720     MOVE WKS-REG-PROMEDIO    TO PF-NI-PROMEDIO(WKS-IX-ACT)
008730     MOVE WKS-REG-CRECIMIENTO TO PF-NI-CRECIMIENTO(WKS-IX-ACT)
008740     PERFORM PNI-GUARDA-PROY VARYING WKS-I FROM 1 BY 1
008750             UNTIL WKS-I > 10.
008760 PROJECT-NET-INCOME-E. EXIT.
008770
008780 PNI-CARGA-ANIO SECTION.                                           242201
008790     SET WKS-IX-ANU TO WKS-I
008800     ADD 1 TO WKS-REG-N
008810     MOVE TB-NET-INCOME(WKS-IX-ANU) TO WKS-REG-VALOR(WKS-REG-N).
008820 PNI-CARGA-ANIO-E. EXIT.
008830
008840 PNI-GUARDA-PROY SECTION.                                          242201
008850     MOVE WKS-REG-PROY(WKS-I) TO
008860        PF-CF-PROYECTADO(WKS-IX-ACT WKS-I).
008870 PNI-GUARDA-PROY-E. EXIT.
008880
008890******************************************************************
008900*        U10 - PROYECCION DE DIVIDENDOS (SIN PONDERAR)            *
008910******************************************************************
008920 PROJECT-DIVIDENDS SECTION.
008930     MOVE ZERO TO WKS-REG-N
008940     PERFORM PDV-CARGA-ANIO VARYING WKS-I FROM 1 BY 1
008950             UNTIL WKS-I > WKS-ANIOS-CARGADOS
008960     MOVE 1.00 TO WKS-REG-DECAY
008970     PERFORM CALC-REGRESION-PONDERADA
008980     MOVE WKS-REG-PROMEDIO    TO PF-DIV-PROMEDIO(WKS-IX-ACT)
008990     MOVE WKS-REG-CRECIMIENTO TO PF-DIV-CRECIMIENTO(WKS-IX-ACT)
009000     PERFORM PDV-GUARDA-PROY VARYING WKS-I FROM 1 BY 1
009010             UNTIL WKS-I > 10.
009020 PROJECT-DIVIDENDS-E. EXIT.
009030
009040 PDV-CARGA-ANIO SECTION.                                           242201
009050     SET WKS-IX-ANU TO WKS-I
009060     ADD 1 TO WKS-REG-N
009070     MOVE TB-DIVIDENDS-PAID(WKS-IX-ANU) TO WKS-REG-VALOR(WKS-REG-N).
009080 PDV-CARGA-ANIO-E. EXIT.
009090
009100 PDV-GUARDA-PROY SECTION.                                          242201
009110     MOVE WKS-REG-PROY(WKS-I) TO
009120        PF-DIV-PROYECTADO(WKS-IX-ACT WKS-I).
009130 PDV-GUARDA-PROY-E. EXIT.
009140
009150******************************************************************
009160*    U10 - PROYECCION DE RECOMPRAS NETAS (DECAY 1.5) - SOLO SE    *
009170*    CONSERVA LA TASA DE CRECIMIENTO, NO SE USA MAS ADELANTE.     *
009180******************************************************************
009190 PROJECT-BUYBACKS SECTION.
009200     MOVE ZERO TO WKS-REG-N
009210     PERFORM PBB-CARGA-ANIO VARYING WKS-I FROM 1 BY 1
009220             UNTIL WKS-I > WKS-ANIOS-CARGADOS
009230     MOVE 1.50 TO WKS-REG-DECAY
009240     PERFORM CALC-REGRESION-PONDERADA.
009250 PROJECT-BUYBACKS-E. EXIT.
009260
009270 PBB-CARGA-ANIO SECTION.                                           242201
009280     SET WKS-IX-ANU TO WKS-I
009290     ADD 1 TO WKS-REG-N
009300     COMPUTE WKS-REG-VALOR(WKS-REG-N) =
009310             TB-STOCK-REPURCH(WKS-IX-ANU) - TB-STOCK-ISSUED(WKS-IX-ANU).
009320 PBB-CARGA-ANIO-E. EXIT.
009330
009340******************************************************************
009350*          U10 - MARGENES (ULTIMO AÑO) Y TASA DE IMPUESTO         *
009360******************************************************************
009370 CALC-MARGINS-TAXRATE SECTION.
009380*    LOS MARGENES POR AÑO SE RECALCULAN DONDE SE NECESITAN
009390*    (TENDENCIA DE MARGEN, U5); AQUI SE FIJA LA TASA PLANA DE
009400*    IMPUESTO QUE USA EL LOTE PRINCIPAL (0.25) Y SE CALCULA EL
009410*    NOPAT DEL ULTIMO AÑO (EBIT X 0.75) QUE USA CALC-ROIC.      242201
009420     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
009430     COMPUTE PF-NOPAT-ULTIMO(WKS-IX-ACT) ROUNDED =
009440             TB-EBIT(WKS-IX-ANU) * 0.75.
009450 CALC-MARGINS-TAXRATE-E. EXIT.
009460
009470******************************************************************
009480*             U10 - FLUJO DE CAJA LIBRE (ULTIMO Y MEDIA)          *
009490******************************************************************
009500 CALC-FREE-CASH-FLOW SECTION.
009510     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
009520     COMPUTE PF-FCF-ULTIMO(WKS-IX-ACT) =
009530             TB-OPER-CASH-FLOW(WKS-IX-ANU) - TB-CAPEX(WKS-IX-ANU)
009540     MOVE ZERO TO WKS-REG-SWY
009550     PERFORM CFF-SUMA-ANIO VARYING WKS-I FROM 1 BY 1
009560             UNTIL WKS-I > WKS-ANIOS-CARGADOS
009570     IF WKS-ANIOS-CARGADOS > 0
009580        COMPUTE PF-FCF-PROMEDIO(WKS-IX-ACT) ROUNDED =
009590                WKS-REG-SWY / WKS-ANIOS-CARGADOS
009600     ELSE
009610        MOVE ZERO TO PF-FCF-PROMEDIO(WKS-IX-ACT)
009620     END-IF.
009630 CALC-FREE-CASH-FLOW-E. EXIT.
009640
009650 CFF-SUMA-ANIO SECTION.                                            242201
009660     SET WKS-IX-ANU TO WKS-I
009670     COMPUTE WKS-REG-SWY = WKS-REG-SWY
009680           + TB-OPER-CASH-FLOW(WKS-IX-ANU) - TB-CAPEX(WKS-IX-ANU).
009690 CFF-SUMA-ANIO-E. EXIT.
009700
009710******************************************************************
009720*        U10 - UTILIDAD DEL DUEÑO (OWNER EARNINGS) Y RENDIM.      *
009730*    EL PROMEDIO ES LA MEDIA DE LA UTILIDAD DEL DUEÑO DE CADA AÑO  *
009740*    (NO SOLO UNA COPIA DEL ULTIMO AÑO); CADA AÑO USA EL MISMO     *
009750*    CAPEX PROMEDIO QUE EL ULTIMO AÑO, COMO LO HACE PYTHON.        *
009760******************************************************************
009770 CALC-OWNER-EARNINGS SECTION.
009780     MOVE ZERO TO WKS-REG-SWY
009790     PERFORM COE-SUMA-CAPEX VARYING WKS-I FROM 1 BY 1
009800             UNTIL WKS-I > WKS-ANIOS-CARGADOS
009810     IF WKS-ANIOS-CARGADOS > 0
009820        COMPUTE WKS-REG-SW ROUNDED = WKS-REG-SWY /
009830           WKS-ANIOS-CARGADOS
009840     ELSE
009850        MOVE ZERO TO WKS-REG-SW
009860     END-IF
009870     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
009880     COMPUTE PF-OE-ULTIMO(WKS-IX-ACT) =
009890             TB-NET-INCOME(WKS-IX-ANU) +
009900                TB-DEPRECIATION(WKS-IX-ANU)
009910           - WKS-REG-SW
009920     MOVE ZERO TO WKS-REG-SWY
009930     PERFORM COE-SUMA-ANIO VARYING WKS-I FROM 1 BY 1
009940             UNTIL WKS-I > WKS-ANIOS-CARGADOS
009950     IF WKS-ANIOS-CARGADOS > 0
009960        COMPUTE PF-OE-PROMEDIO(WKS-IX-ACT) ROUNDED =
009970                WKS-REG-SWY / WKS-ANIOS-CARGADOS
009980     ELSE
009990        MOVE ZERO TO PF-OE-PROMEDIO(WKS-IX-ACT)
010000     END-IF
010010     IF PF-SHARES(WKS-IX-ACT) > 0
010020        COMPUTE PF-OE-POR-ACCION(WKS-IX-ACT) ROUNDED =
010030                PF-OE-ULTIMO(WKS-IX-ACT) / PF-SHARES(WKS-IX-ACT)
010040     ELSE
010050        MOVE ZERO TO PF-OE-POR-ACCION(WKS-IX-ACT)
010060     END-IF
010070     IF PF-MARKET-CAP(WKS-IX-ACT) > 0
010080        COMPUTE PF-OE-RENDIMIENTO(WKS-IX-ACT) ROUNDED =
010090                PF-OE-ULTIMO(WKS-IX-ACT) /
010100                   PF-MARKET-CAP(WKS-IX-ACT)
010110     ELSE
010120        MOVE ZERO TO PF-OE-RENDIMIENTO(WKS-IX-ACT)
010130     END-IF.
010140 CALC-OWNER-EARNINGS-E. EXIT.
010150
010160 COE-SUMA-CAPEX SECTION.                                           242201
010170     SET WKS-IX-ANU TO WKS-I
010180     ADD TB-CAPEX(WKS-IX-ANU) TO WKS-REG-SWY.
010190 COE-SUMA-CAPEX-E. EXIT.
010200
010210 COE-SUMA-ANIO SECTION.                                            242201
010220     SET WKS-IX-ANU TO WKS-I
010230     COMPUTE WKS-REG-SWY = WKS-REG-SWY + TB-NET-INCOME(WKS-IX-ANU)
010240           + TB-DEPRECIATION(WKS-IX-ANU) - WKS-REG-SW.
010250 COE-SUMA-ANIO-E. EXIT.
010260
010270******************************************************************
010280*               U10 - CAPITAL INVERTIDO (ULTIMO AÑO)              *
010290******************************************************************
010300 CALC-INVESTED-CAPITAL SECTION.
010310     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
010320     COMPUTE PF-CAPITAL-INVERTIDO(WKS-IX-ACT) =
010330             TB-TOTAL-ASSETS(WKS-IX-ANU) - TB-CASH(WKS-IX-ANU)
010340           - (TB-CURRENT-LIAB(WKS-IX-ANU) -
010350              TB-CURRENT-DEBT(WKS-IX-ANU)).
010360 CALC-INVESTED-CAPITAL-E. EXIT.
010370
010380******************************************************************
010390*       U10 - ROE, DEUDA/CAPITAL Y COBERTURA DE INTERES           *
010400******************************************************************
010410 CALC-ROE-DE-COVERAGE SECTION.
010420     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
010430     IF TB-STOCKH-EQUITY(WKS-IX-ANU) NOT = ZERO
010440        COMPUTE PF-ROE(WKS-IX-ACT) ROUNDED =
010450                TB-NET-INCOME(WKS-IX-ANU)
010460              / TB-STOCKH-EQUITY(WKS-IX-ANU)
010470     ELSE
010480        MOVE ZERO TO PF-ROE(WKS-IX-ACT)
010490     END-IF
010500     IF TB-STOCKH-EQUITY(WKS-IX-ANU) NOT = ZERO
010510        COMPUTE PF-DEUDA-CAPITAL(WKS-IX-ACT) ROUNDED =
010520                TB-TOTAL-DEBT(WKS-IX-ANU)
010530              / TB-STOCKH-EQUITY(WKS-IX-ANU)
010540     ELSE
010550        MOVE ZERO TO PF-DEUDA-CAPITAL(WKS-IX-ACT)
010560     END-IF
010570     IF TB-INTEREST-EXPENSE(WKS-IX-ANU) = ZERO
010580        MOVE 999999.99 TO PF-COBERTURA-INTERES(WKS-IX-ACT)
010590     ELSE
010600        COMPUTE PF-COBERTURA-INTERES(WKS-IX-ACT) ROUNDED =
010610                TB-EBIT(WKS-IX-ANU) /
010620                   TB-INTEREST-EXPENSE(WKS-IX-ANU)
010630     END-IF
010640     MOVE PF-NI-CRECIMIENTO(WKS-IX-ACT)
010650                             TO PF-EARNINGS-GROWTH(WKS-IX-ACT)
010660     IF PF-EARNINGS-GROWTH(WKS-IX-ACT) < ZERO
010670        MULTIPLY -1 BY PF-EARNINGS-GROWTH(WKS-IX-ACT)
010680     END-IF
010690     IF PF-EARNINGS-GROWTH(WKS-IX-ACT) = ZERO
010700        MOVE 0.05 TO PF-EARNINGS-GROWTH(WKS-IX-ACT)
010710     END-IF.
010720 CALC-ROE-DE-COVERAGE-E. EXIT.
010730
010740******************************************************************
010750*   RUTINA GENERICA DE REGRESION LINEAL PONDERADA (U10) - RECIBE  *
010760*   WKS-REG-N VALORES EN WKS-REG-VALOR Y UN FACTOR DE DECAIMIENTO *
010770*   EN WKS-REG-DECAY (PESO(I) = DECAY ** I, I = 0..N-1); DEVUELVE  *
010780*   PROMEDIO, TASA DE CRECIMIENTO Y 10 PROYECCIONES FUTURAS EN     *
010790*   WKS-REG-PROY.  USADA POR PROJECT-NET-INCOME, PROJECT-         *
010800*   DIVIDENDS Y PROJECT-BUYBACKS.                                  *
010810******************************************************************
010820 CALC-REGRESION-PONDERADA SECTION.
010830     MOVE ZERO TO WKS-REG-A WKS-REG-B WKS-REG-PROMEDIO
010840                  WKS-REG-CRECIMIENTO
010850     MOVE ZERO TO WKS-REG-SW WKS-REG-SWX WKS-REG-SWY
010860                  WKS-REG-SWXX WKS-REG-SWXY
010870
010880     EVALUATE TRUE
010890         WHEN WKS-REG-N = 0
010900             PERFORM CRP-LLENA-CERO VARYING WKS-I FROM 1 BY 1
010910                     UNTIL WKS-I > 10
010920         WHEN WKS-REG-N = 1
010930             MOVE WKS-REG-VALOR(1) TO WKS-REG-PROMEDIO
010940             MOVE ZERO TO WKS-REG-CRECIMIENTO
010950             PERFORM CRP-LLENA-UNICO VARYING WKS-I FROM 1 BY 1
010960                     UNTIL WKS-I > 10
010970         WHEN OTHER
010980             SET WKS-X TO 0
010990             MOVE ZERO TO WKS-REG-SWY
011000             PERFORM CRP-SUMA-VALORES VARYING WKS-I FROM 1 BY 1
011010                     UNTIL WKS-I > WKS-REG-N
011020             COMPUTE WKS-REG-PROMEDIO ROUNDED =
011030                     WKS-REG-SWY / WKS-REG-N
011040
011050             PERFORM CRP-ACUMULA-PESOS VARYING WKS-I FROM 1 BY 1
011060                     UNTIL WKS-I > WKS-REG-N
011070
011080             IF (WKS-REG-SWXX - ((WKS-REG-SWX * WKS-REG-SWX)
011090                / WKS-REG-SW)) NOT = ZERO
011100                COMPUTE WKS-REG-B ROUNDED =
011110                   (WKS-REG-SWXY
011120                      - ((WKS-REG-SWX * WKS-REG-SWY) /
011130                         WKS-REG-SW))
011140                 / (WKS-REG-SWXX
011150                      - ((WKS-REG-SWX * WKS-REG-SWX) /
011160                         WKS-REG-SW))
011170             ELSE
011180                MOVE ZERO TO WKS-REG-B
011190             END-IF
011200             COMPUTE WKS-REG-A ROUNDED =
011210                     (WKS-REG-SWY - (WKS-REG-B * WKS-REG-SWX))
011220                   / WKS-REG-SW
011230
011240             IF WKS-REG-PROMEDIO NOT = ZERO
011250                COMPUTE WKS-REG-CRECIMIENTO ROUNDED =
011260                        WKS-REG-B / WKS-REG-PROMEDIO
011270             ELSE
011280                MOVE ZERO TO WKS-REG-CRECIMIENTO
011290             END-IF
011300
011310             PERFORM CRP-PROYECTA VARYING WKS-I FROM 1 BY 1
011320                     UNTIL WKS-I > 10
011330     END-EVALUATE.
011340 CALC-REGRESION-PONDERADA-E. EXIT.
011350
011360 CRP-LLENA-CERO SECTION.                                          242011
011370     MOVE ZERO TO WKS-REG-PROY(WKS-I).
011380 CRP-LLENA-CERO-E. EXIT.
011390
011400 CRP-LLENA-UNICO SECTION.                                         242011
011410     MOVE WKS-REG-VALOR(1) TO WKS-REG-PROY(WKS-I).
011420 CRP-LLENA-UNICO-E. EXIT.
011430
011440 CRP-SUMA-VALORES SECTION.                                        242011
011450     ADD WKS-REG-VALOR(WKS-I) TO WKS-REG-SWY.
011460 CRP-SUMA-VALORES-E. EXIT.
011470
011480 CRP-ACUMULA-PESOS SECTION.                                       242011
011490     COMPUTE WKS-REG-PESO = WKS-REG-DECAY ** (WKS-I - 1)
011500     ADD WKS-REG-PESO TO WKS-REG-SW
011510     COMPUTE WKS-REG-SWX = WKS-REG-SWX
011520           + WKS-REG-PESO * (WKS-I - 1)
011530     COMPUTE WKS-REG-SWY = WKS-REG-SWY
011540           + WKS-REG-PESO * WKS-REG-VALOR(WKS-I)
011550     COMPUTE WKS-REG-SWXX = WKS-REG-SWXX
011560           + WKS-REG-PESO * (WKS-I - 1) * (WKS-I - 1)
011570     COMPUTE WKS-REG-SWXY = WKS-REG-SWXY
011580           + WKS-REG-PESO * (WKS-I - 1) *
011590              WKS-REG-VALOR(WKS-I).
011600 CRP-ACUMULA-PESOS-E. EXIT.
011610
011620 CRP-PROYECTA SECTION.                                            242011
011630     COMPUTE WKS-REG-PROY(WKS-I) ROUNDED =
011640             WKS-REG-A
011650           + (WKS-REG-B * (WKS-REG-N - 1 + WKS-I)).
011660 CRP-PROYECTA-E. EXIT.
011670
011680******************************************************************
011690*   RUTINA GENERICA DE RAIZ CUADRADA POR EL METODO DE NEWTON       *
011700*   (SE USA EN LUGAR DE UNA FUNCION INTRINSECA). RECIBE EL VALOR   *
011710*   EN WKS-RAIZ-ENTRADA Y DEVUELVE EL RESULTADO EN                 *
011720*   WKS-RAIZ-RESULTADO.                                            *
011730******************************************************************
011740 CALC-RAIZ-CUADRADA SECTION.
011750     IF WKS-RAIZ-ENTRADA NOT > ZERO
011760        MOVE ZERO TO WKS-RAIZ-RESULTADO
011770     ELSE
011780        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-RESULTADO
011790        SET WKS-RAIZ-CONT TO 1
011800        PERFORM CRC-ITERA-NEWTON 25 TIMES
011810     END-IF.
011820 CALC-RAIZ-CUADRADA-E. EXIT.
011830
011840 CRC-ITERA-NEWTON SECTION.                                        242011
011850     COMPUTE WKS-RAIZ-RESULTADO ROUNDED =
011860             (WKS-RAIZ-RESULTADO
011870                + (WKS-RAIZ-ENTRADA / WKS-RAIZ-RESULTADO))
011880                   / 2.
011890 CRC-ITERA-NEWTON-E. EXIT.
011900
011910******************************************************************
011920*                   U2 - PRECIO PROMEDIO DE MERCADO               *
011930******************************************************************
011940 CALC-AVG-PRICE SECTION.
011950     IF MD-AVG-PRICE NOT > ZERO
011960        MOVE MD-CURRENT-PRICE TO PF-AVG-PRICE(WKS-IX-ACT)
011970     END-IF.
011980 CALC-AVG-PRICE-E. EXIT.
011990
012000******************************************************************
012010*    U2 - VALORACION PAD: SUMA DE 10 AÑOS DE UTILIDAD PROYECTADA  *
012020*    DESCONTADA POR (1 + G - RF)                                  *
012030******************************************************************
012040 CALC-PAD-VALUE SECTION.
012050     MOVE ZERO TO PF-PAD-VALUE(WKS-IX-ACT)
012060     MOVE ZERO TO WKS-REG-SWY
012070     PERFORM CPV-DESCUENTA-ANIO VARYING WKS-I FROM 1 BY 1
012080             UNTIL WKS-I > 10
012090     MOVE WKS-REG-SWY TO PF-PAD-VALUE(WKS-IX-ACT).
012100 CALC-PAD-VALUE-E. EXIT.
012110
012120 CPV-DESCUENTA-ANIO SECTION.                                       242201
012130     COMPUTE WKS-REG-SWY = WKS-REG-SWY
012140           + PF-NI-PROMEDIO(WKS-IX-ACT)
012150             * ((1 + PF-NI-CRECIMIENTO(WKS-IX-ACT) - 0.04) ** WKS-I).
012160 CPV-DESCUENTA-ANIO-E. EXIT.
012170
012180******************************************************************
012190*            U2 - VALORACION PAD SOBRE DIVIDENDOS                 *
012200******************************************************************
012210 CALC-PAD-DIV-VALUE SECTION.
012220     MOVE ZERO TO WKS-REG-SWY
012230     PERFORM CPD-DESCUENTA-ANIO VARYING WKS-I FROM 1 BY 1
012240             UNTIL WKS-I > 10
012250     MOVE WKS-REG-SWY TO PF-PAD-DIV-VALUE(WKS-IX-ACT).
012260 CALC-PAD-DIV-VALUE-E. EXIT.
012270
012280 CPD-DESCUENTA-ANIO SECTION.                                       242201
012290     COMPUTE WKS-REG-SWY = WKS-REG-SWY
012300          + PF-DIV-PROMEDIO(WKS-IX-ACT)
012310            * ((1 + PF-DIV-CRECIMIENTO(WKS-IX-ACT) - 0.04) ** WKS-I).
012320 CPD-DESCUENTA-ANIO-E. EXIT.
012330
012340******************************************************************
012350*   U2 - VALORACION POR FLUJO DE CAJA DESCONTADO (10 PROYECCIONES *
012360*   DE INGRESO NETO DE PROJECT-NET-INCOME, RF = 0.04)             *
012370******************************************************************
012380 CALC-DCF-VALUE SECTION.
012390     MOVE ZERO TO WKS-REG-SWY
012400     PERFORM CDV-DESCUENTA-ANIO VARYING WKS-I FROM 1 BY 1
012410             UNTIL WKS-I > 10
012420     MOVE WKS-REG-SWY TO PF-DCF-VALUE(WKS-IX-ACT).
012430 CALC-DCF-VALUE-E. EXIT.
012440
012450 CDV-DESCUENTA-ANIO SECTION.                                       242201
012460     COMPUTE WKS-REG-SWY = WKS-REG-SWY
012470          + PF-CF-PROYECTADO(WKS-IX-ACT WKS-I) / (1.04 ** WKS-I).
012480 CDV-DESCUENTA-ANIO-E. EXIT.
012490
012500******************************************************************
012510*          U2 - CAPITAL DE TRABAJO NETO-NETO (ULTIMO AÑO)         *
012520******************************************************************
012530 CALC-NET-NET-WC SECTION.
012540     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
012550     COMPUTE PF-NET-NET-WC(WKS-IX-ACT) =
012560             TB-CURRENT-ASSETS(WKS-IX-ANU) -
012570                TB-TOTAL-LIAB(WKS-IX-ANU).
012580 CALC-NET-NET-WC-E. EXIT.
012590
012600******************************************************************
012610*                 U2 - VALOR EN LIBROS (ULTIMO AÑO)               *
012620******************************************************************
012630 CALC-BOOK-VALUE SECTION.
012640     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
012650     COMPUTE PF-BOOK-VALUE(WKS-IX-ACT) =
012660             TB-TOTAL-ASSETS(WKS-IX-ANU) -
012670                TB-TOTAL-LIAB(WKS-IX-ANU)
012680     IF PF-SHARES(WKS-IX-ACT) > 0
012690        COMPUTE PF-BVPS(WKS-IX-ACT) ROUNDED =
012700                PF-BOOK-VALUE(WKS-IX-ACT) / PF-SHARES(WKS-IX-ACT)
012710     ELSE
012720        MOVE ZERO TO PF-BVPS(WKS-IX-ACT)
012730     END-IF
012740     IF TB-EPS(WKS-IX-ANU) NOT = ZERO
012750        MOVE TB-EPS(WKS-IX-ANU) TO PF-EPS-EFECTIVO(WKS-IX-ACT)
012760     ELSE
012770        IF PF-SHARES(WKS-IX-ACT) > 0
012780           COMPUTE PF-EPS-EFECTIVO(WKS-IX-ACT) ROUNDED =
012790                   TB-NET-INCOME(WKS-IX-ANU) /
012800                      PF-SHARES(WKS-IX-ACT)
012810        ELSE
012820           MOVE ZERO TO PF-EPS-EFECTIVO(WKS-IX-ACT)
012830        END-IF
012840     END-IF
012850     IF PF-SHARES(WKS-IX-ACT) > 0
012860        COMPUTE PF-NET-CASH-PS(WKS-IX-ACT) ROUNDED =
012870           (TB-CASH(WKS-IX-ANU) - TB-TOTAL-DEBT(WKS-IX-ANU))
012880              / PF-SHARES(WKS-IX-ACT)
012890     ELSE
012900        MOVE ZERO TO PF-NET-CASH-PS(WKS-IX-ACT)
012910     END-IF.
012920 CALC-BOOK-VALUE-E. EXIT.
012930
012940******************************************************************
012950*           U2 - VALOR EN LIBROS TANGIBLE (ULTIMO AÑO)            *
012960******************************************************************
012970 CALC-TANGIBLE-BV SECTION.
012980     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
012990     COMPUTE PF-TANGIBLE-BV(WKS-IX-ACT) =
013000             (TB-TOTAL-ASSETS(WKS-IX-ANU) -
013010                TB-INTANGIBLES(WKS-IX-ANU))
013020           - TB-TOTAL-LIAB(WKS-IX-ANU).
013030 CALC-TANGIBLE-BV-E. EXIT.
013040
013050******************************************************************
013060*             U3 - FACTOR DE ACTIVOS LIGEROS (ASSET-LIGHT)        *
013070******************************************************************
013080 CALC-ASSET-LIGHT SECTION.
013090     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
013100     IF (TB-TOTAL-ASSETS(WKS-IX-ANU) - TB-INTANGIBLES(WKS-IX-ANU))
013110                                                          NOT =
013120                                                             ZERO
013130        COMPUTE PF-ASSET-LIGHT(WKS-IX-ACT) ROUNDED =
013140                PF-NI-PROMEDIO(WKS-IX-ACT)
013150              / (TB-TOTAL-ASSETS(WKS-IX-ANU)
013160                  - TB-INTANGIBLES(WKS-IX-ANU))
013170     ELSE
013180        MOVE ZERO TO PF-ASSET-LIGHT(WKS-IX-ACT)
013190     END-IF.
013200 CALC-ASSET-LIGHT-E. EXIT.
013210
013220******************************************************************
013230*                U3 - UTILIDAD SOBRE CAPITALIZACION               *
013240******************************************************************
013250 CALC-EARN-EQUITY SECTION.
013260     IF PF-MARKET-CAP(WKS-IX-ACT) NOT = ZERO
013270        COMPUTE PF-EARNINGS-EQUITY(WKS-IX-ACT) ROUNDED =
013280                PF-NI-PROMEDIO(WKS-IX-ACT) /
013290                   PF-MARKET-CAP(WKS-IX-ACT)
013300     ELSE
013310        MOVE ZERO TO PF-EARNINGS-EQUITY(WKS-IX-ACT)
013320     END-IF.
013330 CALC-EARN-EQUITY-E. EXIT.
013340
013350******************************************************************
013360*      U3 - RETORNO SOBRE CAPITAL INVERTIDO (OWNER EARNINGS)      *
013370******************************************************************
013380 CALC-ROIC SECTION.
013390     IF PF-CAPITAL-INVERTIDO(WKS-IX-ACT) > ZERO
013400        COMPUTE PF-ROIC(WKS-IX-ACT) ROUNDED =
013410                PF-NOPAT-ULTIMO(WKS-IX-ACT)
013420              / PF-CAPITAL-INVERTIDO(WKS-IX-ACT)
013430     ELSE
013440        MOVE ZERO TO PF-ROIC(WKS-IX-ACT)
013450     END-IF.
013460 CALC-ROIC-E. EXIT.
013470
013480******************************************************************
013490*   U3 - FILTRO TEMPRANO DE SUBVALUACION.  LA PRUEBA DE MAXIMO    *
013500*   52 SEMANAS NO SE EVALUA PORQUE MARKET-DATA NO TRAE ESE DATO;  *
013510*   SE CONSERVAN LAS OTRAS TRES PRUEBAS (EPS/PRECIO, PRECIO VS.   *
013520*   PROMEDIO Y PEG) SOBRE LOS CAMPOS REALMENTE SUMINISTRADOS.     *
013530******************************************************************
013540 CALC-EARLY-SCREEN SECTION.
013550     MOVE ZERO TO PF-EARLY-SCREEN(WKS-IX-ACT)
013560     IF PF-CURRENT-PRICE(WKS-IX-ACT) > ZERO
013570        IF (PF-EPS-EFECTIVO(WKS-IX-ACT) /
013580           PF-CURRENT-PRICE(WKS-IX-ACT))
013590           NOT LESS THAN 0.075
013600           MOVE 1 TO PF-EARLY-SCREEN(WKS-IX-ACT)
013610        END-IF
013620     END-IF
013630     IF PF-AVG-PRICE(WKS-IX-ACT) > ZERO
013640        IF ((PF-CURRENT-PRICE(WKS-IX-ACT) -
013650           PF-AVG-PRICE(WKS-IX-ACT))
013660              / PF-AVG-PRICE(WKS-IX-ACT)) NOT GREATER THAN -0.20
013670           CONTINUE
013680        ELSE
013690           MOVE 1 TO PF-EARLY-SCREEN(WKS-IX-ACT)
013700        END-IF
013710     END-IF
013720     IF PF-PEG-RATIO(WKS-IX-ACT) = ZERO
013730        CONTINUE
013740     ELSE
013750        IF PF-PEG-RATIO(WKS-IX-ACT) < 0.5
013760           MOVE 1 TO PF-EARLY-SCREEN(WKS-IX-ACT)
013770        END-IF
013780     END-IF.
013790 CALC-EARLY-SCREEN-E. EXIT.
013800
013810******************************************************************
013820*              U1 - RAZONES DE MARGEN DE SEGURIDAD (MOS)          *
013830******************************************************************
013840 CALC-MOS-RATIOS SECTION.
013850     IF PF-AVG-PRICE(WKS-IX-ACT) NOT = ZERO
013860        COMPUTE PF-MARKET-MOS(WKS-IX-ACT) ROUNDED =
013870                PF-CURRENT-PRICE(WKS-IX-ACT) /
013880                   PF-AVG-PRICE(WKS-IX-ACT)
013890     ELSE
013900        MOVE ZERO TO PF-MARKET-MOS(WKS-IX-ACT)
013910     END-IF
013920     IF PF-PAD-VALUE(WKS-IX-ACT) NOT = ZERO
013930        COMPUTE PF-PAD-MOS(WKS-IX-ACT) ROUNDED =
013940                PF-MARKET-CAP(WKS-IX-ACT) /
013950                   PF-PAD-VALUE(WKS-IX-ACT)
013960     ELSE
013970        MOVE ZERO TO PF-PAD-MOS(WKS-IX-ACT)
013980     END-IF
013990     IF PF-PAD-DIV-VALUE(WKS-IX-ACT) NOT = ZERO
014000        COMPUTE PF-PAD-DIV-MOS(WKS-IX-ACT) ROUNDED =
014010                PF-MARKET-CAP(WKS-IX-ACT) /
014020                   PF-PAD-DIV-VALUE(WKS-IX-ACT)
014030     ELSE
014040        MOVE ZERO TO PF-PAD-DIV-MOS(WKS-IX-ACT)
014050     END-IF
014060     IF PF-DCF-VALUE(WKS-IX-ACT) NOT = ZERO
014070        COMPUTE PF-DCF-MOS(WKS-IX-ACT) ROUNDED =
014080                PF-MARKET-CAP(WKS-IX-ACT) /
014090                   PF-DCF-VALUE(WKS-IX-ACT)
014100     ELSE
014110        MOVE ZERO TO PF-DCF-MOS(WKS-IX-ACT)
014120     END-IF
014130     IF PF-BOOK-VALUE(WKS-IX-ACT) NOT = ZERO
014140        COMPUTE PF-BOOK-MOS(WKS-IX-ACT) ROUNDED =
014150                PF-MARKET-CAP(WKS-IX-ACT) /
014160                   PF-BOOK-VALUE(WKS-IX-ACT)
014170     ELSE
014180        MOVE ZERO TO PF-BOOK-MOS(WKS-IX-ACT)
014190     END-IF.
014200 CALC-MOS-RATIOS-E. EXIT.
014210
014220******************************************************************
014230*       U1 - COBERTURA DE INTERES SOBRE DEUDA (CENTINELA)         *
014240******************************************************************
014250 CALC-DEBT-COVERAGE SECTION.
014260*    LA COBERTURA DE INTERES PROPIAMENTE DICHA SE CALCULA EN
014270*    CALC-ROE-DE-COVERAGE; AQUI SOLO SE DEJA CONSTANCIA DE QUE
014280*    EL CENTINELA 999,999.99 SE APLICA CUANDO EL INTERES ES CERO.
014290     CONTINUE.
014300 CALC-DEBT-COVERAGE-E. EXIT.
014310
014320******************************************************************
014330*   U1/U11 - COMBINACION MOSEE = EE X (1 / MOS) POR CADA METODO   *
014340******************************************************************
014350 CALC-MOSEE-COMBINADO SECTION.
014360     IF (PF-MARKET-MOS(WKS-IX-ACT) < ZERO
014370          OR PF-PAD-MOS(WKS-IX-ACT) < ZERO
014380          OR PF-DCF-MOS(WKS-IX-ACT) < ZERO)
014390        AND PF-EARNINGS-EQUITY(WKS-IX-ACT) < ZERO
014400        MOVE ZERO TO PF-MARKET-MOSEE(WKS-IX-ACT)
014410        MOVE ZERO TO PF-PAD-MOSEE(WKS-IX-ACT)
014420        MOVE ZERO TO PF-PAD-DIV-MOSEE(WKS-IX-ACT)
014430        MOVE ZERO TO PF-DCF-MOSEE(WKS-IX-ACT)
014440        MOVE ZERO TO PF-BOOK-MOSEE(WKS-IX-ACT)
014450     ELSE
014460        IF PF-MARKET-MOS(WKS-IX-ACT) NOT = ZERO
014470           COMPUTE PF-MARKET-MOSEE(WKS-IX-ACT) ROUNDED =
014480              PF-EARNINGS-EQUITY(WKS-IX-ACT)
014490                 * (1 / PF-MARKET-MOS(WKS-IX-ACT))
014500        ELSE
014510           MOVE ZERO TO PF-MARKET-MOSEE(WKS-IX-ACT)
014520        END-IF
014530        IF PF-PAD-MOS(WKS-IX-ACT) NOT = ZERO
014540           COMPUTE PF-PAD-MOSEE(WKS-IX-ACT) ROUNDED =
014550              PF-EARNINGS-EQUITY(WKS-IX-ACT)
014560                 * (1 / PF-PAD-MOS(WKS-IX-ACT))
014570        ELSE
014580           MOVE ZERO TO PF-PAD-MOSEE(WKS-IX-ACT)
014590        END-IF
014600        IF PF-PAD-DIV-MOS(WKS-IX-ACT) NOT = ZERO
014610           COMPUTE PF-PAD-DIV-MOSEE(WKS-IX-ACT) ROUNDED =
014620              PF-EARNINGS-EQUITY(WKS-IX-ACT)
014630                 * (1 / PF-PAD-DIV-MOS(WKS-IX-ACT))
014640        ELSE
014650           MOVE ZERO TO PF-PAD-DIV-MOSEE(WKS-IX-ACT)
014660        END-IF
014670        IF PF-DCF-MOS(WKS-IX-ACT) NOT = ZERO
014680           COMPUTE PF-DCF-MOSEE(WKS-IX-ACT) ROUNDED =
014690              PF-EARNINGS-EQUITY(WKS-IX-ACT)
014700                 * (1 / PF-DCF-MOS(WKS-IX-ACT))
014710        ELSE
014720           MOVE ZERO TO PF-DCF-MOSEE(WKS-IX-ACT)
014730        END-IF
014740        IF PF-BOOK-MOS(WKS-IX-ACT) NOT = ZERO
014750           COMPUTE PF-BOOK-MOSEE(WKS-IX-ACT) ROUNDED =
014760              PF-EARNINGS-EQUITY(WKS-IX-ACT)
014770                 * (1 / PF-BOOK-MOS(WKS-IX-ACT))
014780        ELSE
014790           MOVE ZERO TO PF-BOOK-MOSEE(WKS-IX-ACT)
014800        END-IF
014810     END-IF.
014820 CALC-MOSEE-COMBINADO-E. EXIT.
014830
014840******************************************************************
014850*       U4 - VALOR DE EMPRESA (ENTERPRISE VALUE), CRUDO           *
014860******************************************************************
014870 CALC-ENTERPRISE-VALUE SECTION.
014880     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
014890     COMPUTE PF-EV(WKS-IX-ACT) =
014900             PF-MARKET-CAP(WKS-IX-ACT) + TB-TOTAL-DEBT(WKS-IX-ANU)
014910           - TB-CASH(WKS-IX-ANU).
014920 CALC-ENTERPRISE-VALUE-E. EXIT.
014930
014940******************************************************************
014950*                U4 - RENDIMIENTO DE UTILIDAD (EY)                *
014960******************************************************************
014970 CALC-EARNINGS-YIELD SECTION.
014980     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
014990     IF PF-EV(WKS-IX-ACT) > ZERO
015000        COMPUTE PF-EY(WKS-IX-ACT) ROUNDED =
015010                TB-EBIT(WKS-IX-ANU) / PF-EV(WKS-IX-ACT)
015020     ELSE
015030        MOVE ZERO TO PF-EY(WKS-IX-ACT)
015040     END-IF.
015050 CALC-EARNINGS-YIELD-E. EXIT.
015060
015070******************************************************************
015080*                U4 - RETORNO SOBRE CAPITAL (ROC)                 *
015090******************************************************************
015100 CALC-RETURN-ON-CAP SECTION.
015110     SET WKS-IX-ANU TO WKS-ANIOS-CARGADOS
015120     COMPUTE WKS-REG-SW = TB-CURRENT-ASSETS(WKS-IX-ANU)
015130                         - TB-CURRENT-LIAB(WKS-IX-ANU)
015140                         + TB-NET-PPE(WKS-IX-ANU)
015150     IF WKS-REG-SW > ZERO
015160        COMPUTE PF-ROC-CAP(WKS-IX-ACT) ROUNDED =
015170                TB-EBIT(WKS-IX-ANU) / WKS-REG-SW
015180     ELSE
015190        MOVE ZERO TO PF-ROC-CAP(WKS-IX-ACT)
015200     END-IF
015210     IF PF-EY(WKS-IX-ACT) > ZERO AND PF-ROC-CAP(WKS-IX-ACT) > ZERO
015220        MOVE 'S' TO PF-MF-VALIDO(WKS-IX-ACT)
015230     END-IF.
015240 CALC-RETURN-ON-CAP-E. EXIT.
015250
015260******************************************************************
015270*   U4 - FORMULA MAGICA: RANGO DE EY Y DE ROC ENTRE LOS EMISORES  *
015280*   CON DATOS VALIDOS (EY>0 Y ROC>0).  METODO DE CONTEO CRUZADO   *
015290*   (O(N CUADRADO), AL ESTILO DE LAS RUTINAS DE ORDENAMIENTO      *
015300*   INTERNO QUE EL DEPARTAMENTO USA CUANDO EL VOLUMEN ES BAJO).   *
015310******************************************************************
015320 RANK-MAGIC-FORMULA SECTION.                                      242011
015330     PERFORM RMF-UN-EMISOR VARYING WKS-IX-PF FROM 1 BY 1
015340             UNTIL WKS-IX-PF > WKS-TOTAL-PERFILES.
015350 RANK-MAGIC-FORMULA-E. EXIT.
015360
015370 RMF-UN-EMISOR SECTION.                                           242011
015380     IF MF-ES-VALIDO(WKS-IX-PF)
015390        MOVE 1 TO PF-EY-RANK(WKS-IX-PF)
015400        MOVE 1 TO PF-ROC-RANK(WKS-IX-PF)
015410        PERFORM RMF-COMPARA-CONTRA VARYING WKS-J FROM 1 BY 1
015420                UNTIL WKS-J > WKS-TOTAL-PERFILES
015430        COMPUTE PF-MF-COMBINADO(WKS-IX-PF) =
015440                PF-EY-RANK(WKS-IX-PF) + PF-ROC-RANK(WKS-IX-PF)
015450     ELSE
015460        MOVE ZERO TO PF-EY-RANK(WKS-IX-PF)
015470        MOVE ZERO TO PF-ROC-RANK(WKS-IX-PF)
015480        MOVE ZERO TO PF-MF-COMBINADO(WKS-IX-PF)
015490     END-IF.
015500 RMF-UN-EMISOR-E. EXIT.
015510
015520 RMF-COMPARA-CONTRA SECTION.                                      242011
015530     IF MF-ES-VALIDO(WKS-J) AND WKS-J NOT = WKS-IX-PF
015540        IF PF-EY(WKS-J) > PF-EY(WKS-IX-PF)
015550           ADD 1 TO PF-EY-RANK(WKS-IX-PF)
015560        END-IF
015570        IF PF-ROC-CAP(WKS-J) > PF-ROC-CAP(WKS-IX-PF)
015580           ADD 1 TO PF-ROC-RANK(WKS-IX-PF)
015590        END-IF
015600     END-IF.
015610 RMF-COMPARA-CONTRA-E. EXIT.
015620
015630******************************************************************
015640*   U4 - RANGO FINAL Y PERCENTIL DE LA FORMULA MAGICA, TOMANDO    *
015650*   COMO UNIVERSO SOLO LOS EMISORES CON DATOS VALIDOS.            *
015660******************************************************************
015670 CALC-MF-PERCENTILE SECTION.                                      242011
015680     MOVE ZERO TO WKS-N
015690     PERFORM MFP-CUENTA-VALIDOS VARYING WKS-IX-PF FROM 1 BY 1
015700             UNTIL WKS-IX-PF > WKS-TOTAL-PERFILES
015710     PERFORM MFP-UN-EMISOR VARYING WKS-IX-PF FROM 1 BY 1
015720             UNTIL WKS-IX-PF > WKS-TOTAL-PERFILES.
015730 CALC-MF-PERCENTILE-E. EXIT.
015740
015750 MFP-CUENTA-VALIDOS SECTION.                                      242011
015760     IF MF-ES-VALIDO(WKS-IX-PF)
015770        ADD 1 TO WKS-N
015780     END-IF.
015790 MFP-CUENTA-VALIDOS-E. EXIT.
015800
015810 MFP-UN-EMISOR SECTION.                                           242011
015820     IF MF-ES-VALIDO(WKS-IX-PF)
015830        MOVE 1 TO PF-MF-RANK(WKS-IX-PF)
015840        PERFORM MFP-COMPARA-CONTRA VARYING WKS-J FROM 1 BY 1
015850                UNTIL WKS-J > WKS-TOTAL-PERFILES
015860        IF WKS-N > ZERO
015870           COMPUTE PF-MF-PERCENTIL(WKS-IX-PF) ROUNDED =
015880              (WKS-N - PF-MF-RANK(WKS-IX-PF) + 1) / WKS-N *
015890                 100
015900        ELSE
015910           MOVE ZERO TO PF-MF-PERCENTIL(WKS-IX-PF)
015920        END-IF
015930     ELSE
015940        MOVE ZERO TO PF-MF-RANK(WKS-IX-PF)
015950        MOVE ZERO TO PF-MF-PERCENTIL(WKS-IX-PF)
015960     END-IF.
015970 MFP-UN-EMISOR-E. EXIT.
015980
015990 MFP-COMPARA-CONTRA SECTION.                                      242011
016000     IF MF-ES-VALIDO(WKS-J) AND WKS-J NOT = WKS-IX-PF
016010        IF PF-MF-COMBINADO(WKS-J)
016020                 < PF-MF-COMBINADO(WKS-IX-PF)
016030           ADD 1 TO PF-MF-RANK(WKS-IX-PF)
016040        END-IF
016050     END-IF.
016060 MFP-COMPARA-CONTRA-E. EXIT.
016070
016080******************************************************************
016090*   U11 - RANGO Y PERCENTIL FINAL POR PAD-MOSEE, ENTRE TODOS LOS  *
016100*   EMISORES QUE PASARON EL FILTRO (NO SOLO LOS VALIDOS PARA LA   *
016110*   FORMULA MAGICA).                                              *
016120******************************************************************
016130 RANK-BY-PAD-MOSEE SECTION.                                       242011
016140     PERFORM RPM-UN-EMISOR VARYING WKS-IX-PF FROM 1 BY 1
016150             UNTIL WKS-IX-PF > WKS-TOTAL-PERFILES.
016160 RANK-BY-PAD-MOSEE-E. EXIT.
016170
016180 RPM-UN-EMISOR SECTION.                                           242011
016190     MOVE 1 TO PF-RANK(WKS-IX-PF)
016200     PERFORM RPM-COMPARA-CONTRA VARYING WKS-J FROM 1 BY 1
016210             UNTIL WKS-J > WKS-TOTAL-PERFILES
016220     IF WKS-TOTAL-PERFILES > ZERO
016230        COMPUTE PF-PERCENTILE(WKS-IX-PF) ROUNDED =
016240           (WKS-TOTAL-PERFILES - PF-RANK(WKS-IX-PF) + 1)
016250              / WKS-TOTAL-PERFILES * 100
016260     ELSE
016270        MOVE ZERO TO PF-PERCENTILE(WKS-IX-PF)
016280     END-IF.
016290 RPM-UN-EMISOR-E. EXIT.
016300
016310 RPM-COMPARA-CONTRA SECTION.                                      242011
016320     IF WKS-J NOT = WKS-IX-PF
016330        IF PF-PAD-MOSEE(WKS-J) > PF-PAD-MOSEE(WKS-IX-PF)
016340           ADD 1 TO PF-RANK(WKS-IX-PF)
016350        END-IF
016360     END-IF.
016370 RPM-COMPARA-CONTRA-E. EXIT.
016380
016390******************************************************************
016400*         U5 - CRECIMIENTO COMPUESTO DE VENTAS (SALES CAGR)       *
016410******************************************************************
016420 CALC-SALES-CAGR SECTION.
016430     MOVE ZERO TO PF-SALES-CAGR(WKS-IX-ACT)
016440     IF WKS-ANIOS-CARGADOS > 1
016450        AND TB-REVENUE(1) > ZERO
016460        AND TB-REVENUE(WKS-ANIOS-CARGADOS) > ZERO
016470        COMPUTE WKS-N = WKS-ANIOS-CARGADOS - 1
016480        COMPUTE PF-SALES-CAGR(WKS-IX-ACT) ROUNDED =
016490           (TB-REVENUE(WKS-ANIOS-CARGADOS) / TB-REVENUE(1))
016500              ** (1 / WKS-N) - 1
016510     END-IF.
016520 CALC-SALES-CAGR-E. EXIT.
016530
016540******************************************************************
016550*   U5 - MEDIA Y DESVIACION DE LAS TASAS DE CRECIMIENTO ANUAL     *
016560*   (YOY) DE LAS VENTAS, Y CONSISTENCIA DE CRECIMIENTO            *
016570******************************************************************
016580 CALC-YOY-STATS SECTION.
016590     MOVE ZERO TO WKS-YOY-TOTAL WKS-YOY-SUMA WKS-YOY-SUMA-DESV
016600     MOVE ZERO TO PF-YOY-MEDIA(WKS-IX-ACT)
016610        PF-YOY-DESVIA(WKS-IX-ACT)
016620     MOVE ZERO TO PF-GROWTH-CONSIST(WKS-IX-ACT)
016630     IF WKS-ANIOS-CARGADOS > 1
016640        PERFORM CYS-CALCULA-TASA VARYING WKS-I FROM 2 BY 1
016650                UNTIL WKS-I > WKS-ANIOS-CARGADOS
016660        IF WKS-YOY-TOTAL > ZERO
016670           COMPUTE PF-YOY-MEDIA(WKS-IX-ACT) ROUNDED =
016680                   WKS-YOY-SUMA / WKS-YOY-TOTAL
016690           IF WKS-YOY-TOTAL > 1
016700              PERFORM CYS-SUMA-DESV VARYING WKS-I FROM 1 BY 1
016710                      UNTIL WKS-I > WKS-YOY-TOTAL
016720              COMPUTE WKS-RAIZ-ENTRADA =
016730                 WKS-YOY-SUMA-DESV / (WKS-YOY-TOTAL - 1)
016740              PERFORM CALC-RAIZ-CUADRADA
016750              MOVE WKS-RAIZ-RESULTADO TO PF-YOY-DESVIA(WKS-IX-ACT)
016760           END-IF
016770           IF PF-YOY-MEDIA(WKS-IX-ACT) NOT = ZERO
016780              MOVE PF-YOY-MEDIA(WKS-IX-ACT) TO WKS-RAIZ-ENTRADA
016790              IF WKS-RAIZ-ENTRADA < ZERO
016800                 MULTIPLY -1 BY WKS-RAIZ-ENTRADA
016810              END-IF
016820              COMPUTE PF-GROWTH-CONSIST(WKS-IX-ACT) ROUNDED =
016830                 1 - (PF-YOY-DESVIA(WKS-IX-ACT) /
016840                    WKS-RAIZ-ENTRADA)
016850              IF PF-GROWTH-CONSIST(WKS-IX-ACT) < ZERO
016860                 MOVE ZERO TO PF-GROWTH-CONSIST(WKS-IX-ACT)
016870              END-IF
016880           END-IF
016890        END-IF
016900     END-IF.
016910 CALC-YOY-STATS-E. EXIT.
016920
016930 CYS-CALCULA-TASA SECTION.                                         242201
016940     IF TB-REVENUE(WKS-I - 1) NOT = ZERO
016950        ADD 1 TO WKS-YOY-TOTAL
016960        COMPUTE WKS-YOY-TASA(WKS-YOY-TOTAL) ROUNDED =
016970           (TB-REVENUE(WKS-I) - TB-REVENUE(WKS-I - 1))
016980              / TB-REVENUE(WKS-I - 1)
016990        ADD WKS-YOY-TASA(WKS-YOY-TOTAL) TO WKS-YOY-SUMA
017000     END-IF.
017010 CYS-CALCULA-TASA-E. EXIT.
017020
017030 CYS-SUMA-DESV SECTION.                                            242201
017040     COMPUTE WKS-YOY-SUMA-DESV = WKS-YOY-SUMA-DESV +
017050        (WKS-YOY-TASA(WKS-I) - PF-YOY-MEDIA(WKS-IX-ACT))
017060      * (WKS-YOY-TASA(WKS-I) - PF-YOY-MEDIA(WKS-IX-ACT)).
017070 CYS-SUMA-DESV-E. EXIT.
017080
017090******************************************************************
017100*   U5 - TENDENCIA DEL MARGEN NETO POR REGRESION LINEAL SIMPLE    *
017110******************************************************************
017120 CALC-MARGIN-TREND SECTION.
017130     MOVE ZERO TO WKS-SUMA-X WKS-SUMA-Y WKS-SUMA-XY WKS-SUMA-XX
017140     MOVE ZERO TO WKS-MEDIA-X WKS-MEDIA-Y
017150     MOVE ZERO TO PF-TREND-NORM(WKS-IX-ACT)
017160        PF-TREND-SCORE(WKS-IX-ACT)
017170     MOVE 'STABLE    ' TO PF-TREND-LABEL(WKS-IX-ACT)
017180     IF WKS-ANIOS-CARGADOS > 1
017190        PERFORM CMT-CALCULA-MARGEN VARYING WKS-I FROM 1 BY 1
017200                UNTIL WKS-I > WKS-ANIOS-CARGADOS
017210        COMPUTE WKS-MEDIA-X ROUNDED = WKS-SUMA-X /
017220           WKS-ANIOS-CARGADOS
017230        COMPUTE WKS-MEDIA-Y ROUNDED = WKS-SUMA-Y /
017240           WKS-ANIOS-CARGADOS
017250        PERFORM CMT-SUMA-REGRESION VARYING WKS-I FROM 1 BY 1
017260                UNTIL WKS-I > WKS-ANIOS-CARGADOS
017270        IF WKS-SUMA-XX NOT = ZERO
017280           COMPUTE WKS-REG-B ROUNDED = WKS-SUMA-XY / WKS-SUMA-XX
017290           IF WKS-MEDIA-Y NOT = ZERO
017300              MOVE WKS-MEDIA-Y TO WKS-RAIZ-ENTRADA
017310              IF WKS-RAIZ-ENTRADA < ZERO
017320                 MULTIPLY -1 BY WKS-RAIZ-ENTRADA
017330              END-IF
017340              COMPUTE PF-TREND-NORM(WKS-IX-ACT) ROUNDED =
017350                 WKS-REG-B / WKS-RAIZ-ENTRADA
017360           END-IF
017370        END-IF
017380        IF PF-TREND-NORM(WKS-IX-ACT) > 0.05
017390           MOVE 'IMPROVING ' TO PF-TREND-LABEL(WKS-IX-ACT)
017400           COMPUTE PF-TREND-SCORE(WKS-IX-ACT) ROUNDED =
017410              5 * PF-TREND-NORM(WKS-IX-ACT)
017420           IF PF-TREND-SCORE(WKS-IX-ACT) > 1
017430              MOVE 1 TO PF-TREND-SCORE(WKS-IX-ACT)
017440           END-IF
017450        ELSE
017460           IF PF-TREND-NORM(WKS-IX-ACT) < -0.05
017470              MOVE 'DECLINING ' TO PF-TREND-LABEL(WKS-IX-ACT)
017480              COMPUTE PF-TREND-SCORE(WKS-IX-ACT) ROUNDED =
017490                 5 * PF-TREND-NORM(WKS-IX-ACT)
017500              IF PF-TREND-SCORE(WKS-IX-ACT) < -1
017510                 MOVE -1 TO PF-TREND-SCORE(WKS-IX-ACT)
017520              END-IF
017530           END-IF
017540        END-IF
017550     END-IF.
017560 CALC-MARGIN-TREND-E. EXIT.
017570
017580 CMT-CALCULA-MARGEN SECTION.                                       242201
017590     IF TB-REVENUE(WKS-I) NOT = ZERO
017600        COMPUTE WKS-MARGEN(WKS-I) ROUNDED =
017610           TB-NET-INCOME(WKS-I) / TB-REVENUE(WKS-I)
017620     ELSE
017630        MOVE ZERO TO WKS-MARGEN(WKS-I)
017640     END-IF
017650     COMPUTE WKS-SUMA-X = WKS-SUMA-X + (WKS-I - 1)
017660     ADD WKS-MARGEN(WKS-I) TO WKS-SUMA-Y.
017670 CMT-CALCULA-MARGEN-E. EXIT.
017680
017690 CMT-SUMA-REGRESION SECTION.                                       242201
017700     COMPUTE WKS-SUMA-XY = WKS-SUMA-XY +
017710        ((WKS-I - 1) - WKS-MEDIA-X) * (WKS-MARGEN(WKS-I) - WKS-MEDIA-Y)
017720     COMPUTE WKS-SUMA-XX = WKS-SUMA-XX +
017730        ((WKS-I - 1) - WKS-MEDIA-X) * ((WKS-I - 1) - WKS-MEDIA-X).
017740 CMT-SUMA-REGRESION-E. EXIT.
017750
017760******************************************************************
017770*   U5 - EFICIENCIA DE REINVERSION Y CRECIMIENTO SOSTENIBLE       *
017780******************************************************************
017790 CALC-REINVEST-EFF SECTION.
017800     MOVE ZERO TO WKS-PAGO-SUMA WKS-PAGO-TOTAL
017810     MOVE ZERO TO PF-EARNINGS-GROWTH(WKS-IX-ACT)
017820     PERFORM CRE-SUMA-PAGO VARYING WKS-I FROM 1 BY 1
017830             UNTIL WKS-I > WKS-ANIOS-CARGADOS
017840     IF WKS-PAGO-TOTAL > ZERO
017850        COMPUTE PF-PAYOUT(WKS-IX-ACT) ROUNDED =
017860           WKS-PAGO-SUMA / WKS-PAGO-TOTAL
017870     ELSE
017880        MOVE 0.5 TO PF-PAYOUT(WKS-IX-ACT)
017890     END-IF
017900     IF PF-PAYOUT(WKS-IX-ACT) < ZERO
017910        MOVE ZERO TO PF-PAYOUT(WKS-IX-ACT)
017920     END-IF
017930     IF PF-PAYOUT(WKS-IX-ACT) > 1
017940        MOVE 1 TO PF-PAYOUT(WKS-IX-ACT)
017950     END-IF
017960     COMPUTE PF-RETENCION(WKS-IX-ACT) = 1 - PF-PAYOUT(WKS-IX-ACT)
017970*    CRECIMIENTO DE GANANCIAS (SOLO PARA ESTA RAZON) = CAGR DE
017980*    INGRESO NETO CON PISO 0.01.  NO SE CONFUNDE CON
017990*    PF-EARNINGS-GROWTH, QUE GUARDA EL CRECIMIENTO ABSOLUTO USADO
018000*    POR LYNCH Y LOS RANGOS DE VALUACION (U8/U9).
018010     MOVE ZERO TO PF-NI-CAGR-REINVERSION(WKS-IX-ACT)
018020     IF WKS-ANIOS-CARGADOS > 1
018030        COMPUTE WKS-N = WKS-ANIOS-CARGADOS - 1
018040        MOVE TB-NET-INCOME(1) TO WKS-REG-A
018050        MOVE TB-NET-INCOME(WKS-ANIOS-CARGADOS) TO WKS-REG-B
018060        IF WKS-REG-A < 0.01
018070           MOVE 0.01 TO WKS-REG-A
018080        END-IF
018090        IF WKS-REG-B < 0.01
018100           MOVE 0.01 TO WKS-REG-B
018110        END-IF
018120        COMPUTE PF-NI-CAGR-REINVERSION(WKS-IX-ACT) ROUNDED =
018130           (WKS-REG-B / WKS-REG-A) ** (1 / WKS-N) - 1
018140     END-IF
018150     IF PF-RETENCION(WKS-IX-ACT) > ZERO
018160        COMPUTE PF-REINVEST-EFF(WKS-IX-ACT) ROUNDED =
018170           PF-NI-CAGR-REINVERSION(WKS-IX-ACT)
018180              / PF-RETENCION(WKS-IX-ACT)
018190     ELSE
018200        MOVE ZERO TO PF-REINVEST-EFF(WKS-IX-ACT)
018210     END-IF
018220     COMPUTE PF-SUSTAIN-GROWTH(WKS-IX-ACT) ROUNDED =
018230        PF-ROE(WKS-IX-ACT) * PF-RETENCION(WKS-IX-ACT).
018240 CALC-REINVEST-EFF-E. EXIT.
018250
018260 CRE-SUMA-PAGO SECTION.                                            242201
018270     IF TB-NET-INCOME(WKS-I) NOT = ZERO
018280        ADD 1 TO WKS-PAGO-TOTAL
018290        COMPUTE WKS-PAGO-SUMA = WKS-PAGO-SUMA +
018300           TB-DIVIDENDS-PAID(WKS-I) / TB-NET-INCOME(WKS-I)
018310     END-IF.
018320 CRE-SUMA-PAGO-E. EXIT.
018330
018340******************************************************************
018350*   U5 - ESTA SECCION QUEDA RESERVADA; EL CRECIMIENTO SOSTENIBLE  *
018360*   YA SE CALCULA AL FINAL DE CALC-REINVEST-EFF PORQUE DEPENDE    *
018370*   DE LA MISMA RAZON DE RETENCION.                               *
018380******************************************************************
018390 CALC-SUSTAIN-GROWTH SECTION.
018400     CONTINUE.
018410 CALC-SUSTAIN-GROWTH-E. EXIT.
018420
018430******************************************************************
018440*            U5 - PUNTAJE DE CALIDAD DE CRECIMIENTO (0-100)       *
018450******************************************************************
018460 CALC-GROWTH-QUALITY SECTION.
018470     COMPUTE WKS-REG-A = PF-SALES-CAGR(WKS-IX-ACT) * 200
018480     IF WKS-REG-A < ZERO
018490        MOVE ZERO TO WKS-REG-A
018500     END-IF
018510     IF WKS-REG-A > 40
018520        MOVE 40 TO WKS-REG-A
018530     END-IF
018540     COMPUTE WKS-REG-B = 15 + (PF-TREND-SCORE(WKS-IX-ACT) * 15)
018550     COMPUTE PF-GROWTH-QUALITY(WKS-IX-ACT) ROUNDED =
018560        WKS-REG-A + WKS-REG-B
018570          + (PF-GROWTH-CONSIST(WKS-IX-ACT) * 20)
018580     IF PF-ROE(WKS-IX-ACT) > ZERO
018590        COMPUTE WKS-REG-A ROUNDED = PF-ROE(WKS-IX-ACT) * 50
018600        IF WKS-REG-A > 10
018610           MOVE 10 TO WKS-REG-A
018620        END-IF
018630        ADD WKS-REG-A TO PF-GROWTH-QUALITY(WKS-IX-ACT)
018640     END-IF
018650     IF PF-GROWTH-QUALITY(WKS-IX-ACT) < ZERO
018660        MOVE ZERO TO PF-GROWTH-QUALITY(WKS-IX-ACT)
018670     END-IF
018680     IF PF-GROWTH-QUALITY(WKS-IX-ACT) > 100
018690        MOVE 100 TO PF-GROWTH-QUALITY(WKS-IX-ACT)
018700     END-IF.
018710 CALC-GROWTH-QUALITY-E. EXIT.
018720
018730******************************************************************
018740*   SEGUNDA PASADA: RECORRE EL PERFIL DE CADA EMISOR YA RANGEADO  *
018750*   (U4) Y CALCULA PUNTAJES DE CALIDAD (U6), CONFIANZA (U7),      *
018760*   RANGOS DE VALUACION (U8), VEREDICTO (U9/U11) Y ESCRIBE EL     *
018770*   REGISTRO DE SALIDA.  AQUI NI = PF-PAD-MOS SE USA COMO EL      *
018780*   MOS PRIMARIO (U1 CORE MOS) PARA LAS FORMULAS DE GRAHAM/U9.    *
018790******************************************************************
018800 SEGUNDA-PASADA SECTION.                                          242011
018810     PERFORM SEGUNDA-PASADA-CUERPO VARYING WKS-IX-PF FROM 1 BY 1
018820             UNTIL WKS-IX-PF > WKS-TOTAL-PERFILES.
018830 SEGUNDA-PASADA-E. EXIT.
018840
018850 SEGUNDA-PASADA-CUERPO SECTION.                                   242011
018860     SET WKS-IX-ACT TO WKS-IX-PF
018870     PERFORM SCORE-GRAHAM
018880     PERFORM SCORE-BUFFETT
018890     PERFORM SCORE-LYNCH
018900     PERFORM SCORE-GREENBLATT
018910     PERFORM SCORE-FISHER
018920     PERFORM CALC-COMPOSITE-TOTAL
018930     PERFORM CALC-U9-GRADE
018940     PERFORM CALC-DATA-QUALITY
018950     PERFORM CALC-METRIC-CONSIST
018960     PERFORM CALC-CONFIDENCE-LEVEL
018970     PERFORM CALC-DCF-RANGE
018980     PERFORM CALC-EARNINGS-RANGE
018990     PERFORM CALC-BOOK-RANGE
019000     PERFORM CALC-OWNER-EARN-RANGE
019010     PERFORM CALC-COMPOSITE-RANGE
019020     PERFORM CALC-MOS-RATIO-BUY-BELOW
019030     PERFORM SET-VERDICT
019040     PERFORM FALLBACK-RECOMMENDATION
019050     PERFORM LENS-GRAHAM
019060     PERFORM LENS-BUFFETT
019070     PERFORM LENS-LYNCH
019080     PERFORM LENS-FISHER
019090     PERFORM SET-STRENGTHS-CONCERNS
019100     PERFORM WRITE-ANALYSIS-RESULT
019110     PERFORM PRINT-REPORT-DETAIL.
019120 SEGUNDA-PASADA-CUERPO-E. EXIT.
019130
019140******************************************************************
019150*                    U6 - PUNTAJE ESTILO GRAHAM                   *
019160******************************************************************
019170 SCORE-GRAHAM SECTION.
019180     COMPUTE PF-SCORE-GRAHAM(WKS-IX-ACT) ROUNDED =
019190        (PF-GRAHAM-SCORE(WKS-IX-ACT) / 7) * 40
019200     IF PF-PAD-MOS(WKS-IX-ACT) > ZERO
019210        EVALUATE TRUE
019220            WHEN PF-PAD-MOS(WKS-IX-ACT) < 0.5
019230                 ADD 30 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019240            WHEN PF-PAD-MOS(WKS-IX-ACT) < 0.75
019250                 ADD 25 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019260            WHEN PF-PAD-MOS(WKS-IX-ACT) < 1.0
019270                 ADD 15 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019280            WHEN OTHER
019290                 COMPUTE WKS-REG-B ROUNDED =
019300                    30 - ((PF-PAD-MOS(WKS-IX-ACT) - 1) * 15)
019310                 IF WKS-REG-B < ZERO
019320                    MOVE ZERO TO WKS-REG-B
019330                 END-IF
019340                 ADD WKS-REG-B TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019350        END-EVALUATE
019360     END-IF
019370     IF PF-EPS-EFECTIVO(WKS-IX-ACT) > ZERO
019380           AND PF-CURRENT-PRICE(WKS-IX-ACT) > ZERO
019390        COMPUTE WKS-REG-A ROUNDED =
019400           PF-CURRENT-PRICE(WKS-IX-ACT) /
019410              PF-EPS-EFECTIVO(WKS-IX-ACT)
019420        EVALUATE TRUE
019430            WHEN WKS-REG-A NOT > 10
019440                 ADD 15 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019450            WHEN WKS-REG-A NOT > 15
019460                 ADD 12 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019470            WHEN WKS-REG-A NOT > 20
019480                 ADD 8 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019490            WHEN WKS-REG-A NOT > 25
019500                 ADD 4 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019510        END-EVALUATE
019520     END-IF
019530     IF PF-BVPS(WKS-IX-ACT) > ZERO AND
019540        PF-CURRENT-PRICE(WKS-IX-ACT) > ZERO
019550        COMPUTE WKS-REG-A ROUNDED =
019560           PF-CURRENT-PRICE(WKS-IX-ACT) / PF-BVPS(WKS-IX-ACT)
019570        EVALUATE TRUE
019580            WHEN WKS-REG-A NOT > 1.0
019590                 ADD 15 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019600            WHEN WKS-REG-A NOT > 1.5
019610                 ADD 12 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019620            WHEN WKS-REG-A NOT > 2.0
019630                 ADD 8 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019640            WHEN WKS-REG-A NOT > 3.0
019650                 ADD 4 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019660        END-EVALUATE
019670     END-IF
019680     IF PF-SCORE-GRAHAM(WKS-IX-ACT) > 100
019690        MOVE 100 TO PF-SCORE-GRAHAM(WKS-IX-ACT)
019700     END-IF.
019710 SCORE-GRAHAM-E. EXIT.
019720
019730******************************************************************
019740*                   U6 - PUNTAJE ESTILO BUFFETT                   *
019750******************************************************************
019760 SCORE-BUFFETT SECTION.
019770     MOVE ZERO TO PF-SCORE-BUFFETT(WKS-IX-ACT)
019780     EVALUATE TRUE
019790         WHEN PF-ROE(WKS-IX-ACT) NOT LESS 0.20
019800              ADD 25 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
019810         WHEN PF-ROE(WKS-IX-ACT) NOT LESS 0.15
019820              ADD 20 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
019830         WHEN PF-ROE(WKS-IX-ACT) NOT LESS 0.10
019840              ADD 12 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
019850         WHEN PF-ROE(WKS-IX-ACT) NOT LESS 0.05
019860              ADD 5 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
019870     END-EVALUATE
019880     EVALUATE TRUE
019890         WHEN PF-ROIC(WKS-IX-ACT) NOT LESS 0.20
019900              ADD 25 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
019910         WHEN PF-ROIC(WKS-IX-ACT) NOT LESS 0.15
019920              ADD 20 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
019930         WHEN PF-ROIC(WKS-IX-ACT) NOT LESS 0.10
019940              ADD 15 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
019950         WHEN PF-ROIC(WKS-IX-ACT) NOT LESS 0.05
019960              ADD 8 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
019970     END-EVALUATE
019980     EVALUATE TRUE
019990         WHEN PF-DEUDA-CAPITAL(WKS-IX-ACT) NOT > 0.3
020000              ADD 20 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020010         WHEN PF-DEUDA-CAPITAL(WKS-IX-ACT) NOT > 0.5
020020              ADD 15 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020030         WHEN PF-DEUDA-CAPITAL(WKS-IX-ACT) NOT > 1.0
020040              ADD 10 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020050         WHEN PF-DEUDA-CAPITAL(WKS-IX-ACT) NOT > 2.0
020060              ADD 5 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020070     END-EVALUATE
020080     EVALUATE TRUE
020090         WHEN PF-COBERTURA-INTERES(WKS-IX-ACT) NOT LESS 10
020100              ADD 15 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020110         WHEN PF-COBERTURA-INTERES(WKS-IX-ACT) NOT LESS 5
020120              ADD 12 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020130         WHEN PF-COBERTURA-INTERES(WKS-IX-ACT) NOT LESS 3
020140              ADD 8 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020150         WHEN PF-COBERTURA-INTERES(WKS-IX-ACT) NOT LESS 1.5
020160              ADD 4 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020170     END-EVALUATE
020180     EVALUATE TRUE
020190         WHEN PF-OE-RENDIMIENTO(WKS-IX-ACT) NOT LESS 0.10
020200              ADD 15 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020210         WHEN PF-OE-RENDIMIENTO(WKS-IX-ACT) NOT LESS 0.07
020220              ADD 12 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020230         WHEN PF-OE-RENDIMIENTO(WKS-IX-ACT) NOT LESS 0.05
020240              ADD 8 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020250         WHEN PF-OE-RENDIMIENTO(WKS-IX-ACT) NOT LESS 0.03
020260              ADD 4 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020270     END-EVALUATE
020280     IF PF-SCORE-BUFFETT(WKS-IX-ACT) > 100
020290        MOVE 100 TO PF-SCORE-BUFFETT(WKS-IX-ACT)
020300     END-IF.
020310 SCORE-BUFFETT-E. EXIT.
020320
020330******************************************************************
020340*                    U6 - PUNTAJE ESTILO LYNCH                    *
020350******************************************************************
020360 SCORE-LYNCH SECTION.
020370     MOVE ZERO TO PF-SCORE-LYNCH(WKS-IX-ACT)
020380     IF PF-PEG-RATIO(WKS-IX-ACT) > ZERO
020390        EVALUATE TRUE
020400            WHEN PF-PEG-RATIO(WKS-IX-ACT) < 0.5
020410                 ADD 50 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020420            WHEN PF-PEG-RATIO(WKS-IX-ACT) < 1.0
020430                 ADD 40 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020440            WHEN PF-PEG-RATIO(WKS-IX-ACT) < 1.5
020450                 ADD 25 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020460            WHEN PF-PEG-RATIO(WKS-IX-ACT) < 2.0
020470                 ADD 10 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020480        END-EVALUATE
020490     END-IF
020500     EVALUATE TRUE
020510         WHEN PF-EARNINGS-GROWTH(WKS-IX-ACT) NOT LESS 0.20
020520              ADD 30 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020530         WHEN PF-EARNINGS-GROWTH(WKS-IX-ACT) NOT LESS 0.15
020540              ADD 25 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020550         WHEN PF-EARNINGS-GROWTH(WKS-IX-ACT) NOT LESS 0.10
020560              ADD 18 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020570         WHEN PF-EARNINGS-GROWTH(WKS-IX-ACT) NOT LESS 0.05
020580              ADD 10 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020590     END-EVALUATE
020600     IF PF-CURRENT-PRICE(WKS-IX-ACT) > ZERO
020610        COMPUTE WKS-REG-A ROUNDED =
020620           PF-NET-CASH-PS(WKS-IX-ACT) /
020630              PF-CURRENT-PRICE(WKS-IX-ACT)
020640        EVALUATE TRUE
020650            WHEN WKS-REG-A > 0.3
020660                 ADD 20 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020670            WHEN WKS-REG-A > 0.1
020680                 ADD 15 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020690            WHEN WKS-REG-A > ZERO
020700                 ADD 10 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020710            WHEN WKS-REG-A > -0.2
020720                 ADD 5 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020730        END-EVALUATE
020740     END-IF
020750     IF PF-SCORE-LYNCH(WKS-IX-ACT) > 100
020760        MOVE 100 TO PF-SCORE-LYNCH(WKS-IX-ACT)
020770     END-IF.
020780 SCORE-LYNCH-E. EXIT.
020790
020800******************************************************************
020810*   U6 - PUNTAJE ESTILO GREENBLATT (USA EL PERCENTIL DE LA        *
020820*   FORMULA MAGICA CUANDO EL EMISOR ES VALIDO PARA ELLA)          *
020830******************************************************************
020840 SCORE-GREENBLATT SECTION.
020850     IF MF-ES-VALIDO(WKS-IX-ACT)
020860        MOVE PF-MF-PERCENTIL(WKS-IX-ACT)
020870           TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
020880     ELSE
020890        MOVE ZERO TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
020900        EVALUATE TRUE
020910            WHEN PF-EY(WKS-IX-ACT) NOT LESS 0.15
020920                 ADD 50 TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
020930            WHEN PF-EY(WKS-IX-ACT) NOT LESS 0.10
020940                 ADD 40 TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
020950            WHEN PF-EY(WKS-IX-ACT) NOT LESS 0.07
020960                 ADD 28 TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
020970            WHEN PF-EY(WKS-IX-ACT) NOT LESS 0.05
020980                 ADD 18 TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
020990        END-EVALUATE
021000        EVALUATE TRUE
021010            WHEN PF-ROC-CAP(WKS-IX-ACT) NOT LESS 0.30
021020                 ADD 50 TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
021030            WHEN PF-ROC-CAP(WKS-IX-ACT) NOT LESS 0.20
021040                 ADD 40 TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
021050            WHEN PF-ROC-CAP(WKS-IX-ACT) NOT LESS 0.15
021060                 ADD 30 TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
021070            WHEN PF-ROC-CAP(WKS-IX-ACT) NOT LESS 0.10
021080                 ADD 20 TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
021090        END-EVALUATE
021100     END-IF
021110     IF PF-SCORE-GREENBLATT(WKS-IX-ACT) > 100
021120        MOVE 100 TO PF-SCORE-GREENBLATT(WKS-IX-ACT)
021130     END-IF.
021140 SCORE-GREENBLATT-E. EXIT.
021150
021160******************************************************************
021170*   U6 - PUNTAJE ESTILO FISHER (USA EL PUNTAJE DE CALIDAD DE      *
021180*   CRECIMIENTO YA OBTENIDO EN CALC-GROWTH-QUALITY)               *
021190******************************************************************
021200 SCORE-FISHER SECTION.
021210     IF PF-GROWTH-QUALITY(WKS-IX-ACT) > ZERO
021220        MOVE PF-GROWTH-QUALITY(WKS-IX-ACT) TO
021230           PF-SCORE-FISHER(WKS-IX-ACT)
021240        IF PF-SCORE-FISHER(WKS-IX-ACT) > 100
021250           MOVE 100 TO PF-SCORE-FISHER(WKS-IX-ACT)
021260        END-IF
021270     ELSE
021280        MOVE ZERO TO PF-SCORE-FISHER(WKS-IX-ACT)
021290        EVALUATE TRUE
021300            WHEN PF-SALES-CAGR(WKS-IX-ACT) NOT LESS 0.20
021310                 ADD 50 TO PF-SCORE-FISHER(WKS-IX-ACT)
021320            WHEN PF-SALES-CAGR(WKS-IX-ACT) NOT LESS 0.15
021330                 ADD 40 TO PF-SCORE-FISHER(WKS-IX-ACT)
021340            WHEN PF-SALES-CAGR(WKS-IX-ACT) NOT LESS 0.10
021350                 ADD 30 TO PF-SCORE-FISHER(WKS-IX-ACT)
021360            WHEN PF-SALES-CAGR(WKS-IX-ACT) NOT LESS 0.05
021370                 ADD 18 TO PF-SCORE-FISHER(WKS-IX-ACT)
021380        END-EVALUATE
021390        COMPUTE PF-SCORE-FISHER(WKS-IX-ACT) ROUNDED =
021400           PF-SCORE-FISHER(WKS-IX-ACT)
021410              + 25 + (PF-TREND-SCORE(WKS-IX-ACT) * 25)
021420     END-IF.
021430 SCORE-FISHER-E. EXIT.
021440
021450******************************************************************
021460*   U6 - TOTAL COMPUESTO (PESOS BALANCEADOS 0.20 POR LENTE) Y     *
021470*   CALIFICACION DE LETRA                                         *
021480******************************************************************
021490 CALC-COMPOSITE-TOTAL SECTION.
021500     COMPUTE PF-QUALITY-SCORE(WKS-IX-ACT) ROUNDED =
021510        (PF-SCORE-GRAHAM(WKS-IX-ACT)     * 0.20)
021520      + (PF-SCORE-BUFFETT(WKS-IX-ACT)    * 0.20)
021530      + (PF-SCORE-LYNCH(WKS-IX-ACT)      * 0.20)
021540      + (PF-SCORE-GREENBLATT(WKS-IX-ACT) * 0.20)
021550      + (PF-SCORE-FISHER(WKS-IX-ACT)     * 0.20)
021560     EVALUATE TRUE
021570         WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 80
021580              MOVE 'A ' TO PF-QUALITY-GRADE(WKS-IX-ACT)
021590         WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 70
021600              MOVE 'B ' TO PF-QUALITY-GRADE(WKS-IX-ACT)
021610         WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 55
021620              MOVE 'C ' TO PF-QUALITY-GRADE(WKS-IX-ACT)
021630         WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 40
021640              MOVE 'D ' TO PF-QUALITY-GRADE(WKS-IX-ACT)
021650         WHEN OTHER
021660              MOVE 'F ' TO PF-QUALITY-GRADE(WKS-IX-ACT)
021670     END-EVALUATE.
021680 CALC-COMPOSITE-TOTAL-E. EXIT.
021690
021700******************************************************************
021710*   U9 - CALIFICACION DE SALIDA DEL PANEL DE INTELIGENCIA.        *
021720*   BANDA PROPIA DE 6 NIVELES SOBRE EL MISMO PF-QUALITY-SCORE;    *
021730*   NO CONFUNDIR CON PF-QUALITY-GRADE (BANDA DE 5 NIVELES DEL U6).*
021740******************************************************************
021750 CALC-U9-GRADE SECTION.                                           242011
021760     EVALUATE TRUE
021770         WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 90
021780              MOVE 'A+' TO PF-U9-GRADE(WKS-IX-ACT)
021790         WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 80
021800              MOVE 'A ' TO PF-U9-GRADE(WKS-IX-ACT)
021810         WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 70
021820              MOVE 'B ' TO PF-U9-GRADE(WKS-IX-ACT)
021830         WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 60
021840              MOVE 'C ' TO PF-U9-GRADE(WKS-IX-ACT)
021850         WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 50
021860              MOVE 'D ' TO PF-U9-GRADE(WKS-IX-ACT)
021870         WHEN OTHER
021880              MOVE 'F ' TO PF-U9-GRADE(WKS-IX-ACT)
021890     END-EVALUATE.
021900 CALC-U9-GRADE-E. EXIT.
021910
021920******************************************************************
021930*                 U7 - CALIDAD DE LOS DATOS (0-100)               *
021940******************************************************************
021950 CALC-DATA-QUALITY SECTION.                                       229177  
021960     MOVE ZERO TO PF-DATA-QUALITY(WKS-IX-ACT)
021970     IF PF-ANIOS-CARGADOS(WKS-IX-ACT) NOT LESS 3
021980        ADD 25 TO PF-DATA-QUALITY(WKS-IX-ACT)
021990     ELSE
022000        IF PF-ANIOS-CARGADOS(WKS-IX-ACT) > ZERO
022010           COMPUTE WKS-REG-A ROUNDED =
022020              15 * PF-ANIOS-CARGADOS(WKS-IX-ACT) / 3
022030           ADD WKS-REG-A TO PF-DATA-QUALITY(WKS-IX-ACT)
022040        END-IF
022050     END-IF
022060     IF PF-NI-PROMEDIO(WKS-IX-ACT) NOT = ZERO
022070        ADD 15 TO PF-DATA-QUALITY(WKS-IX-ACT)
022080     END-IF
022090     MOVE ZERO TO WKS-DATA-FIELDS-OK
022100     IF PF-BOOK-VALUE(WKS-IX-ACT) NOT = ZERO
022110        ADD 1 TO WKS-DATA-FIELDS-OK
022120     END-IF
022130     IF PF-NET-NET-WC(WKS-IX-ACT) NOT = ZERO
022140        ADD 1 TO WKS-DATA-FIELDS-OK
022150     END-IF
022160     IF PF-TANGIBLE-BV(WKS-IX-ACT) NOT = ZERO
022170        ADD 1 TO WKS-DATA-FIELDS-OK
022180     END-IF
022190     IF PF-CAPITAL-INVERTIDO(WKS-IX-ACT) NOT = ZERO
022200        ADD 1 TO WKS-DATA-FIELDS-OK
022210     END-IF
022220     IF PF-BVPS(WKS-IX-ACT) NOT = ZERO
022230        ADD 1 TO WKS-DATA-FIELDS-OK
022240     END-IF
022250     IF PF-DEUDA-CAPITAL(WKS-IX-ACT) NOT = ZERO
022260        ADD 1 TO WKS-DATA-FIELDS-OK
022270     END-IF
022280     COMPUTE WKS-REG-B ROUNDED = (WKS-DATA-FIELDS-OK / 6) * 30
022290     ADD WKS-REG-B TO PF-DATA-QUALITY(WKS-IX-ACT)
022300     IF PF-MARKET-CAP(WKS-IX-ACT) > ZERO
022310        ADD 15 TO PF-DATA-QUALITY(WKS-IX-ACT)
022320     END-IF
022330     IF PF-CURRENT-PRICE(WKS-IX-ACT) > ZERO
022340        ADD 15 TO PF-DATA-QUALITY(WKS-IX-ACT)
022350     END-IF
022360     IF PF-DATA-QUALITY(WKS-IX-ACT) > 100
022370        MOVE 100 TO PF-DATA-QUALITY(WKS-IX-ACT)
022380     END-IF.
022390 CALC-DATA-QUALITY-E. EXIT.
022400
022410******************************************************************
022420*   U7 - CONSISTENCIA ENTRE LOS METODOS DE VALUACION (DCF/PAD/    *
022430*   LIBROS), NORMALIZADOS POR CAPITALIZACION DE MERCADO; CUANDO   *
022440*   NO HAY CAPITALIZACION SE NORMALIZA POR EL PROMEDIO DE LOS     *
022450*   VALORES RECOLECTADOS (APROXIMACION DE LA MEDIANA).            *
022460******************************************************************
022470 CALC-METRIC-CONSIST SECTION.                                     229177  
022480     MOVE ZERO TO WKS-TOTAL-VAL WKS-MEDIA-VAL WKS-SUMA-DESV-VAL
022490     MOVE ZERO TO WKS-CV-VAL
022500     IF PF-DCF-VALUE(WKS-IX-ACT) NOT = ZERO
022510        ADD 1 TO WKS-TOTAL-VAL
022520        MOVE PF-DCF-VALUE(WKS-IX-ACT) TO
022530           WKS-VAL-NORM(WKS-TOTAL-VAL)
022540     END-IF
022550     IF PF-PAD-VALUE(WKS-IX-ACT) NOT = ZERO
022560        ADD 1 TO WKS-TOTAL-VAL
022570        MOVE PF-PAD-VALUE(WKS-IX-ACT) TO
022580           WKS-VAL-NORM(WKS-TOTAL-VAL)
022590     END-IF
022600     IF PF-BOOK-VALUE(WKS-IX-ACT) NOT = ZERO
022610        ADD 1 TO WKS-TOTAL-VAL
022620        MOVE PF-BOOK-VALUE(WKS-IX-ACT) TO
022630           WKS-VAL-NORM(WKS-TOTAL-VAL)
022640     END-IF
022650     IF WKS-TOTAL-VAL < 2
022660        MOVE 30 TO PF-METRIC-CONSIST(WKS-IX-ACT)
022670     ELSE
022680        IF PF-MARKET-CAP(WKS-IX-ACT) > ZERO
022690           PERFORM MC-NORMALIZA-CAP VARYING WKS-I FROM 1 BY 1
022700                   UNTIL WKS-I > WKS-TOTAL-VAL
022710        ELSE
022720           MOVE ZERO TO WKS-REG-SWY
022730           PERFORM MC-SUMA-BRUTA VARYING WKS-I FROM 1 BY 1
022740                   UNTIL WKS-I > WKS-TOTAL-VAL
022750           IF WKS-REG-SWY NOT = ZERO
022760              COMPUTE WKS-REG-SWY ROUNDED = WKS-REG-SWY /
022770                 WKS-TOTAL-VAL
022780              PERFORM MC-NORMALIZA-PROM VARYING WKS-I FROM 1 BY 1
022790                      UNTIL WKS-I > WKS-TOTAL-VAL
022800           END-IF
022810        END-IF
022820        PERFORM MC-SUMA-MEDIA VARYING WKS-I FROM 1 BY 1
022830                UNTIL WKS-I > WKS-TOTAL-VAL
022840        COMPUTE WKS-MEDIA-VAL ROUNDED = WKS-MEDIA-VAL /
022850           WKS-TOTAL-VAL
022860        PERFORM MC-SUMA-DESV VARYING WKS-I FROM 1 BY 1
022870                UNTIL WKS-I > WKS-TOTAL-VAL
022880        COMPUTE WKS-RAIZ-ENTRADA = WKS-SUMA-DESV-VAL /
022890           WKS-TOTAL-VAL
022900        PERFORM CALC-RAIZ-CUADRADA
022910        IF WKS-MEDIA-VAL NOT = ZERO
022920           MOVE WKS-MEDIA-VAL TO WKS-REG-A
022930           IF WKS-REG-A < ZERO
022940              MULTIPLY -1 BY WKS-REG-A
022950           END-IF
022960           COMPUTE WKS-CV-VAL ROUNDED =
022970              WKS-RAIZ-RESULTADO / WKS-REG-A
022980        ELSE
022990           MOVE 99.9999 TO WKS-CV-VAL
023000        END-IF
023010        EVALUATE TRUE
023020            WHEN WKS-CV-VAL < 0.2
023030                 MOVE 100 TO PF-METRIC-CONSIST(WKS-IX-ACT)
023040            WHEN WKS-CV-VAL < 0.5
023050                 COMPUTE PF-METRIC-CONSIST(WKS-IX-ACT) ROUNDED =
023060                    70 + ((0.5 - WKS-CV-VAL) * 100)
023070            WHEN WKS-CV-VAL < 1.0
023080                 COMPUTE PF-METRIC-CONSIST(WKS-IX-ACT) ROUNDED =
023090                    40 + ((1.0 - WKS-CV-VAL) * 60)
023100            WHEN OTHER
023110                 COMPUTE PF-METRIC-CONSIST(WKS-IX-ACT) ROUNDED =
023120                    40 - ((WKS-CV-VAL - 1) * 20)
023130                 IF PF-METRIC-CONSIST(WKS-IX-ACT) < ZERO
023140                    MOVE ZERO TO PF-METRIC-CONSIST(WKS-IX-ACT)
023150                 END-IF
023160        END-EVALUATE
023170        IF PF-METRIC-CONSIST(WKS-IX-ACT) > 100
023180           MOVE 100 TO PF-METRIC-CONSIST(WKS-IX-ACT)
023190        END-IF
023200     END-IF.
023210 CALC-METRIC-CONSIST-E. EXIT.
023220
023230 MC-NORMALIZA-CAP SECTION.                                         242011
023240     COMPUTE WKS-VAL-NORM(WKS-I) ROUNDED =
023250        WKS-VAL-NORM(WKS-I) / PF-MARKET-CAP(WKS-IX-ACT).
023260 MC-NORMALIZA-CAP-E. EXIT.
023270
023280 MC-SUMA-BRUTA SECTION.                                            242011
023290     ADD WKS-VAL-NORM(WKS-I) TO WKS-REG-SWY.
023300 MC-SUMA-BRUTA-E. EXIT.
023310
023320 MC-NORMALIZA-PROM SECTION.                                        242011
023330     COMPUTE WKS-VAL-NORM(WKS-I) ROUNDED =
023340        WKS-VAL-NORM(WKS-I) / WKS-REG-SWY.
023350 MC-NORMALIZA-PROM-E. EXIT.
023360
023370 MC-SUMA-MEDIA SECTION.                                            242011
023380     ADD WKS-VAL-NORM(WKS-I) TO WKS-MEDIA-VAL.
023390 MC-SUMA-MEDIA-E. EXIT.
023400
023410 MC-SUMA-DESV SECTION.                                             242011
023420     COMPUTE WKS-SUMA-DESV-VAL = WKS-SUMA-DESV-VAL +
023430        (WKS-VAL-NORM(WKS-I) - WKS-MEDIA-VAL)
023440           * (WKS-VAL-NORM(WKS-I) - WKS-MEDIA-VAL).
023450 MC-SUMA-DESV-E. EXIT.
023460
023470******************************************************************
023480*          U7 - PUNTAJE Y NIVEL DE CONFIANZA COMBINADOS           *
023490******************************************************************
023500 CALC-CONFIDENCE-LEVEL SECTION.                                   229177  
023510     COMPUTE PF-CONF-SCORE(WKS-IX-ACT) ROUNDED =
023520        (PF-DATA-QUALITY(WKS-IX-ACT) * 0.5)
023530      + (PF-METRIC-CONSIST(WKS-IX-ACT) * 0.5)
023540     EVALUATE TRUE
023550         WHEN PF-CONF-SCORE(WKS-IX-ACT) NOT LESS 80
023560              MOVE 'HIGH  ' TO PF-CONF-LEVEL(WKS-IX-ACT)
023570         WHEN PF-CONF-SCORE(WKS-IX-ACT) NOT LESS 50
023580              MOVE 'MEDIUM' TO PF-CONF-LEVEL(WKS-IX-ACT)
023590         WHEN OTHER
023600              MOVE 'LOW   ' TO PF-CONF-LEVEL(WKS-IX-ACT)
023610     END-EVALUATE.
023620 CALC-CONFIDENCE-LEVEL-E. EXIT.
023630
023640******************************************************************
023650*   U8 - RUTINA GENERICA DE DESCUENTO DE FLUJO DE CAJA A 10       *
023660*   AÑOS MAS VALOR TERMINAL, RECIBE PARAMETROS EN WKS-RNG-*       *
023670******************************************************************
023680 DCF-RANGO-CALC SECTION.                                          229177
023690     MOVE ZERO TO WKS-RNG-RESULT
023700     PERFORM DRC-DESCUENTA-ANIO VARYING WKS-I FROM 1 BY 1
023710             UNTIL WKS-I > 10
023720     IF WKS-RNG-R > WKS-RNG-TG
023730        COMPUTE WKS-RNG-RESULT = WKS-RNG-RESULT +
023740           ((WKS-RNG-CF * ((1 + WKS-RNG-G) ** 10) * (1 +
023750              WKS-RNG-TG))
023760              / (WKS-RNG-R - WKS-RNG-TG)) / ((1 + WKS-RNG-R) **
023770                 10)
023780     END-IF.
023790 DCF-RANGO-CALC-E. EXIT.
023800
023810 DRC-DESCUENTA-ANIO SECTION.                                      242011
023820     COMPUTE WKS-RNG-RESULT = WKS-RNG-RESULT +
023830        (WKS-RNG-CF * ((1 + WKS-RNG-G) ** WKS-I))
023840           / ((1 + WKS-RNG-R) ** WKS-I).
023850 DRC-DESCUENTA-ANIO-E. EXIT.
023860
023870******************************************************************
023880*   U8 - RANGO DE VALUACION POR FLUJO DE CAJA DESCONTADO          *
023890*   (CONSERVADOR/BASE/OPTIMISTA), EXPRESADO POR ACCION.           *
023900*   LA TASA BASE DE DESCUENTO SE TOMA EN 0.10, IGUAL QUE EN EL    *
023910*   RANGO DE UTILIDAD DEL DUEÑO.                                  *
023920******************************************************************
023930 CALC-DCF-RANGE SECTION.                                          229177  
023940     MOVE 'N' TO PF-DCF-R-OK(WKS-IX-ACT)
023950     MOVE ZERO TO PF-DCF-R-CONS(WKS-IX-ACT)
023960     MOVE ZERO TO PF-DCF-R-BASE(WKS-IX-ACT)
023970     MOVE ZERO TO PF-DCF-R-OPT(WKS-IX-ACT)
023980     IF PF-FCF-ULTIMO(WKS-IX-ACT) > ZERO AND PF-SHARES(WKS-IX-ACT)
023990        > ZERO
024000        MOVE 'S' TO PF-DCF-R-OK(WKS-IX-ACT)
024010        MOVE PF-FCF-ULTIMO(WKS-IX-ACT)       TO WKS-RNG-CF
024020        MOVE PF-NI-CRECIMIENTO(WKS-IX-ACT)   TO WKS-RNG-G
024030        MOVE 0.10                            TO WKS-RNG-R
024040        MOVE 0.03                            TO WKS-RNG-TG
024050        PERFORM DCF-RANGO-CALC
024060        COMPUTE PF-DCF-R-BASE(WKS-IX-ACT) ROUNDED =
024070           WKS-RNG-RESULT / PF-SHARES(WKS-IX-ACT)
024080        COMPUTE WKS-RNG-CF = PF-FCF-ULTIMO(WKS-IX-ACT) * 0.9
024090        COMPUTE WKS-RNG-G  = PF-NI-CRECIMIENTO(WKS-IX-ACT) * 0.7
024100        COMPUTE WKS-RNG-R  = 0.10 + 0.02
024110        COMPUTE WKS-RNG-TG = 0.03 * 0.8
024120        PERFORM DCF-RANGO-CALC
024130        COMPUTE PF-DCF-R-CONS(WKS-IX-ACT) ROUNDED =
024140           WKS-RNG-RESULT / PF-SHARES(WKS-IX-ACT)
024150        COMPUTE WKS-RNG-CF = PF-FCF-ULTIMO(WKS-IX-ACT) * 1.1
024160        COMPUTE WKS-RNG-G  = PF-NI-CRECIMIENTO(WKS-IX-ACT) * 1.2
024170        COMPUTE WKS-RNG-R  = 0.10 - 0.01
024180        COMPUTE WKS-RNG-TG = 0.03 * 1.1
024190        PERFORM DCF-RANGO-CALC
024200        COMPUTE PF-DCF-R-OPT(WKS-IX-ACT) ROUNDED =
024210           WKS-RNG-RESULT / PF-SHARES(WKS-IX-ACT)
024220     END-IF.
024230 CALC-DCF-RANGE-E. EXIT.
024240
024250******************************************************************
024260*   U8 - RANGO DE VALUACION POR MULTIPLO DE UTILIDAD (P/E JUSTO)  *
024270******************************************************************
024280 CALC-EARNINGS-RANGE SECTION.                                     229177  
024290     MOVE 'N' TO PF-EARN-R-OK(WKS-IX-ACT)
024300     MOVE ZERO TO PF-EARN-R-CONS(WKS-IX-ACT)
024310     MOVE ZERO TO PF-EARN-R-BASE(WKS-IX-ACT)
024320     MOVE ZERO TO PF-EARN-R-OPT(WKS-IX-ACT)
024330     IF PF-EPS-EFECTIVO(WKS-IX-ACT) > ZERO
024340        MOVE 'S' TO PF-EARN-R-OK(WKS-IX-ACT)
024350        EVALUATE TRUE
024360            WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 80
024370                 MOVE 1.5 TO WKS-REG-A
024380            WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 60
024390                 MOVE 1.2 TO WKS-REG-A
024400            WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 40
024410                 MOVE 1.0 TO WKS-REG-A
024420            WHEN OTHER
024430                 MOVE 0.7 TO WKS-REG-A
024440        END-EVALUATE
024450        COMPUTE WKS-REG-B = 1 + PF-EARNINGS-GROWTH(WKS-IX-ACT)
024460        IF WKS-REG-B < 0.5
024470           MOVE 0.5 TO WKS-REG-B
024480        END-IF
024490        IF WKS-REG-B > 2.0
024500           MOVE 2.0 TO WKS-REG-B
024510        END-IF
024520        COMPUTE WKS-REG-SWY ROUNDED = 15 * WKS-REG-A * WKS-REG-B
024530        COMPUTE PF-EARN-R-BASE(WKS-IX-ACT) ROUNDED =
024540           PF-EPS-EFECTIVO(WKS-IX-ACT) * WKS-REG-SWY
024550        COMPUTE PF-EARN-R-CONS(WKS-IX-ACT) ROUNDED =
024560           PF-EARN-R-BASE(WKS-IX-ACT) * 0.7
024570        COMPUTE PF-EARN-R-OPT(WKS-IX-ACT) ROUNDED =
024580           PF-EARN-R-BASE(WKS-IX-ACT) * 1.3
024590        IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 50
024600           MOVE 'MEDIUM' TO PF-EARN-R-CONF(WKS-IX-ACT)
024610        ELSE
024620           MOVE 'LOW   ' TO PF-EARN-R-CONF(WKS-IX-ACT)
024630        END-IF
024640     END-IF.
024650 CALC-EARNINGS-RANGE-E. EXIT.
024660
024670******************************************************************
024680*   U8 - RANGO DE VALUACION POR MULTIPLO DE VALOR EN LIBROS       *
024690******************************************************************
024700 CALC-BOOK-RANGE SECTION.                                         229177  
024710     MOVE 'N' TO PF-BOOK-R-OK(WKS-IX-ACT)
024720     MOVE ZERO TO PF-BOOK-R-CONS(WKS-IX-ACT)
024730     MOVE ZERO TO PF-BOOK-R-BASE(WKS-IX-ACT)
024740     MOVE ZERO TO PF-BOOK-R-OPT(WKS-IX-ACT)
024750     IF PF-BVPS(WKS-IX-ACT) > ZERO
024760        MOVE 'S' TO PF-BOOK-R-OK(WKS-IX-ACT)
024770        EVALUATE TRUE
024780            WHEN PF-ROE(WKS-IX-ACT) NOT LESS 0.20
024790                 MOVE 3.0 TO WKS-REG-A
024800            WHEN PF-ROE(WKS-IX-ACT) NOT LESS 0.15
024810                 MOVE 2.0 TO WKS-REG-A
024820            WHEN PF-ROE(WKS-IX-ACT) NOT LESS 0.10
024830                 MOVE 1.5 TO WKS-REG-A
024840            WHEN OTHER
024850                 COMPUTE WKS-REG-A = 1 + (PF-ROE(WKS-IX-ACT) * 5)
024860                 IF WKS-REG-A < 0.5
024870                    MOVE 0.5 TO WKS-REG-A
024880                 END-IF
024890        END-EVALUATE
024900        COMPUTE WKS-REG-B = 0.7 + (PF-QUALITY-SCORE(WKS-IX-ACT)
024910                                      / 100 * 0.6)
024920        COMPUTE PF-BOOK-R-BASE(WKS-IX-ACT) ROUNDED =
024930           PF-BVPS(WKS-IX-ACT) * WKS-REG-A * WKS-REG-B
024940        COMPUTE PF-BOOK-R-CONS(WKS-IX-ACT) ROUNDED =
024950           PF-BOOK-R-BASE(WKS-IX-ACT) * 0.6
024960        COMPUTE PF-BOOK-R-OPT(WKS-IX-ACT) ROUNDED =
024970           PF-BOOK-R-BASE(WKS-IX-ACT) * 1.4
024980        IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 60
024990           MOVE 'HIGH  ' TO PF-BOOK-R-CONF(WKS-IX-ACT)
025000        ELSE
025010           MOVE 'MEDIUM' TO PF-BOOK-R-CONF(WKS-IX-ACT)
025020        END-IF
025030     END-IF.
025040 CALC-BOOK-RANGE-E. EXIT.
025050
025060******************************************************************
025070*   U8 - RANGO DE VALUACION POR PERPETUIDAD DE UTILIDAD DEL       *
025080*   DUEÑO (OWNER EARNINGS)                                        *
025090******************************************************************
025100 CALC-OWNER-EARN-RANGE SECTION.                                   229177  
025110     MOVE 'N' TO PF-OE-R-OK(WKS-IX-ACT)
025120     MOVE ZERO TO PF-OE-R-CONS(WKS-IX-ACT)
025130     MOVE ZERO TO PF-OE-R-BASE(WKS-IX-ACT)
025140     MOVE ZERO TO PF-OE-R-OPT(WKS-IX-ACT)
025150     IF PF-OE-POR-ACCION(WKS-IX-ACT) > ZERO
025160        MOVE 'S' TO PF-OE-R-OK(WKS-IX-ACT)
025170        IF 0.10 > PF-NI-CRECIMIENTO(WKS-IX-ACT)
025180           COMPUTE PF-OE-R-BASE(WKS-IX-ACT) ROUNDED =
025190              PF-OE-POR-ACCION(WKS-IX-ACT)
025200                 / (0.10 - PF-NI-CRECIMIENTO(WKS-IX-ACT))
025210        ELSE
025220           COMPUTE PF-OE-R-BASE(WKS-IX-ACT) ROUNDED =
025230              PF-OE-POR-ACCION(WKS-IX-ACT) * 20
025240        END-IF
025250        COMPUTE WKS-REG-G = PF-NI-CRECIMIENTO(WKS-IX-ACT) * 0.6
025260        COMPUTE WKS-REG-R = 0.10 + 0.03
025270        IF WKS-REG-R > WKS-REG-G
025280           COMPUTE PF-OE-R-CONS(WKS-IX-ACT) ROUNDED =
025290              (PF-OE-POR-ACCION(WKS-IX-ACT) * 0.85)
025300                 / (WKS-REG-R - WKS-REG-G)
025310        ELSE
025320           COMPUTE PF-OE-R-CONS(WKS-IX-ACT) ROUNDED =
025330              (PF-OE-POR-ACCION(WKS-IX-ACT) * 0.85) * 20
025340        END-IF
025350        COMPUTE WKS-REG-G = PF-NI-CRECIMIENTO(WKS-IX-ACT) * 1.3
025360        IF WKS-REG-G > (0.10 - 0.01)
025370           COMPUTE WKS-REG-G = 0.10 - 0.01
025380        END-IF
025390        COMPUTE WKS-REG-R = 0.10 - 0.02
025400        IF WKS-REG-R > WKS-REG-G
025410           COMPUTE PF-OE-R-OPT(WKS-IX-ACT) ROUNDED =
025420              (PF-OE-POR-ACCION(WKS-IX-ACT) * 1.15)
025430                 / (WKS-REG-R - WKS-REG-G)
025440        ELSE
025450           COMPUTE PF-OE-R-OPT(WKS-IX-ACT) ROUNDED =
025460              (PF-OE-POR-ACCION(WKS-IX-ACT) * 1.15) * 20
025470        END-IF
025480     END-IF.
025490 CALC-OWNER-EARN-RANGE-E. EXIT.
025500
025510******************************************************************
025520*   U8 - RANGO COMPUESTO: CONSERVADOR = MINIMO, BASE = MEDIA      *
025530*   PONDERADA POR CONFIANZA, OPTIMISTA = MEDIA SIMPLE; AJUSTE DE  *
025540*   ANCHO POR CALIDAD Y CONFIANZA COMPUESTA (CV DE LAS BASES).    *
025550******************************************************************
025560 CALC-COMPOSITE-RANGE SECTION.                                    229177  
025570     MOVE ZERO TO WKS-TOTAL-RANGOS WKS-SUMA-PESO
025580     MOVE ZERO TO WKS-SUMA-BASE-PONDERADA WKS-SUMA-OPTIMISTA
025590     MOVE ZERO TO WKS-MIN-CONSERVADOR
025600     IF PF-DCF-R-OK(WKS-IX-ACT) = 'S' AND
025610        PF-DCF-R-CONS(WKS-IX-ACT) > 0
025620           AND PF-DCF-R-BASE(WKS-IX-ACT) > 0
025630        ADD 1 TO WKS-TOTAL-RANGOS
025640        MOVE PF-DCF-R-BASE(WKS-IX-ACT) TO
025650           WKS-R-BASE(WKS-TOTAL-RANGOS)
025660        MOVE PF-DCF-R-OPT(WKS-IX-ACT)  TO
025670           WKS-R-OPT(WKS-TOTAL-RANGOS)
025680        MOVE 1.0 TO WKS-R-PESO(WKS-TOTAL-RANGOS)
025690        IF WKS-MIN-CONSERVADOR = ZERO
025700              OR PF-DCF-R-CONS(WKS-IX-ACT) < WKS-MIN-CONSERVADOR
025710           MOVE PF-DCF-R-CONS(WKS-IX-ACT) TO WKS-MIN-CONSERVADOR
025720        END-IF
025730     END-IF
025740     IF PF-EARN-R-OK(WKS-IX-ACT) = 'S' AND
025750        PF-EARN-R-CONS(WKS-IX-ACT) > 0
025760           AND PF-EARN-R-BASE(WKS-IX-ACT) > 0
025770        ADD 1 TO WKS-TOTAL-RANGOS
025780        MOVE PF-EARN-R-BASE(WKS-IX-ACT) TO
025790           WKS-R-BASE(WKS-TOTAL-RANGOS)
025800        MOVE PF-EARN-R-OPT(WKS-IX-ACT)  TO
025810           WKS-R-OPT(WKS-TOTAL-RANGOS)
025820        IF PF-EARN-R-CONF(WKS-IX-ACT) = 'MEDIUM'
025830           MOVE 1.0 TO WKS-R-PESO(WKS-TOTAL-RANGOS)
025840        ELSE
025850           MOVE 0.5 TO WKS-R-PESO(WKS-TOTAL-RANGOS)
025860        END-IF
025870        IF WKS-MIN-CONSERVADOR = ZERO
025880              OR PF-EARN-R-CONS(WKS-IX-ACT) < WKS-MIN-CONSERVADOR
025890           MOVE PF-EARN-R-CONS(WKS-IX-ACT) TO WKS-MIN-CONSERVADOR
025900        END-IF
025910     END-IF
025920     IF PF-BOOK-R-OK(WKS-IX-ACT) = 'S' AND
025930        PF-BOOK-R-CONS(WKS-IX-ACT) > 0
025940           AND PF-BOOK-R-BASE(WKS-IX-ACT) > 0
025950        ADD 1 TO WKS-TOTAL-RANGOS
025960        MOVE PF-BOOK-R-BASE(WKS-IX-ACT) TO
025970           WKS-R-BASE(WKS-TOTAL-RANGOS)
025980        MOVE PF-BOOK-R-OPT(WKS-IX-ACT)  TO
025990           WKS-R-OPT(WKS-TOTAL-RANGOS)
026000        IF PF-BOOK-R-CONF(WKS-IX-ACT) = 'HIGH  '
026010           MOVE 1.5 TO WKS-R-PESO(WKS-TOTAL-RANGOS)
026020        ELSE
026030           MOVE 1.0 TO WKS-R-PESO(WKS-TOTAL-RANGOS)
026040        END-IF
026050        IF WKS-MIN-CONSERVADOR = ZERO
026060              OR PF-BOOK-R-CONS(WKS-IX-ACT) < WKS-MIN-CONSERVADOR
026070           MOVE PF-BOOK-R-CONS(WKS-IX-ACT) TO WKS-MIN-CONSERVADOR
026080        END-IF
026090     END-IF
026100     IF PF-OE-R-OK(WKS-IX-ACT) = 'S' AND PF-OE-R-CONS(WKS-IX-ACT)
026110        > 0
026120           AND PF-OE-R-BASE(WKS-IX-ACT) > 0
026130        ADD 1 TO WKS-TOTAL-RANGOS
026140        MOVE PF-OE-R-BASE(WKS-IX-ACT) TO
026150           WKS-R-BASE(WKS-TOTAL-RANGOS)
026160        MOVE PF-OE-R-OPT(WKS-IX-ACT)  TO
026170           WKS-R-OPT(WKS-TOTAL-RANGOS)
026180        MOVE 1.0 TO WKS-R-PESO(WKS-TOTAL-RANGOS)
026190        IF WKS-MIN-CONSERVADOR = ZERO
026200              OR PF-OE-R-CONS(WKS-IX-ACT) < WKS-MIN-CONSERVADOR
026210           MOVE PF-OE-R-CONS(WKS-IX-ACT) TO WKS-MIN-CONSERVADOR
026220        END-IF
026230     END-IF
026240     MOVE ZERO TO PF-VAL-CONSERVADOR(WKS-IX-ACT)
026250     MOVE ZERO TO PF-VAL-BASE(WKS-IX-ACT)
026260     MOVE ZERO TO PF-VAL-OPTIMISTA(WKS-IX-ACT)
026270     MOVE 'SPECULATIVE' TO PF-RANGO-CONFIANZA(WKS-IX-ACT)
026280     IF WKS-TOTAL-RANGOS > ZERO
026290        MOVE WKS-MIN-CONSERVADOR TO PF-VAL-CONSERVADOR(WKS-IX-ACT)
026300        PERFORM CCR-ACUMULA-RANGO VARYING WKS-I FROM 1 BY 1
026310                UNTIL WKS-I > WKS-TOTAL-RANGOS
026320        IF WKS-SUMA-PESO > ZERO
026330           COMPUTE PF-VAL-BASE(WKS-IX-ACT) ROUNDED =
026340              WKS-SUMA-BASE-PONDERADA / WKS-SUMA-PESO
026350        END-IF
026360        COMPUTE PF-VAL-OPTIMISTA(WKS-IX-ACT) ROUNDED =
026370           WKS-SUMA-OPTIMISTA / WKS-TOTAL-RANGOS
026380*       AJUSTE DE ANCHO POR CALIDAD
026390        EVALUATE TRUE
026400            WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 80
026410                 MOVE 0.15 TO WKS-REG-A
026420            WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 60
026430                 MOVE 0.25 TO WKS-REG-A
026440            WHEN PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 40
026450                 MOVE 0.35 TO WKS-REG-A
026460            WHEN OTHER
026470                 MOVE 0.50 TO WKS-REG-A
026480        END-EVALUATE
026490        COMPUTE WKS-REG-B ROUNDED =
026500           PF-VAL-BASE(WKS-IX-ACT) * (1 - WKS-REG-A)
026510        IF PF-VAL-CONSERVADOR(WKS-IX-ACT) > WKS-REG-B
026520           MOVE WKS-REG-B TO PF-VAL-CONSERVADOR(WKS-IX-ACT)
026530        END-IF
026540        COMPUTE WKS-REG-B ROUNDED =
026550           PF-VAL-BASE(WKS-IX-ACT) * (1 + WKS-REG-A)
026560        IF PF-VAL-OPTIMISTA(WKS-IX-ACT) > WKS-REG-B
026570           MOVE WKS-REG-B TO PF-VAL-OPTIMISTA(WKS-IX-ACT)
026580        END-IF
026590*       CONFIANZA COMPUESTA: CV DE LAS BASES (POBLACIONAL)
026600        MOVE ZERO TO WKS-SUMA-MEDIA-BASE WKS-SUMA-DESV-BASE
026610        IF WKS-TOTAL-RANGOS < 2
026620           MOVE 0.5 TO WKS-CV-BASES
026630        ELSE
026640           PERFORM CCR-SUMA-MEDIA-BASE VARYING WKS-I FROM 1 BY 1
026650                   UNTIL WKS-I > WKS-TOTAL-RANGOS
026660           COMPUTE WKS-MEDIA-BASES ROUNDED =
026670              WKS-SUMA-MEDIA-BASE / WKS-TOTAL-RANGOS
026680           IF WKS-MEDIA-BASES NOT GREATER ZERO
026690              MOVE 1 TO WKS-CV-BASES
026700           ELSE
026710              PERFORM CCR-SUMA-DESV-BASE VARYING WKS-I FROM 1 BY 1
026720                      UNTIL WKS-I > WKS-TOTAL-RANGOS
026730              COMPUTE WKS-RAIZ-ENTRADA =
026740                 WKS-SUMA-DESV-BASE / WKS-TOTAL-RANGOS
026750              PERFORM CALC-RAIZ-CUADRADA
026760              COMPUTE WKS-CV-BASES ROUNDED =
026770                 WKS-RAIZ-RESULTADO / WKS-MEDIA-BASES
026780           END-IF
026790        END-IF
026800        EVALUATE TRUE
026810            WHEN WKS-CV-BASES < 0.2    MOVE 40 TO WKS-REG-SWY
026820            WHEN WKS-CV-BASES < 0.4    MOVE 25 TO WKS-REG-SWY
026830            WHEN WKS-CV-BASES < 0.6    MOVE 10 TO WKS-REG-SWY
026840            WHEN OTHER                 MOVE 0  TO WKS-REG-SWY
026850        END-EVALUATE
026860        COMPUTE WKS-REG-A ROUNDED = PF-QUALITY-SCORE(WKS-IX-ACT) *
026870           0.4
026880        COMPUTE WKS-REG-B ROUNDED = 5 * WKS-TOTAL-RANGOS
026890        IF WKS-REG-B > 20
026900           MOVE 20 TO WKS-REG-B
026910        END-IF
026920        COMPUTE WKS-REG-SWY = WKS-REG-SWY + WKS-REG-A + WKS-REG-B
026930        EVALUATE TRUE
026940            WHEN WKS-REG-SWY NOT LESS 70
026950                 MOVE 'HIGH       ' TO
026960                    PF-RANGO-CONFIANZA(WKS-IX-ACT)
026970            WHEN WKS-REG-SWY NOT LESS 50
026980                 MOVE 'MEDIUM     ' TO
026990                    PF-RANGO-CONFIANZA(WKS-IX-ACT)
027000            WHEN WKS-REG-SWY NOT LESS 30
027010                 MOVE 'LOW        ' TO
027020                    PF-RANGO-CONFIANZA(WKS-IX-ACT)
027030            WHEN OTHER
027040                 MOVE 'SPECULATIVE' TO
027050                    PF-RANGO-CONFIANZA(WKS-IX-ACT)
027060        END-EVALUATE
027070     END-IF.
027080 CALC-COMPOSITE-RANGE-E. EXIT.
027090
027100 CCR-ACUMULA-RANGO SECTION.                                       242011
027110     COMPUTE WKS-SUMA-PESO = WKS-SUMA-PESO +
027120        WKS-R-PESO(WKS-I)
027130     COMPUTE WKS-SUMA-BASE-PONDERADA =
027140        WKS-SUMA-BASE-PONDERADA
027150           + (WKS-R-BASE(WKS-I) * WKS-R-PESO(WKS-I))
027160     ADD WKS-R-OPT(WKS-I) TO WKS-SUMA-OPTIMISTA.
027170 CCR-ACUMULA-RANGO-E. EXIT.
027180
027190 CCR-SUMA-MEDIA-BASE SECTION.                                     242011
027200     ADD WKS-R-BASE(WKS-I) TO WKS-SUMA-MEDIA-BASE.
027210 CCR-SUMA-MEDIA-BASE-E. EXIT.
027220
027230 CCR-SUMA-DESV-BASE SECTION.                                      242011
027240     COMPUTE WKS-SUMA-DESV-BASE = WKS-SUMA-DESV-BASE
027250        +
027260        (WKS-R-BASE(WKS-I) - WKS-MEDIA-BASES)
027270         * (WKS-R-BASE(WKS-I) - WKS-MEDIA-BASES).
027280 CCR-SUMA-DESV-BASE-E. EXIT.
027290
027300******************************************************************
027310*    U8 - RAZON DE MARGEN SOBRE EL RANGO Y PRECIO DE COMPRA        *
027320******************************************************************
027330 CALC-MOS-RATIO-BUY-BELOW SECTION.                                229177  
027340     IF PF-VAL-CONSERVADOR(WKS-IX-ACT) > ZERO
027350        COMPUTE PF-MOS-RATIO(WKS-IX-ACT) ROUNDED =
027360           PF-CURRENT-PRICE(WKS-IX-ACT)
027370              / PF-VAL-CONSERVADOR(WKS-IX-ACT)
027380        COMPUTE PF-BUY-BELOW(WKS-IX-ACT) ROUNDED =
027390           PF-VAL-CONSERVADOR(WKS-IX-ACT) * 0.7
027400     ELSE
027410        MOVE 99.999 TO PF-MOS-RATIO(WKS-IX-ACT)
027420        MOVE ZERO TO PF-BUY-BELOW(WKS-IX-ACT)
027430     END-IF.
027440 CALC-MOS-RATIO-BUY-BELOW-E. EXIT.
027450
027460******************************************************************
027470*   U9 - VEREDICTO DE INTELIGENCIA, USANDO LA CALIDAD COMPUESTA   *
027480*   (U6) Y LA RAZON DE MARGEN SOBRE EL RANGO COMPUESTO (U8) COMO  *
027490*   MOS PRINCIPAL.  SI LA CONFIANZA DEL RANGO ES ESPECULATIVA SE  *
027500*   DECLARA DATOS INSUFICIENTES Y SE DEJA EL CAMINO LIBRE PARA    *
027510*   EL RESPALDO DE PERFIL (U11) EN FALLBACK-RECOMMENDATION.       *
027520******************************************************************
027530 SET-VERDICT SECTION.                                             229233  
027540     MOVE SPACES TO PF-VERDICT(WKS-IX-ACT)
027550     IF PF-RANGO-CONFIANZA(WKS-IX-ACT) = 'SPECULATIVE'
027560        MOVE 'INSUFFICIENT DATA' TO PF-VERDICT(WKS-IX-ACT)
027570     ELSE
027580        IF PF-MOS-RATIO(WKS-IX-ACT) NOT > 0.7
027590           EVALUATE TRUE
027600               WHEN PF-MOS-RATIO(WKS-IX-ACT) NOT > 0.5
027610                    IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 65
027620                       MOVE 'STRONG BUY' TO PF-VERDICT(WKS-IX-ACT)
027630                    ELSE
027640                       MOVE 'BUY'        TO PF-VERDICT(WKS-IX-ACT)
027650                    END-IF
027660               WHEN OTHER
027670                    IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 65
027680                       MOVE 'BUY'        TO PF-VERDICT(WKS-IX-ACT)
027690                    ELSE
027700                       MOVE 'ACCUMULATE' TO PF-VERDICT(WKS-IX-ACT)
027710                    END-IF
027720           END-EVALUATE
027730        ELSE
027740           IF PF-MOS-RATIO(WKS-IX-ACT) NOT > 1.0
027750              IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 65
027760                 MOVE 'ACCUMULATE' TO PF-VERDICT(WKS-IX-ACT)
027770              ELSE
027780                 MOVE 'HOLD'       TO PF-VERDICT(WKS-IX-ACT)
027790              END-IF
027800           ELSE
027810              EVALUATE TRUE
027820                  WHEN PF-MOS-RATIO(WKS-IX-ACT) NOT > 1.15
027830                       IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 65
027840                          MOVE 'WATCHLIST' TO
027850                             PF-VERDICT(WKS-IX-ACT)
027860                       ELSE
027870                          MOVE 'HOLD'      TO
027880                             PF-VERDICT(WKS-IX-ACT)
027890                       END-IF
027900                  WHEN PF-MOS-RATIO(WKS-IX-ACT) NOT > 1.5
027910                       IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 65
027920                          MOVE 'HOLD'      TO
027930                             PF-VERDICT(WKS-IX-ACT)
027940                       ELSE
027950                          MOVE 'REDUCE'    TO
027960                             PF-VERDICT(WKS-IX-ACT)
027970                       END-IF
027980                  WHEN OTHER
027990                       IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 65
028000                          MOVE 'REDUCE'    TO
028010                             PF-VERDICT(WKS-IX-ACT)
028020                       ELSE
028030                          MOVE 'SELL'      TO
028040                             PF-VERDICT(WKS-IX-ACT)
028050                       END-IF
028060              END-EVALUATE
028070           END-IF
028080        END-IF
028090     END-IF.
028100 SET-VERDICT-E. EXIT.
028110
028120******************************************************************
028130*   U11 - RESPALDO DE RECOMENDACION POR PERFIL.  SOLO SE APLICA   *
028140*   CUANDO SET-VERDICT DECLARO DATOS INSUFICIENTES.  TOMA COMO    *
028150*   MOS PRIMARIO EL DE PAD Y, DE NO HABERLO, EL DE DCF.           *
028160******************************************************************
028170 FALLBACK-RECOMMENDATION SECTION.                                 229233  
028180     IF PF-VERDICT(WKS-IX-ACT) = 'INSUFFICIENT DATA'
028190        IF PF-CONF-LEVEL(WKS-IX-ACT) = 'LOW   '
028200           MOVE 'INSUFFICIENT DATA' TO PF-VERDICT(WKS-IX-ACT)
028210        ELSE
028220           IF PF-PAD-MOS(WKS-IX-ACT) = ZERO
028230                 AND PF-DCF-MOS(WKS-IX-ACT) = ZERO
028240              MOVE 'INSUFFICIENT DATA' TO PF-VERDICT(WKS-IX-ACT)
028250           ELSE
028260              IF PF-PAD-MOS(WKS-IX-ACT) NOT = ZERO
028270                 MOVE PF-PAD-MOS(WKS-IX-ACT) TO WKS-REG-A
028280              ELSE
028290                 MOVE PF-DCF-MOS(WKS-IX-ACT) TO WKS-REG-A
028300              END-IF
028310              MOVE ZERO TO WKS-N
028320              EVALUATE TRUE
028330                  WHEN WKS-REG-A < ZERO
028340                       COMPUTE WKS-N = WKS-N - 2
028350                  WHEN WKS-REG-A < 0.3
028360                       COMPUTE WKS-N = WKS-N + 3
028370                  WHEN WKS-REG-A < 0.5
028380                       COMPUTE WKS-N = WKS-N + 2
028390                  WHEN WKS-REG-A < 0.75
028400                       COMPUTE WKS-N = WKS-N + 1
028410                  WHEN WKS-REG-A < 1.0
028420                       CONTINUE
028430                  WHEN OTHER
028440                       COMPUTE WKS-N = WKS-N - 1
028450              END-EVALUATE
028460              EVALUATE TRUE
028470                  WHEN PF-EARNINGS-EQUITY(WKS-IX-ACT) > 0.15
028480                       COMPUTE WKS-N = WKS-N + 2
028490                  WHEN PF-EARNINGS-EQUITY(WKS-IX-ACT) > 0.10
028500                       COMPUTE WKS-N = WKS-N + 1
028510                  WHEN PF-EARNINGS-EQUITY(WKS-IX-ACT) > 0.05
028520                       CONTINUE
028530                  WHEN PF-EARNINGS-EQUITY(WKS-IX-ACT) > ZERO
028540                       COMPUTE WKS-N = WKS-N - 1
028550                  WHEN OTHER
028560                       COMPUTE WKS-N = WKS-N - 2
028570              END-EVALUATE
028580              IF PF-CONF-LEVEL(WKS-IX-ACT) = 'HIGH  '
028590                 COMPUTE WKS-N = WKS-N + 1
028600              END-IF
028610              EVALUATE TRUE
028620                  WHEN WKS-N NOT LESS 4
028630                       MOVE 'STRONG BUY' TO PF-VERDICT(WKS-IX-ACT)
028640                  WHEN WKS-N NOT LESS 2
028650                       MOVE 'BUY'        TO PF-VERDICT(WKS-IX-ACT)
028660                  WHEN WKS-N NOT LESS 0
028670                       MOVE 'HOLD'       TO PF-VERDICT(WKS-IX-ACT)
028680                  WHEN WKS-N NOT LESS -2
028690                       MOVE 'SELL'       TO PF-VERDICT(WKS-IX-ACT)
028700                  WHEN OTHER
028710                       MOVE 'AVOID'      TO PF-VERDICT(WKS-IX-ACT)
028720              END-EVALUATE
028730           END-IF
028740        END-IF
028750     END-IF.
028760 FALLBACK-RECOMMENDATION-E. EXIT.
028770
028780******************************************************************
028790*   U9 - PANEL DE LENTES DE LOS CUATRO FILOSOFOS.  CADA LENTE      *
028800*   CALIFICA AL EMISOR CON SU PROPIA FORMULA; SON INDEPENDIENTES   *
028810*   DEL VEREDICTO GENERAL Y NO SE IMPRIMEN EN EL REPORTE ACTUAL,   *
028820*   SOLO QUEDAN DISPONIBLES EN EL PERFIL DE TRABAJO.     242011    *
028830******************************************************************
028840 LENS-GRAHAM SECTION.                                             242011
028850     IF PF-MOS-RATIO(WKS-IX-ACT) > 2
028860        MOVE 2 TO WKS-REG-A
028870     ELSE
028880        MOVE PF-MOS-RATIO(WKS-IX-ACT) TO WKS-REG-A
028890     END-IF
028900     COMPUTE PF-LG-SCORE(WKS-IX-ACT) ROUNDED =
028910        (PF-GRAHAM-SCORE(WKS-IX-ACT) / 7 * 50)
028920            + ((1 - (WKS-REG-A / 2)) * 50)
028930     EVALUATE TRUE
028940         WHEN PF-GRAHAM-SCORE(WKS-IX-ACT) NOT LESS 5
028950              AND PF-MOS-RATIO(WKS-IX-ACT) NOT > 0.7
028960              MOVE 'A' TO PF-LG-GRADE(WKS-IX-ACT)
028970              MOVE 'STRONG BUY' TO PF-LG-VEREDICTO(WKS-IX-ACT)
028980         WHEN PF-GRAHAM-SCORE(WKS-IX-ACT) NOT LESS 4
028990              AND PF-MOS-RATIO(WKS-IX-ACT) NOT > 0.85
029000              MOVE 'B' TO PF-LG-GRADE(WKS-IX-ACT)
029010              MOVE 'BUY' TO PF-LG-VEREDICTO(WKS-IX-ACT)
029020         WHEN PF-GRAHAM-SCORE(WKS-IX-ACT) NOT LESS 3
029030              AND PF-MOS-RATIO(WKS-IX-ACT) NOT > 1.0
029040              MOVE 'C' TO PF-LG-GRADE(WKS-IX-ACT)
029050              MOVE 'HOLD' TO PF-LG-VEREDICTO(WKS-IX-ACT)
029060         WHEN OTHER
029070              IF PF-GRAHAM-SCORE(WKS-IX-ACT) NOT LESS 2
029080                 MOVE 'D' TO PF-LG-GRADE(WKS-IX-ACT)
029090              ELSE
029100                 MOVE 'F' TO PF-LG-GRADE(WKS-IX-ACT)
029110              END-IF
029120              MOVE 'AVOID' TO PF-LG-VEREDICTO(WKS-IX-ACT)
029130     END-EVALUATE.
029140 LENS-GRAHAM-E. EXIT.
029150
029160 LENS-BUFFETT SECTION.                                            242011
029170     MOVE PF-QUALITY-SCORE(WKS-IX-ACT) TO PF-LB-SCORE(WKS-IX-ACT)
029180     EVALUATE TRUE
029190         WHEN PF-ROE(WKS-IX-ACT) NOT LESS 0.15
029200              AND PF-ROIC(WKS-IX-ACT) NOT LESS 0.12
029210              AND PF-DEUDA-CAPITAL(WKS-IX-ACT) LESS 0.5
029220              MOVE 'QUALITY BUSINESS' TO PF-LB-VEREDICTO(WKS-IX-ACT)
029230              IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 75
029240                 MOVE 'A' TO PF-LB-GRADE(WKS-IX-ACT)
029250              ELSE
029260                 MOVE 'B' TO PF-LB-GRADE(WKS-IX-ACT)
029270              END-IF
029280         WHEN PF-ROE(WKS-IX-ACT) NOT LESS 0.12
029290              AND PF-ROIC(WKS-IX-ACT) NOT LESS 0.10
029300              MOVE 'GOOD BUSINESS' TO PF-LB-VEREDICTO(WKS-IX-ACT)
029310              IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 60
029320                 MOVE 'B' TO PF-LB-GRADE(WKS-IX-ACT)
029330              ELSE
029340                 MOVE 'C' TO PF-LB-GRADE(WKS-IX-ACT)
029350              END-IF
029360         WHEN OTHER
029370              MOVE 'MEDIOCRE BUSINESS' TO PF-LB-VEREDICTO(WKS-IX-ACT)
029380              IF PF-ROE(WKS-IX-ACT) NOT LESS 0.08
029390                 MOVE 'C' TO PF-LB-GRADE(WKS-IX-ACT)
029400              ELSE
029410                 MOVE 'D' TO PF-LB-GRADE(WKS-IX-ACT)
029420              END-IF
029430     END-EVALUATE.
029440 LENS-BUFFETT-E. EXIT.
029450
029460 LENS-LYNCH SECTION.                                              242011
029470     IF PF-PEG-RATIO(WKS-IX-ACT) NOT > ZERO
029480        MOVE 50 TO PF-LL-SCORE(WKS-IX-ACT)
029490        MOVE 'C' TO PF-LL-GRADE(WKS-IX-ACT)
029500        MOVE 'CANNOT ASSESS' TO PF-LL-VEREDICTO(WKS-IX-ACT)
029510     ELSE
029520        EVALUATE TRUE
029530            WHEN PF-PEG-RATIO(WKS-IX-ACT) LESS 0.5
029540                 MOVE 95 TO PF-LL-SCORE(WKS-IX-ACT)
029550                 MOVE 'A' TO PF-LL-GRADE(WKS-IX-ACT)
029560                 MOVE 'STRONG BUY' TO PF-LL-VEREDICTO(WKS-IX-ACT)
029570            WHEN PF-PEG-RATIO(WKS-IX-ACT) LESS 1.0
029580                 MOVE 80 TO PF-LL-SCORE(WKS-IX-ACT)
029590                 MOVE 'B' TO PF-LL-GRADE(WKS-IX-ACT)
029600                 MOVE 'BUY' TO PF-LL-VEREDICTO(WKS-IX-ACT)
029610            WHEN PF-PEG-RATIO(WKS-IX-ACT) LESS 1.5
029620                 MOVE 60 TO PF-LL-SCORE(WKS-IX-ACT)
029630                 MOVE 'C' TO PF-LL-GRADE(WKS-IX-ACT)
029640                 MOVE 'FAIR' TO PF-LL-VEREDICTO(WKS-IX-ACT)
029650            WHEN PF-PEG-RATIO(WKS-IX-ACT) LESS 2.0
029660                 MOVE 40 TO PF-LL-SCORE(WKS-IX-ACT)
029670                 MOVE 'D' TO PF-LL-GRADE(WKS-IX-ACT)
029680                 MOVE 'EXPENSIVE' TO PF-LL-VEREDICTO(WKS-IX-ACT)
029690            WHEN OTHER
029700                 MOVE 20 TO PF-LL-SCORE(WKS-IX-ACT)
029710                 MOVE 'F' TO PF-LL-GRADE(WKS-IX-ACT)
029720                 MOVE 'AVOID' TO PF-LL-VEREDICTO(WKS-IX-ACT)
029730        END-EVALUATE
029740     END-IF.
029750 LENS-LYNCH-E. EXIT.
029760
029770 LENS-FISHER SECTION.                                             242011
029780     MOVE PF-GROWTH-QUALITY(WKS-IX-ACT) TO PF-LF-SCORE(WKS-IX-ACT)
029790     EVALUATE TRUE
029800         WHEN PF-SALES-CAGR(WKS-IX-ACT) NOT LESS 0.15
029810              AND PF-TREND-LABEL(WKS-IX-ACT) = 'IMPROVING '
029820              MOVE 'A' TO PF-LF-GRADE(WKS-IX-ACT)
029830              MOVE 'EXCELLENT GROWTH' TO PF-LF-VEREDICTO(WKS-IX-ACT)
029840         WHEN PF-SALES-CAGR(WKS-IX-ACT) NOT LESS 0.10
029850              MOVE 'GOOD GROWTH' TO PF-LF-VEREDICTO(WKS-IX-ACT)
029860*    UNA TENDENCIA EN DECLIVE BAJA LA NOTA AUN CON BUEN CAGR.       242011
029870              IF PF-TREND-LABEL(WKS-IX-ACT) = 'DECLINING '
029880                 MOVE 'C' TO PF-LF-GRADE(WKS-IX-ACT)
029890              ELSE
029900                 MOVE 'B' TO PF-LF-GRADE(WKS-IX-ACT)
029910              END-IF
029920         WHEN PF-SALES-CAGR(WKS-IX-ACT) NOT LESS 0.05
029930              MOVE 'C' TO PF-LF-GRADE(WKS-IX-ACT)
029940              MOVE 'MODERATE GROWTH' TO PF-LF-VEREDICTO(WKS-IX-ACT)
029950         WHEN OTHER
029960              MOVE 'SLOW/NO GROWTH' TO PF-LF-VEREDICTO(WKS-IX-ACT)
029970              IF PF-SALES-CAGR(WKS-IX-ACT) > ZERO
029980                 MOVE 'D' TO PF-LF-GRADE(WKS-IX-ACT)
029990              ELSE
030000                 MOVE 'F' TO PF-LF-GRADE(WKS-IX-ACT)
030010              END-IF
030020     END-EVALUATE.
030030 LENS-FISHER-E. EXIT.
030040
030050******************************************************************
030060*   U9 - FORTALEZAS, DEBILIDADES Y ACCION SUGERIDA.  LAS BANDERAS  *
030070*   QUEDAN EN EL PERFIL PARA USO DE UN REPORTE FUTURO; HOY SOLO    *
030080*   EL TEXTO DE ACCION SE USA INTERNAMENTE.              242011    *
030090******************************************************************
030100 SET-STRENGTHS-CONCERNS SECTION.                                  242011
030110     MOVE 'N' TO PF-FORT-CALIDAD(WKS-IX-ACT)
030120                 PF-FORT-ROE(WKS-IX-ACT)
030130                 PF-FORT-ROIC(WKS-IX-ACT)
030140                 PF-FORT-MOS(WKS-IX-ACT)
030150                 PF-FORT-PEG(WKS-IX-ACT)
030160                 PF-FORT-COBERTURA(WKS-IX-ACT)
030170     MOVE 'N' TO PF-DEB-SIN-MOS(WKS-IX-ACT)
030180                 PF-DEB-CALIDAD(WKS-IX-ACT)
030190                 PF-DEB-DEUDA(WKS-IX-ACT)
030200                 PF-DEB-ROE(WKS-IX-ACT)
030210                 PF-DEB-CRECIMIENTO(WKS-IX-ACT)
030220     IF PF-QUALITY-SCORE(WKS-IX-ACT) NOT LESS 70
030230        MOVE 'S' TO PF-FORT-CALIDAD(WKS-IX-ACT)
030240     ELSE
030250        IF PF-QUALITY-SCORE(WKS-IX-ACT) LESS 50
030260           MOVE 'S' TO PF-DEB-CALIDAD(WKS-IX-ACT)
030270        END-IF
030280     END-IF
030290     IF PF-ROE(WKS-IX-ACT) NOT LESS 0.15
030300        MOVE 'S' TO PF-FORT-ROE(WKS-IX-ACT)
030310     END-IF
030320     IF PF-ROE(WKS-IX-ACT) LESS 0.10
030330        MOVE 'S' TO PF-DEB-ROE(WKS-IX-ACT)
030340     END-IF
030350     IF PF-ROIC(WKS-IX-ACT) NOT LESS 0.12
030360        MOVE 'S' TO PF-FORT-ROIC(WKS-IX-ACT)
030370     END-IF
030380     IF PF-MOS-RATIO(WKS-IX-ACT) NOT > 0.7
030390        MOVE 'S' TO PF-FORT-MOS(WKS-IX-ACT)
030400     ELSE
030410        MOVE 'S' TO PF-DEB-SIN-MOS(WKS-IX-ACT)
030420     END-IF
030430     IF PF-PEG-RATIO(WKS-IX-ACT) > ZERO
030440        AND PF-PEG-RATIO(WKS-IX-ACT) LESS 1
030450        MOVE 'S' TO PF-FORT-PEG(WKS-IX-ACT)
030460     END-IF
030470     IF PF-COBERTURA-INTERES(WKS-IX-ACT) NOT LESS 5
030480        MOVE 'S' TO PF-FORT-COBERTURA(WKS-IX-ACT)
030490     END-IF
030500     IF PF-DEUDA-CAPITAL(WKS-IX-ACT) > 1
030510        MOVE 'S' TO PF-DEB-DEUDA(WKS-IX-ACT)
030520     END-IF
030530     IF PF-EARNINGS-GROWTH(WKS-IX-ACT) LESS ZERO
030540        MOVE 'S' TO PF-DEB-CRECIMIENTO(WKS-IX-ACT)
030550     END-IF
030560     EVALUATE PF-VERDICT(WKS-IX-ACT)
030570         WHEN 'STRONG BUY'
030580              MOVE 'ACUMULAR POSICION CON PRIORIDAD'
030590*    (31 CAR.) SE TRUNCA AL MOVER A CAMPO DE 30.        242011
030600                TO PF-ACCION-TEXTO(WKS-IX-ACT)
030610         WHEN 'BUY'
030620              MOVE 'INICIAR O AMPLIAR POSICION'
030630                TO PF-ACCION-TEXTO(WKS-IX-ACT)
030640         WHEN 'ACCUMULATE'
030650              MOVE 'COMPRAR EN FORMA GRADUAL'
030660                TO PF-ACCION-TEXTO(WKS-IX-ACT)
030670         WHEN 'HOLD'
030680              MOVE 'MANTENER POSICION ACTUAL'
030690                TO PF-ACCION-TEXTO(WKS-IX-ACT)
030700         WHEN 'WATCHLIST'
030710              MOVE 'DAR SEGUIMIENTO PERIODICO'
030720                TO PF-ACCION-TEXTO(WKS-IX-ACT)
030730         WHEN 'REDUCE'
030740              MOVE 'REDUCIR POSICION GRADUALMENTE'
030750                TO PF-ACCION-TEXTO(WKS-IX-ACT)
030760         WHEN 'SELL'
030770              MOVE 'VENDER LA POSICION'
030780                TO PF-ACCION-TEXTO(WKS-IX-ACT)
030790         WHEN 'AVOID'
030800              MOVE 'EVITAR NUEVA POSICION'
030810                TO PF-ACCION-TEXTO(WKS-IX-ACT)
030820         WHEN OTHER
030830              MOVE 'REVISAR ANALISIS EN FORMA MANUAL'
030840                TO PF-ACCION-TEXTO(WKS-IX-ACT)
030850     END-EVALUATE.
030860 SET-STRENGTHS-CONCERNS-E. EXIT.
030870
030880******************************************************************
030890*    ESCRITURA DEL REGISTRO DE RESULTADO (MSANRES) Y ACUMULACION  *
030900*    DE CONTADORES DE CONTROL POR VEREDICTO.                      *
030910******************************************************************
030920 WRITE-ANALYSIS-RESULT SECTION.                                   229288  
030930     MOVE SPACES               TO REG-ANALRES
030940     MOVE PF-TICKER(WKS-IX-ACT)        TO AR-TICKER
030950     MOVE PF-CURRENT-PRICE(WKS-IX-ACT) TO AR-CURRENT-PRICE
030960     MOVE PF-MARKET-CAP(WKS-IX-ACT)    TO AR-MARKET-CAP
030970     MOVE PF-DCF-VALUE(WKS-IX-ACT)     TO AR-DCF-VALUE
030980     MOVE PF-PAD-VALUE(WKS-IX-ACT)     TO AR-PAD-VALUE
030990     MOVE PF-PAD-DIV-VALUE(WKS-IX-ACT) TO AR-PAD-DIV-VALUE
031000     MOVE PF-BOOK-VALUE(WKS-IX-ACT)    TO AR-BOOK-VALUE
031010     MOVE PF-AVG-PRICE(WKS-IX-ACT)     TO AR-AVG-MARKET-PRICE
031020     MOVE PF-MARKET-MOS(WKS-IX-ACT)    TO AR-MARKET-MOS
031030     MOVE PF-PAD-MOS(WKS-IX-ACT)       TO AR-PAD-MOS
031040     MOVE PF-PAD-DIV-MOS(WKS-IX-ACT)   TO AR-PAD-DIV-MOS
031050     MOVE PF-DCF-MOS(WKS-IX-ACT)       TO AR-DCF-MOS
031060     MOVE PF-BOOK-MOS(WKS-IX-ACT)      TO AR-BOOK-MOS
031070     MOVE PF-EARNINGS-EQUITY(WKS-IX-ACT)  TO AR-EARNINGS-EQUITY
031080     MOVE PF-MARKET-MOSEE(WKS-IX-ACT)  TO AR-MARKET-MOSEE
031090     MOVE PF-PAD-MOSEE(WKS-IX-ACT)     TO AR-PAD-MOSEE
031100     MOVE PF-PAD-DIV-MOSEE(WKS-IX-ACT) TO AR-PAD-DIV-MOSEE
031110     MOVE PF-DCF-MOSEE(WKS-IX-ACT)     TO AR-DCF-MOSEE
031120     MOVE PF-BOOK-MOSEE(WKS-IX-ACT)    TO AR-BOOK-MOSEE
031130     MOVE PF-QUALITY-SCORE(WKS-IX-ACT) TO AR-QUALITY-SCORE
031140     MOVE PF-U9-GRADE(WKS-IX-ACT)    TO AR-QUALITY-GRADE
031150     MOVE PF-CONF-LEVEL(WKS-IX-ACT)    TO AR-CONF-LEVEL
031160     MOVE PF-CONF-SCORE(WKS-IX-ACT)    TO AR-CONF-SCORE
031170     MOVE PF-VAL-CONSERVADOR(WKS-IX-ACT) TO AR-VAL-CONSERVATIVE
031180     MOVE PF-VAL-BASE(WKS-IX-ACT)      TO AR-VAL-BASE
031190     MOVE PF-VAL-OPTIMISTA(WKS-IX-ACT) TO AR-VAL-OPTIMISTIC
031200     MOVE PF-RANGO-CONFIANZA(WKS-IX-ACT) TO AR-RANGE-CONFIDENCE
031210     MOVE PF-MOS-RATIO(WKS-IX-ACT)     TO AR-MOS-RATIO
031220     MOVE PF-BUY-BELOW(WKS-IX-ACT)     TO AR-BUY-BELOW
031230     MOVE PF-VERDICT(WKS-IX-ACT)       TO AR-VERDICT
031240     MOVE PF-RANK(WKS-IX-ACT)          TO AR-RANK
031250     MOVE PF-PERCENTILE(WKS-IX-ACT)    TO AR-PERCENTILE
031260     WRITE REG-ANALRES
031270     IF FS-ANALRES NOT EQUAL '00'
031280        MOVE 'MOSWK010' TO PROGRAMA
031290        MOVE 'ANALRES' TO ARCHIVO
031300        MOVE 'WRITE'   TO ACCION
031310        MOVE PF-TICKER(WKS-IX-ACT) TO LLAVE
031320        CALL 'MOSFSE10' USING PROGRAMA ARCHIVO ACCION LLAVE
031330                               FS-ANALRES FSE-ANALRES
031340        DISPLAY 'MOSWK010 - ERROR ESCRIBIENDO ANALRES'
031350        STOP RUN
031360     END-IF
031370     ADD 1 TO WKS-CNT-ANALIZADOS
031380     EVALUATE PF-VERDICT(WKS-IX-ACT)
031390         WHEN 'STRONG BUY'
031400              ADD 1 TO WKS-CNT-STRONG-BUY
031410         WHEN 'BUY'
031420              ADD 1 TO WKS-CNT-BUY
031430         WHEN 'ACCUMULATE'
031440              ADD 1 TO WKS-CNT-ACCUMULATE
031450         WHEN 'HOLD'
031460              ADD 1 TO WKS-CNT-HOLD
031470         WHEN 'WATCHLIST'
031480              ADD 1 TO WKS-CNT-WATCHLIST
031490         WHEN 'REDUCE'
031500              ADD 1 TO WKS-CNT-REDUCE
031510         WHEN 'SELL'
031520              ADD 1 TO WKS-CNT-SELL
031530         WHEN 'AVOID'
031540              ADD 1 TO WKS-CNT-AVOID
031550         WHEN OTHER
031560              ADD 1 TO WKS-CNT-INSUF-DATA
031570     END-EVALUATE.
031580 WRITE-ANALYSIS-RESULT-E. EXIT.
031590
031600******************************************************************
031610*                 ENCABEZADO DEL REPORTE COLUMNAR                 *
031620******************************************************************
031630 PRINT-ENCABEZADO SECTION.                                        229288  
031640     ADD 1 TO WKS-NUM-PAGINA
031650     MOVE SPACES TO LINEA-REPORTE
031660     STRING 'MOSWK010' ' '
031670            'REPORTE DE ANALISIS MOSEE - MARGEN DE SEGURIDAD'
031680            DELIMITED BY SIZE INTO LINEA-REPORTE
031690     WRITE LINEA-REPORTE AFTER ADVANCING PAGE
031700     MOVE SPACES TO LINEA-REPORTE
031710     STRING 'FECHA CORRIDA: ' WKS-FC-ANIO '/' WKS-FC-MES '/'
031720            WKS-FC-DIA '   PAGINA: ' WKS-NUM-PAGINA
031730            DELIMITED BY SIZE INTO LINEA-REPORTE
031740     WRITE LINEA-REPORTE AFTER ADVANCING 1
031750     MOVE SPACES TO LINEA-REPORTE
031760     STRING 'TICKER    PRECIO     MOSEE-PAD  CALIDAD GR  CONF  '
031770            'RANGO-CONF   MOS-RAT  EE-RAT  VEREDICTO         RANK'
031780            DELIMITED BY SIZE INTO LINEA-REPORTE
031790     WRITE LINEA-REPORTE AFTER ADVANCING 1
031800     MOVE SPACES TO LINEA-REPORTE
031810     WRITE LINEA-REPORTE AFTER ADVANCING 1
031820     MOVE ZERO TO WKS-LINEAS-EN-PAGINA.
031830 PRINT-ENCABEZADO-E. EXIT.
031840
031850******************************************************************
031860*               LINEA DE DETALLE DEL REPORTE COLUMNAR             *
031870******************************************************************
031880 PRINT-REPORT-DETAIL SECTION.                                     229288
031890     IF WKS-LINEAS-EN-PAGINA NOT LESS 54
031900        PERFORM PRINT-ENCABEZADO
031910     END-IF
031920     MOVE SPACES TO LINEA-REPORTE
031930     MOVE PF-CURRENT-PRICE(WKS-IX-ACT)    TO WKS-MASCARA-PRECIO
031940     MOVE PF-PAD-MOSEE(WKS-IX-ACT)        TO WKS-MASCARA-MOSEE-RPT
031950     MOVE PF-MOS-RATIO(WKS-IX-ACT)        TO WKS-MASCARA-MOS-RPT
031960     MOVE PF-RANK(WKS-IX-ACT)             TO WKS-MASCARA-RANK-RPT
031970     MOVE PF-EARNINGS-EQUITY(WKS-IX-ACT)  TO WKS-MASCARA-EE-RPT
031980     STRING PF-TICKER(WKS-IX-ACT)          DELIMITED BY SIZE
031990            ' '                            DELIMITED BY SIZE
032000            WKS-MASCARA-PRECIO             DELIMITED BY SIZE
032010            ' '                            DELIMITED BY SIZE
032020            WKS-MASCARA-MOSEE-RPT          DELIMITED BY SIZE
032030            ' '                            DELIMITED BY SIZE
032040            PF-QUALITY-GRADE(WKS-IX-ACT)   DELIMITED BY SIZE
032050            '      '                       DELIMITED BY SIZE
032060            PF-CONF-LEVEL(WKS-IX-ACT)      DELIMITED BY SIZE
032070            ' '                            DELIMITED BY SIZE
032080            PF-RANGO-CONFIANZA(WKS-IX-ACT) DELIMITED BY SIZE
032090            ' '                            DELIMITED BY SIZE
032100            WKS-MASCARA-MOS-RPT            DELIMITED BY SIZE
032110            ' '                            DELIMITED BY SIZE
032120            WKS-MASCARA-EE-RPT             DELIMITED BY SIZE
032130            ' '                            DELIMITED BY SIZE
032140            PF-VERDICT(WKS-IX-ACT)         DELIMITED BY SIZE
032150            ' '                            DELIMITED BY SIZE
032160            WKS-MASCARA-RANK-RPT           DELIMITED BY SIZE
032170            INTO LINEA-REPORTE
032180     WRITE LINEA-REPORTE AFTER ADVANCING 1
032190     ADD 1 TO WKS-LINEAS-EN-PAGINA.
032200 PRINT-REPORT-DETAIL-E. EXIT.
032210
032220******************************************************************
032230*              TOTALES DE CONTROL AL FINAL DE LA CORRIDA          *
032240******************************************************************
032250 PRINT-CONTROL-TOTALS SECTION.                                    229288  
032260     MOVE SPACES TO LINEA-REPORTE
032270     WRITE LINEA-REPORTE AFTER ADVANCING 2
032280     MOVE SPACES TO LINEA-REPORTE
032290     STRING 'TOTALES DE CONTROL - CORRIDA MOSWK010'
032300            DELIMITED BY SIZE INTO LINEA-REPORTE
032310     WRITE LINEA-REPORTE AFTER ADVANCING 1
032320     MOVE WKS-CNT-LEIDOS TO WKS-MASCARA-05
032330     MOVE SPACES TO LINEA-REPORTE
032340     STRING 'EMISORES LEIDOS DE TICKMAS ....... ' WKS-MASCARA-05
032350            DELIMITED BY SIZE INTO LINEA-REPORTE
032360     WRITE LINEA-REPORTE AFTER ADVANCING 1
032370     MOVE WKS-CNT-FILTRADOS TO WKS-MASCARA-05
032380     MOVE SPACES TO LINEA-REPORTE
032390     STRING 'EMISORES QUE PASARON EL FILTRO ... ' WKS-MASCARA-05
032400            DELIMITED BY SIZE INTO LINEA-REPORTE
032410     WRITE LINEA-REPORTE AFTER ADVANCING 1
032420     MOVE WKS-CNT-ANALIZADOS TO WKS-MASCARA-05
032430     MOVE SPACES TO LINEA-REPORTE
032440     STRING 'EMISORES ANALIZADOS .............. ' WKS-MASCARA-05
032450            DELIMITED BY SIZE INTO LINEA-REPORTE
032460     WRITE LINEA-REPORTE AFTER ADVANCING 1
032470     MOVE WKS-CNT-STRONG-BUY TO WKS-MASCARA-05
032480     MOVE SPACES TO LINEA-REPORTE
032490     STRING '  STRONG BUY .................... ' WKS-MASCARA-05
032500            DELIMITED BY SIZE INTO LINEA-REPORTE
032510     WRITE LINEA-REPORTE AFTER ADVANCING 1
032520     MOVE WKS-CNT-BUY TO WKS-MASCARA-05
032530     MOVE SPACES TO LINEA-REPORTE
032540     STRING '  BUY ........................... ' WKS-MASCARA-05
032550            DELIMITED BY SIZE INTO LINEA-REPORTE
032560     WRITE LINEA-REPORTE AFTER ADVANCING 1
032570     MOVE WKS-CNT-ACCUMULATE TO WKS-MASCARA-05
032580     MOVE SPACES TO LINEA-REPORTE
032590     STRING '  ACCUMULATE .................... ' WKS-MASCARA-05
032600            DELIMITED BY SIZE INTO LINEA-REPORTE
032610     WRITE LINEA-REPORTE AFTER ADVANCING 1
032620     MOVE WKS-CNT-HOLD TO WKS-MASCARA-05
032630     MOVE SPACES TO LINEA-REPORTE
032640     STRING '  HOLD .......................... ' WKS-MASCARA-05
032650            DELIMITED BY SIZE INTO LINEA-REPORTE
032660     WRITE LINEA-REPORTE AFTER ADVANCING 1
032670     MOVE WKS-CNT-WATCHLIST TO WKS-MASCARA-05
032680     MOVE SPACES TO LINEA-REPORTE
032690     STRING '  WATCHLIST ..................... ' WKS-MASCARA-05
032700            DELIMITED BY SIZE INTO LINEA-REPORTE
032710     WRITE LINEA-REPORTE AFTER ADVANCING 1
032720     MOVE WKS-CNT-REDUCE TO WKS-MASCARA-05
032730     MOVE SPACES TO LINEA-REPORTE
032740     STRING '  REDUCE ........................ ' WKS-MASCARA-05
032750            DELIMITED BY SIZE INTO LINEA-REPORTE
032760     WRITE LINEA-REPORTE AFTER ADVANCING 1
032770     MOVE WKS-CNT-SELL TO WKS-MASCARA-05
032780     MOVE SPACES TO LINEA-REPORTE
032790     STRING '  SELL .......................... ' WKS-MASCARA-05
032800            DELIMITED BY SIZE INTO LINEA-REPORTE
032810     WRITE LINEA-REPORTE AFTER ADVANCING 1
032820     MOVE WKS-CNT-AVOID TO WKS-MASCARA-05
032830     MOVE SPACES TO LINEA-REPORTE
032840     STRING '  AVOID .......................... ' WKS-MASCARA-05
032850            DELIMITED BY SIZE INTO LINEA-REPORTE
032860     WRITE LINEA-REPORTE AFTER ADVANCING 1
032870     MOVE WKS-CNT-INSUF-DATA TO WKS-MASCARA-05
032880     MOVE SPACES TO LINEA-REPORTE
032890     STRING '  INSUFFICIENT DATA ............. ' WKS-MASCARA-05
032900            DELIMITED BY SIZE INTO LINEA-REPORTE
032910     WRITE LINEA-REPORTE AFTER ADVANCING 1.
032920 PRINT-CONTROL-TOTALS-E. EXIT.
032930
032940******************************************************************
032950*                     CIERRE DE TODOS LOS ARCHIVOS                *
032960******************************************************************
032970 CLOSE-FILES SECTION.                                             229288  
032980     CLOSE TICKMAS MKTDATA ANNLFUN ANALRES ANALRPT.
032990 CLOSE-FILES-E. EXIT.
