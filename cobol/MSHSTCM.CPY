000010******************************************************************
000020*              M S H S T C M   -   C O M P A R A C I O N           *
000030*          D E   C O R R I D A S   ( H I S T O R I C O )           *
000040******************************************************************
000050*  FECHA       : 08/01/2026                                      *
000060*  PROGRAMADOR : M. CASTELLANOS (MCH)                            *
000070*  APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES            *
000080*  DESCRIPCION : LAYOUT DE LA CORRIDA ANTERIOR (PREVRUN, UN       *
000090*              : SUBCONJUNTO DE REG-ANALRES) Y DEL REGISTRO DE    *
000100*              : CAMBIO (HC-CAMBIO) QUE PRODUCE MOSWK020 AL       *
000110*              : COMPARAR LA CORRIDA ACTUAL CONTRA LA ANTERIOR.   *
000120******************************************************************
000130 01  REG-PREVRUN.
000140     05  HP-TICKER               PIC X(08).
000150     05  HP-MES                  PIC X(07).
000160     05  HP-CURRENT-PRICE        PIC S9(07)V9999.
000170     05  HP-PAD-MOS              PIC S9(05)V9999.
000180     05  HP-PAD-MOSEE            PIC S9(07)V9999.
000190     05  HP-CONF-SCORE           PIC 9(03)V9.
000200     05  HP-VERDICT              PIC X(17).
000210     05  HP-RANK                 PIC 9(05).
000220     05  FILLER                  PIC X(11).
000230
000240 01  REG-CAMBIO.
000250     05  HC-TICKER               PIC X(08).
000260     05  HC-PRICE-CHG-PCT        PIC S9(05)V99.
000270     05  HC-PAD-MOS-CHG          PIC S9(03)V999.
000280     05  HC-PAD-MOSEE-CHG        PIC S9(05)V9999.
000290     05  HC-CONF-CHG             PIC S9(03)V9.
000300     05  HC-RECO-CHANGED-FLAG    PIC X(01).
000310         88  HC-RECO-CHANGED              VALUE 'S'.
000320         88  HC-RECO-UNCHANGED             VALUE 'N'.
000330     05  HC-RANK-CHG             PIC S9(05).
000340     05  HC-VERDICT-ACTUAL       PIC X(17).
000350     05  FILLER                  PIC X(10).
