000010******************************************************************
000020*              M S A N N T B   -   T A B L A   D E                *
000030*          E S T A D O S   A N U A L E S   E N   M E M O R I A     *
000040******************************************************************
000050*  FECHA       : 08/01/2026                                      *
000060*  PROGRAMADOR : M. CASTELLANOS (MCH)                            *
000070*  APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES            *
000080*  DESCRIPCION : TABLA DE TRABAJO QUE RECIBE, POR EMISOR, HASTA   *
000090*              : 10 AÑOS DEL ARCHIVO ANNLFUN (MSANNFN) EN ORDEN   *
000100*              : ASCENDENTE DE AÑO, PARA QUE MOSWK010 PUEDA       *
000110*              : RECORRERLA VARIAS VECES DURANTE EL CALCULO DE    *
000120*              : PROYECCIONES, PROMEDIOS Y REGRESIONES.           *
000130*  CAMBIOS      :                                                 *
000140*  08/01/2026 MCH  228905  CREACION INICIAL DE LA TABLA            *
000150******************************************************************
000160 01  WKS-TABLA-ANUAL.
000170     05  WKS-ANIOS-CARGADOS      PIC 9(02) COMP   VALUE ZERO.
000180     05  WKS-DATOS-ANUAL OCCURS 10 TIMES
000190                           INDEXED BY WKS-IX-ANU.
000200         10  TB-FISCAL-YEAR      PIC 9(04).
000210         10  TB-REVENUE          PIC S9(13)V99.
000220         10  TB-GROSS-PROFIT     PIC S9(13)V99.
000230         10  TB-EBIT             PIC S9(13)V99.
000240         10  TB-NET-INCOME       PIC S9(13)V99.
000250         10  TB-INTEREST-EXPENSE PIC S9(13)V99.
000260         10  TB-TAX-EXPENSE      PIC S9(13)V99.
000270         10  TB-EPS              PIC S9(05)V99.
000280         10  TB-CASH             PIC S9(13)V99.
000290         10  TB-CURRENT-ASSETS   PIC S9(13)V99.
000300         10  TB-CURRENT-LIAB     PIC S9(13)V99.
000310         10  TB-INTANGIBLES      PIC S9(13)V99.
000320         10  TB-TOTAL-ASSETS     PIC S9(13)V99.
000330         10  TB-TOTAL-LIAB       PIC S9(13)V99.
000340         10  TB-TOTAL-DEBT       PIC S9(13)V99.
000350         10  TB-LONG-TERM-DEBT   PIC S9(13)V99.
000360         10  TB-CURRENT-DEBT     PIC S9(13)V99.
000370         10  TB-STOCKH-EQUITY    PIC S9(13)V99.
000380         10  TB-INVENTORY        PIC S9(13)V99.
000390         10  TB-NET-PPE          PIC S9(13)V99.
000400         10  TB-DEPRECIATION     PIC S9(13)V99.
000410         10  TB-CAPEX            PIC S9(13)V99.
000420         10  TB-OPER-CASH-FLOW   PIC S9(13)V99.
000430         10  TB-DIVIDENDS-PAID   PIC S9(13)V99.
000440         10  TB-STOCK-REPURCH    PIC S9(13)V99.
000450         10  TB-STOCK-ISSUED     PIC S9(13)V99.
