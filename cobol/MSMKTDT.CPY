000010******************************************************************
000020*              M S M K T D T   -   D A T O S   D E                *
000030*                    M E R C A D O   P O R   E M I S O R           *
000040******************************************************************
000050*  FECHA       : 08/01/2026                                      *
000060*  PROGRAMADOR : M. CASTELLANOS (MCH)                            *
000070*  APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES            *
000080*  DESCRIPCION : UN REGISTRO DE PRECIO Y CAPITALIZACION DE        *
000090*              : MERCADO POR EMISOR, MAS LOS INSUMOS EXTERNOS     *
000100*              : DE GRAHAM (CRITERIOS) Y PEG YA CALCULADOS        *
000110*              : FUERA DE ESTE SISTEMA.                          *
000120*  BPM/RATIONAL: 241905                                          *
000130******************************************************************
000140 01  REG-MKTDATA.
000150     05  MD-TICKER               PIC X(08).
000160     05  MD-CURRENT-PRICE        PIC S9(07)V9999.
000170     05  MD-AVG-PRICE            PIC S9(07)V9999.
000180     05  MD-MARKET-CAP           PIC S9(13)V99.
000190     05  MD-SHARES-OUTSTANDING   PIC S9(13).
000200     05  MD-GRAHAM-SCORE         PIC 9(01).
000210     05  MD-PEG-RATIO            PIC S9(03)V9999.
000220     05  FILLER                  PIC X(14).
