000010******************************************************************
000020* FECHA       : 15/01/2026                                       *
000030* PROGRAMADOR : M. CASTELLANOS (MCH)                             *
000040* APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES             *
000050* PROGRAMA    : MOSWK020                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : EMPATA POR TICKER EL RESULTADO DE LA CORRIDA      *
000080*             : ACTUAL (ANALRES, GENERADO POR MOSWK010) CONTRA    *
000090*             : EL RESULTADO DE LA CORRIDA ANTERIOR (PREVRUN);    *
000100*             : CALCULA EL CAMBIO EN PRECIO, MOS-PAD, MOSEE-PAD,  *
000110*             : CONFIANZA Y RANGO, MARCA SI CAMBIO LA             *
000120*             : RECOMENDACION, Y EMITE EL REPORTE DE CAMBIOS      *
000130*             : (CHGRPT) CON SUS SECCIONES DE TOP 10 GANADORES Y  *
000140*             : TOP 10 PERDEDORES POR MOSEE-PAD.                  *
000150* ARCHIVOS    : ANALRES=C, PREVRUN=C, CHGRPT=A (IMPRESION)        *
000160* ACCION (ES) : C=CONSULTA (LECTURA SECUENCIAL), A=ACTUALIZA      *
000170*             : (GENERA CHGRPT)                                  *
000180* INSTALADO   : DD/MM/AAAA                                       *
000190* BPM/RATIONAL: 228906                                           *
000200* NOMBRE      : COMPARATIVO SEMANAL DE ANALISIS MOSEE             *
000210******************************************************************
000220*               L O G    D E   M O D I F I C A C I O N E S       *
000230******************************************************************
000240* FECHA      PROG  TICKET  DESCRIPCION                           *
000250* ---------- ----  ------  -------------------------------------- *
000260* 15/01/2026 MCH   228906  CREACION INICIAL. SE DERIVA DE LA      *
000270*                          RUTINA DE MIGRACION/EMPATE SECUENCIAL  *
000280*                          DE CUENTAS (MIGRACFS) PARA COMPARAR    *
000290*                          DOS CORRIDAS DE ANALISIS MOSEE.        *
000300* 22/01/2026 RQL   228959  SE AGREGAN LOS CAMPOS DE CAMBIO        *
000310*                          (PRECIO, MOS-PAD, MOSEE-PAD, CONFIANZA,*
000320*                          BANDERA DE RECOMENDACION, RANQUEO).    *
000330* 05/02/2026 MCH   229121  SE AGREGA EL CONTROL BREAK DE TOP 10   *
000340*                          GANADORES Y TOP 10 PERDEDORES POR      *
000350*                          MOSEE-PAD, RANQUEADOS EN MEMORIA.      *
000360* 09/08/2026 MCH   241951  REVISION GENERAL; SE DOCUMENTA QUE     *
000370*                          TICKERS SIN CONTRAPARTE EN LA OTRA     *
000380*                          CORRIDA NO GENERAN REGISTRO DE CAMBIO. *
000390* 09/08/2026 MCH   242011  SE DESDOBLA EL RANQUEO DE GANADORES/   *
000400*                          PERDEDORES Y LA IMPRESION DE TOP-10 EN *
000410*                          PARRAFOS FUERA DE LINEA, AL ESTILO DE  *
000420*                          MOSWK010; LOS CONTADORES DE PAGINA Y   *
000430*                          RENGLON PASAN A NIVEL 77.              *
000440******************************************************************
000450 ID DIVISION.
000460 PROGRAM-ID.    MOSWK020.
000470 AUTHOR.        M. CASTELLANOS.
000480 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BATCH.
000490 DATE-WRITTEN.  15/01/2026.
000500 DATE-COMPILED.
000510 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT CURRRUN ASSIGN TO ANALRES
000590            ORGANIZATION  IS SEQUENTIAL
000600            ACCESS        IS SEQUENTIAL
000610            FILE STATUS   IS FS-ANALRES
000620                             FSE-ANALRES.
000630
000640     SELECT PREVRUN ASSIGN TO PREVRUN
000650            ORGANIZATION  IS SEQUENTIAL
000660            ACCESS        IS SEQUENTIAL
000670            FILE STATUS   IS FS-PREVRUN
000680                             FSE-PREVRUN.
000690
000700     SELECT CHGRPT ASSIGN TO CHGRPT
000710            ORGANIZATION  IS SEQUENTIAL
000720            ACCESS        IS SEQUENTIAL
000730            FILE STATUS   IS FS-CHGRPT
000740                             FSE-CHGRPT.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780******************************************************************
000790*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000800******************************************************************
000810*   CORRIDA ACTUAL (SALIDA DE MOSWK010, LEIDA AQUI COMO ENTRADA)
000820*   CORRIDA ANTERIOR (SUBCONJUNTO DE ANALRES DE LA CORRIDA PASADA)
000830*   REPORTE DE CAMBIOS (IMPRESION, 132 COLUMNAS)
000840 FD CURRRUN.
000850    COPY MSANRES.
000860 FD PREVRUN.
000870    COPY MSHSTCM.
000880 FD CHGRPT
000890     RECORD CONTAINS 132 CHARACTERS.
000900 01  LINEA-CAMBIO                PIC X(132).
000910*    VISTA POR COLUMNAS DE LA LINEA DE DETALLE, USADA SOLO PARA  *
000920*    VALIDAR EN REVISIONES DE IMPRESION QUE CADA CAMPO CAE EN LA *
000930*    COLUMNA ESPERADA.                                          *
000940 01  LINEA-CAMBIO-COLS REDEFINES LINEA-CAMBIO.
000950     05  LC-COL-TICKER           PIC X(10).
000960     05  LC-COL-RESTO            PIC X(122).
000970
000980 WORKING-STORAGE SECTION.
000990******************************************************************
001000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001010******************************************************************
001020     COPY MSFSEST.
001030
001040******************************************************************
001050*                     SWITCHES DE FIN DE ARCHIVO                 *
001060******************************************************************
001070 01  WKS-FLAGS.
001080     02  WKS-FIN-CURRRUN         PIC X(01) VALUE 'N'.
001090         88  FIN-CURRRUN                  VALUE 'S'.
001100     02  WKS-FIN-PREVRUN         PIC X(01) VALUE 'N'.
001110         88  FIN-PREVRUN                  VALUE 'S'.
001120
001130******************************************************************
001140*                FECHA DE CORRIDA (ACCEPT FROM SYSTEM)            *
001150******************************************************************
001160 01  WKS-FECHA-CORRIDA.
001170     02  WKS-FC-ANIO             PIC 9(04).
001180     02  WKS-FC-MES              PIC 9(02).
001190     02  WKS-FC-DIA              PIC 9(02).
001200 01  WKS-FECHA-CORRIDA-NUM REDEFINES WKS-FECHA-CORRIDA
001210                             PIC 9(08).
001220 77  WKS-NUM-PAGINA              PIC 9(03) COMP VALUE ZERO.
001230 77  WKS-LINEAS-EN-PAGINA        PIC 9(03) COMP VALUE ZERO.
001240
001250******************************************************************
001260*                 CONTADORES Y TOTALES DE CONTROL                 *
001270******************************************************************
001280 01  WKS-CONTADORES.
001290     02  WKS-CNT-ACTUAL-LEIDOS   PIC 9(05) COMP VALUE ZERO.
001300     02  WKS-CNT-ANTERIOR-LEIDOS PIC 9(05) COMP VALUE ZERO.
001310     02  WKS-CNT-EMPAREJADOS     PIC 9(05) COMP VALUE ZERO.
001320     02  WKS-CNT-SOLO-ACTUAL     PIC 9(05) COMP VALUE ZERO.
001330     02  WKS-CNT-SOLO-ANTERIOR   PIC 9(05) COMP VALUE ZERO.
001340     02  WKS-CNT-RECO-CAMBIO     PIC 9(05) COMP VALUE ZERO.
001350 01  WKS-MASCARA-05              PIC Z,ZZ9      VALUE ZEROES.
001360 01  WKS-MASCARA-PRECIO          PIC ZZZ,ZZ9.9999 VALUE ZEROES.
001370 01  WKS-MASCARA-PCT             PIC +ZZZ9.99   VALUE ZEROES.
001380 01  WKS-MASCARA-MOS             PIC +Z9.999    VALUE ZEROES.
001390 01  WKS-MASCARA-MOSEE           PIC +ZZZ9.9999 VALUE ZEROES.
001400 01  WKS-MASCARA-CONF            PIC +99.9      VALUE ZEROES.
001410 01  WKS-MASCARA-RANK            PIC +ZZZ9      VALUE ZEROES.
001420
001430******************************************************************
001440*        TABLA DE CAMBIOS EMPAREJADOS (HASTA 100 POR CORRIDA)     *
001450******************************************************************
001460 01  WKS-TAB-CAMBIOS.
001470     02  WKS-TOTAL-CAMBIOS       PIC 9(03) COMP VALUE ZERO.
001480     02  WKS-CAMBIO OCCURS 100 TIMES
001490                         INDEXED BY WKS-IX-CB WKS-IX-CB2.
001500         03  CB-TICKER               PIC X(08).
001510         03  CB-PRICE-CHG-PCT        PIC S9(05)V99.
001520         03  CB-PAD-MOS-CHG          PIC S9(03)V999.
001530         03  CB-PAD-MOSEE-CHG        PIC S9(05)V9999.
001540         03  CB-CONF-CHG             PIC S9(03)V9.
001550         03  CB-RECO-CHANGED-FLAG    PIC X(01).
001560         03  CB-RANK-CHG             PIC S9(05).
001570         03  CB-VERDICT-ACTUAL       PIC X(17).
001580         03  CB-GAIN-RANK            PIC 9(03) COMP VALUE ZERO.
001590         03  CB-LOSE-RANK            PIC 9(03) COMP VALUE ZERO.
001600*        VISTA ALTERNA DEL CAMBIO DE RANQUEO SIN SIGNO, USADA   *
001610*        POR EL DESPLIEGUE DE DIAGNOSTICO EN CONSOLA.          *
001620         03  CB-RANK-CHG-R REDEFINES CB-RANK-CHG
001630                                 PIC 9(05).
001640
001650******************************************************************
001660*           SUBSCRIPTOS / INDICES / ACUMULADORES GENERALES        *
001670******************************************************************
001680 01  WKS-INDICES.
001690     02  WKS-I                   PIC 9(03) COMP VALUE ZERO.
001700     02  WKS-J                   PIC 9(03) COMP VALUE ZERO.
001710     02  WKS-TOTAL-GAIN          PIC 9(03) COMP VALUE ZERO.
001720     02  WKS-TOTAL-LOSE          PIC 9(03) COMP VALUE ZERO.
001730
001740******************************************************************
001750*               MENSAJES Y LITERALES DE REPORTE                   *
001760******************************************************************
001770 01  WKS-MSG-ERROR               PIC X(40) VALUE SPACES.
001780******************************************************************
001790 PROCEDURE DIVISION.
001800******************************************************************
001810 000-MAIN SECTION.
001820     PERFORM APERTURA-ARCHIVOS
001830     PERFORM INICIA-PARAMETROS
001840     PERFORM LEE-CURRRUN
001850     PERFORM LEE-PREVRUN
001860     PERFORM MATCH-CURRENT-PREVIOUS
001870         UNTIL FIN-CURRRUN OR FIN-PREVRUN
001880     PERFORM RANK-GAINERS-LOSERS
001890     PERFORM PRINT-TOP-MOVERS
001900     PERFORM PRINT-CONTROL-TOTALS
001910     PERFORM CLOSE-FILES
001920     STOP RUN.
001930 000-MAIN-E. EXIT.
001940
001950******************************************************************
001960*                   APERTURA DE ARCHIVOS DEL LOTE                 *
001970******************************************************************
001980 APERTURA-ARCHIVOS SECTION.
001990     OPEN INPUT  CURRRUN
002000     IF FS-ANALRES NOT EQUAL '00'
002010        MOVE 'MOSWK020' TO PROGRAMA
002020        MOVE 'ANALRES' TO ARCHIVO
002030        MOVE 'OPEN'    TO ACCION
002040        MOVE SPACES    TO LLAVE
002050        CALL 'MOSFSE10' USING PROGRAMA ARCHIVO ACCION LLAVE
002060                               FS-ANALRES FSE-ANALRES
002070        DISPLAY 'MOSWK020 - NO SE PUDO ABRIR ANALRES'
002080        STOP RUN
002090     END-IF
002100
002110     OPEN INPUT  PREVRUN
002120     IF FS-PREVRUN NOT EQUAL '00'
002130        MOVE 'MOSWK020' TO PROGRAMA
002140        MOVE 'PREVRUN' TO ARCHIVO
002150        MOVE 'OPEN'    TO ACCION
002160        MOVE SPACES    TO LLAVE
002170        CALL 'MOSFSE10' USING PROGRAMA ARCHIVO ACCION LLAVE
002180                               FS-PREVRUN FSE-PREVRUN
002190        DISPLAY 'MOSWK020 - NO SE PUDO ABRIR PREVRUN'
002200        STOP RUN
002210     END-IF
002220
002230     OPEN OUTPUT CHGRPT
002240     IF FS-CHGRPT NOT EQUAL '00'
002250        MOVE 'MOSWK020' TO PROGRAMA
002260        MOVE 'CHGRPT'  TO ARCHIVO
002270        MOVE 'OPEN'    TO ACCION
002280        MOVE SPACES    TO LLAVE
002290        CALL 'MOSFSE10' USING PROGRAMA ARCHIVO ACCION LLAVE
002300                               FS-CHGRPT FSE-CHGRPT
002310        DISPLAY 'MOSWK020 - NO SE PUDO ABRIR CHGRPT'
002320        STOP RUN
002330     END-IF.
002340 APERTURA-ARCHIVOS-E. EXIT.
002350
002360******************************************************************
002370*          INICIALIZACION DE PARAMETROS Y FECHA DE CORRIDA        *
002380******************************************************************
002390 INICIA-PARAMETROS SECTION.
002400     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
002410     MOVE ZERO TO WKS-NUM-PAGINA
002420     PERFORM PRINT-ENCABEZADO.
002430 INICIA-PARAMETROS-E. EXIT.
002440
002450******************************************************************
002460*                LECTURA SECUENCIAL DE CADA ARCHIVO               *
002470******************************************************************
002480 LEE-CURRRUN SECTION.
002490     READ CURRRUN
002500         AT END
002510             SET FIN-CURRRUN TO TRUE
002520             MOVE HIGH-VALUES TO AR-TICKER
002530         NOT AT END
002540             ADD 1 TO WKS-CNT-ACTUAL-LEIDOS
002550     END-READ.
002560 LEE-CURRRUN-E. EXIT.
002570
002580 LEE-PREVRUN SECTION.
002590     READ PREVRUN
002600         AT END
002610             SET FIN-PREVRUN TO TRUE
002620             MOVE HIGH-VALUES TO HP-TICKER
002630         NOT AT END
002640             ADD 1 TO WKS-CNT-ANTERIOR-LEIDOS
002650     END-READ.
002660 LEE-PREVRUN-E. EXIT.
002670
002680******************************************************************
002690*   EMPATE SECUENCIAL POR TICKER ENTRE LA CORRIDA ACTUAL Y LA     *
002700*   CORRIDA ANTERIOR.  AMBOS ARCHIVOS LLEGAN ORDENADOS ASCENDENTE *
002710*   POR TICKER.  UN TICKER SIN CONTRAPARTE EN LA OTRA CORRIDA SE  *
002720*   CUENTA PERO NO GENERA REGISTRO DE CAMBIO.                     *
002730******************************************************************
002740 MATCH-CURRENT-PREVIOUS SECTION.
002750     EVALUATE TRUE
002760         WHEN FIN-CURRRUN
002770              ADD 1 TO WKS-CNT-SOLO-ANTERIOR
002780              PERFORM LEE-PREVRUN
002790         WHEN FIN-PREVRUN
002800              ADD 1 TO WKS-CNT-SOLO-ACTUAL
002810              PERFORM LEE-CURRRUN
002820         WHEN AR-TICKER = HP-TICKER
002830              PERFORM CALC-CHANGE-FIELDS
002840              PERFORM PRINT-CHANGE-DETAIL
002850              PERFORM LEE-CURRRUN
002860              PERFORM LEE-PREVRUN
002870         WHEN AR-TICKER < HP-TICKER
002880              ADD 1 TO WKS-CNT-SOLO-ACTUAL
002890              PERFORM LEE-CURRRUN
002900         WHEN OTHER
002910              ADD 1 TO WKS-CNT-SOLO-ANTERIOR
002920              PERFORM LEE-PREVRUN
002930     END-EVALUATE.
002940 MATCH-CURRENT-PREVIOUS-E. EXIT.
002950
002960******************************************************************
002970*   CALCULO DE LOS CAMPOS DE CAMBIO (U14) PARA UN TICKER          *
002980*   PRESENTE EN AMBAS CORRIDAS.  EL PORCENTAJE DE CAMBIO DE       *
002990*   PRECIO SOLO SE CALCULA CUANDO AMBOS PRECIOS SON DISTINTOS DE  *
003000*   CERO; EL CAMBIO DE RANQUEO ES ANTERIOR MENOS ACTUAL (POSITIVO *
003010*   SIGNIFICA QUE EL EMISOR MEJORO DE POSICION).                  *
003020******************************************************************
003030 CALC-CHANGE-FIELDS SECTION.                                      228959  
003040     ADD 1 TO WKS-CNT-EMPAREJADOS
003050     ADD 1 TO WKS-TOTAL-CAMBIOS
003060     SET WKS-IX-CB TO WKS-TOTAL-CAMBIOS
003070     MOVE AR-TICKER TO CB-TICKER(WKS-IX-CB)
003080     IF AR-CURRENT-PRICE NOT = ZERO AND HP-CURRENT-PRICE NOT =
003090        ZERO
003100        COMPUTE CB-PRICE-CHG-PCT(WKS-IX-CB) ROUNDED =
003110           ((AR-CURRENT-PRICE - HP-CURRENT-PRICE)
003120              / HP-CURRENT-PRICE) * 100
003130     ELSE
003140        MOVE ZERO TO CB-PRICE-CHG-PCT(WKS-IX-CB)
003150     END-IF
003160     COMPUTE CB-PAD-MOS-CHG(WKS-IX-CB) ROUNDED =
003170        AR-PAD-MOS - HP-PAD-MOS
003180     COMPUTE CB-PAD-MOSEE-CHG(WKS-IX-CB) ROUNDED =
003190        AR-PAD-MOSEE - HP-PAD-MOSEE
003200     COMPUTE CB-CONF-CHG(WKS-IX-CB) ROUNDED =
003210        AR-CONF-SCORE - HP-CONF-SCORE
003220     IF AR-VERDICT = HP-VERDICT
003230        MOVE 'N' TO CB-RECO-CHANGED-FLAG(WKS-IX-CB)
003240     ELSE
003250        MOVE 'S' TO CB-RECO-CHANGED-FLAG(WKS-IX-CB)
003260        ADD 1 TO WKS-CNT-RECO-CAMBIO
003270     END-IF
003280     COMPUTE CB-RANK-CHG(WKS-IX-CB) = HP-RANK - AR-RANK
003290     MOVE AR-VERDICT TO CB-VERDICT-ACTUAL(WKS-IX-CB).
003300 CALC-CHANGE-FIELDS-E. EXIT.
003310
003320******************************************************************
003330*   RANQUEO EN MEMORIA DE LOS CAMBIOS DE MOSEE-PAD, POR CONTEO    *
003340*   CRUZADO (O(N*N)), IGUAL QUE EL RANQUEO DE LA FORMULA MAGICA   *
003350*   EN MOSWK010: GANADORES DESCENDENTE ENTRE LOS POSITIVOS,       *
003360*   PERDEDORES ASCENDENTE ENTRE LOS NEGATIVOS.                    *
003370******************************************************************
003380 RANK-GAINERS-LOSERS SECTION.                                     229121
003390     MOVE ZERO TO WKS-TOTAL-GAIN WKS-TOTAL-LOSE
003400     PERFORM RGL-UN-CAMBIO VARYING WKS-IX-CB FROM 1 BY 1
003410             UNTIL WKS-IX-CB > WKS-TOTAL-CAMBIOS.
003420 RANK-GAINERS-LOSERS-E. EXIT.
003430
003440 RGL-UN-CAMBIO SECTION.                                           242011
003450     IF CB-PAD-MOSEE-CHG(WKS-IX-CB) > ZERO
003460        ADD 1 TO WKS-TOTAL-GAIN
003470        MOVE 1 TO CB-GAIN-RANK(WKS-IX-CB)
003480        PERFORM RGL-COMPARA-GANADOR VARYING WKS-IX-CB2 FROM 1 BY 1
003490                UNTIL WKS-IX-CB2 > WKS-TOTAL-CAMBIOS
003500     END-IF
003510     IF CB-PAD-MOSEE-CHG(WKS-IX-CB) < ZERO
003520        ADD 1 TO WKS-TOTAL-LOSE
003530        MOVE 1 TO CB-LOSE-RANK(WKS-IX-CB)
003540        PERFORM RGL-COMPARA-PERDEDOR VARYING WKS-IX-CB2 FROM 1 BY 1
003550                UNTIL WKS-IX-CB2 > WKS-TOTAL-CAMBIOS
003560     END-IF.
003570 RGL-UN-CAMBIO-E. EXIT.
003580
003590 RGL-COMPARA-GANADOR SECTION.                                     242011
003600     IF CB-PAD-MOSEE-CHG(WKS-IX-CB2) > ZERO
003610           AND WKS-IX-CB2 NOT = WKS-IX-CB
003620        IF CB-PAD-MOSEE-CHG(WKS-IX-CB2) >
003630              CB-PAD-MOSEE-CHG(WKS-IX-CB)
003640           ADD 1 TO CB-GAIN-RANK(WKS-IX-CB)
003650        END-IF
003660     END-IF.
003670 RGL-COMPARA-GANADOR-E. EXIT.
003680
003690 RGL-COMPARA-PERDEDOR SECTION.                                    242011
003700     IF CB-PAD-MOSEE-CHG(WKS-IX-CB2) < ZERO
003710           AND WKS-IX-CB2 NOT = WKS-IX-CB
003720        IF CB-PAD-MOSEE-CHG(WKS-IX-CB2) <
003730              CB-PAD-MOSEE-CHG(WKS-IX-CB)
003740           ADD 1 TO CB-LOSE-RANK(WKS-IX-CB)
003750        END-IF
003760     END-IF.
003770 RGL-COMPARA-PERDEDOR-E. EXIT.
003780
003790******************************************************************
003800*                 ENCABEZADO DEL REPORTE DE CAMBIOS               *
003810******************************************************************
003820 PRINT-ENCABEZADO SECTION.
003830     ADD 1 TO WKS-NUM-PAGINA
003840     MOVE SPACES TO LINEA-CAMBIO
003850     STRING 'MOSWK020' ' '
003860            'REPORTE DE CAMBIOS - COMPARATIVO DE CORRIDAS MOSEE'
003870            DELIMITED BY SIZE INTO LINEA-CAMBIO
003880     WRITE LINEA-CAMBIO AFTER ADVANCING PAGE
003890     MOVE SPACES TO LINEA-CAMBIO
003900     STRING 'FECHA CORRIDA: ' WKS-FC-ANIO '/' WKS-FC-MES '/'
003910            WKS-FC-DIA '   PAGINA: ' WKS-NUM-PAGINA
003920            DELIMITED BY SIZE INTO LINEA-CAMBIO
003930     WRITE LINEA-CAMBIO AFTER ADVANCING 1
003940     MOVE SPACES TO LINEA-CAMBIO
003950     STRING 'TICKER    PRECIO-%  MOS-PAD-CHG  MOSEE-PAD-CHG  '
003960            'CONF-CHG  RECO  RANK-CHG  VEREDICTO-ACTUAL'
003970            DELIMITED BY SIZE INTO LINEA-CAMBIO
003980     WRITE LINEA-CAMBIO AFTER ADVANCING 1
003990     MOVE SPACES TO LINEA-CAMBIO
004000     WRITE LINEA-CAMBIO AFTER ADVANCING 1
004010     MOVE ZERO TO WKS-LINEAS-EN-PAGINA.
004020 PRINT-ENCABEZADO-E. EXIT.
004030
004040******************************************************************
004050*            LINEA DE DETALLE POR TICKER EMPAREJADO              *
004060******************************************************************
004070 PRINT-CHANGE-DETAIL SECTION.
004080     IF WKS-LINEAS-EN-PAGINA NOT LESS 54
004090        PERFORM PRINT-ENCABEZADO
004100     END-IF
004110     MOVE CB-PRICE-CHG-PCT(WKS-IX-CB)   TO WKS-MASCARA-PCT
004120     MOVE CB-PAD-MOS-CHG(WKS-IX-CB)     TO WKS-MASCARA-MOS
004130     MOVE CB-PAD-MOSEE-CHG(WKS-IX-CB)   TO WKS-MASCARA-MOSEE
004140     MOVE CB-CONF-CHG(WKS-IX-CB)        TO WKS-MASCARA-CONF
004150     MOVE CB-RANK-CHG(WKS-IX-CB)        TO WKS-MASCARA-RANK
004160     MOVE SPACES TO LINEA-CAMBIO
004170     STRING CB-TICKER(WKS-IX-CB)        DELIMITED BY SIZE
004180            ' '                         DELIMITED BY SIZE
004190            WKS-MASCARA-PCT             DELIMITED BY SIZE
004200            '  '                        DELIMITED BY SIZE
004210            WKS-MASCARA-MOS             DELIMITED BY SIZE
004220            '  '                        DELIMITED BY SIZE
004230            WKS-MASCARA-MOSEE           DELIMITED BY SIZE
004240            '  '                        DELIMITED BY SIZE
004250            WKS-MASCARA-CONF            DELIMITED BY SIZE
004260            '    '                      DELIMITED BY SIZE
004270            CB-RECO-CHANGED-FLAG(WKS-IX-CB) DELIMITED BY SIZE
004280            '   '                       DELIMITED BY SIZE
004290            WKS-MASCARA-RANK            DELIMITED BY SIZE
004300            '  '                        DELIMITED BY SIZE
004310            CB-VERDICT-ACTUAL(WKS-IX-CB) DELIMITED BY SIZE
004320            INTO LINEA-CAMBIO
004330     WRITE LINEA-CAMBIO AFTER ADVANCING 1
004340     ADD 1 TO WKS-LINEAS-EN-PAGINA.
004350 PRINT-CHANGE-DETAIL-E. EXIT.
004360
004370******************************************************************
004380*   CONTROL BREAK: TOP 10 GANADORES Y TOP 10 PERDEDORES POR       *
004390*   CAMBIO DE MOSEE-PAD.  SE BUSCA EN LA TABLA, RANGO POR RANGO,  *
004400*   LA ENTRADA QUE OCUPA ESE PUESTO (EL MISMO IDIOMA DE BUSQUEDA  *
004410*   POR RANGO USADO EN MOSWK010 PARA LA FORMULA MAGICA).          *
004420******************************************************************
004430 PRINT-TOP-MOVERS SECTION.                                        229121
004440     MOVE SPACES TO LINEA-CAMBIO
004450     WRITE LINEA-CAMBIO AFTER ADVANCING 2
004460     MOVE SPACES TO LINEA-CAMBIO
004470     STRING 'TOP GANADORES (MOSEE-PAD)' DELIMITED BY SIZE
004480            INTO LINEA-CAMBIO
004490     WRITE LINEA-CAMBIO AFTER ADVANCING 1
004500     PERFORM PTM-UN-GANADOR VARYING WKS-I FROM 1 BY 1
004510             UNTIL WKS-I > 10 OR WKS-I > WKS-TOTAL-GAIN
004520     MOVE SPACES TO LINEA-CAMBIO
004530     WRITE LINEA-CAMBIO AFTER ADVANCING 2
004540     MOVE SPACES TO LINEA-CAMBIO
004550     STRING 'TOP PERDEDORES (MOSEE-PAD)' DELIMITED BY SIZE
004560            INTO LINEA-CAMBIO
004570     WRITE LINEA-CAMBIO AFTER ADVANCING 1
004580     PERFORM PTM-UN-PERDEDOR VARYING WKS-I FROM 1 BY 1
004590             UNTIL WKS-I > 10 OR WKS-I > WKS-TOTAL-LOSE.
004600 PRINT-TOP-MOVERS-E. EXIT.
004610
004620 PTM-UN-GANADOR SECTION.                                          242011
004630     SET WKS-IX-CB TO 1
004640     SEARCH WKS-CAMBIO VARYING WKS-IX-CB
004650         AT END CONTINUE
004660         WHEN CB-GAIN-RANK(WKS-IX-CB) = WKS-I
004670              MOVE CB-PAD-MOSEE-CHG(WKS-IX-CB)
004680                 TO WKS-MASCARA-MOSEE
004690              MOVE SPACES TO LINEA-CAMBIO
004700              STRING CB-TICKER(WKS-IX-CB)    DELIMITED BY SIZE
004710                     '   '                   DELIMITED BY SIZE
004720                     WKS-MASCARA-MOSEE        DELIMITED BY
004730                        SIZE
004740                     '   '                   DELIMITED BY SIZE
004750                     CB-VERDICT-ACTUAL(WKS-IX-CB)
004760                                              DELIMITED BY
004770                                                 SIZE
004780                     INTO LINEA-CAMBIO
004790              WRITE LINEA-CAMBIO AFTER ADVANCING 1
004800     END-SEARCH.
004810 PTM-UN-GANADOR-E. EXIT.
004820
004830 PTM-UN-PERDEDOR SECTION.                                         242011
004840     SET WKS-IX-CB TO 1
004850     SEARCH WKS-CAMBIO VARYING WKS-IX-CB
004860         AT END CONTINUE
004870         WHEN CB-LOSE-RANK(WKS-IX-CB) = WKS-I
004880              MOVE CB-PAD-MOSEE-CHG(WKS-IX-CB)
004890                 TO WKS-MASCARA-MOSEE
004900              MOVE SPACES TO LINEA-CAMBIO
004910              STRING CB-TICKER(WKS-IX-CB)    DELIMITED BY SIZE
004920                     '   '                   DELIMITED BY SIZE
004930                     WKS-MASCARA-MOSEE        DELIMITED BY
004940                        SIZE
004950                     '   '                   DELIMITED BY SIZE
004960                     CB-VERDICT-ACTUAL(WKS-IX-CB)
004970                                              DELIMITED BY
004980                                                 SIZE
004990                     INTO LINEA-CAMBIO
005000              WRITE LINEA-CAMBIO AFTER ADVANCING 1
005010     END-SEARCH.
005020 PTM-UN-PERDEDOR-E. EXIT.
005030
005040******************************************************************
005050*              TOTALES DE CONTROL AL FINAL DE LA CORRIDA          *
005060******************************************************************
005070 PRINT-CONTROL-TOTALS SECTION.
005080     MOVE SPACES TO LINEA-CAMBIO
005090     WRITE LINEA-CAMBIO AFTER ADVANCING 2
005100     MOVE SPACES TO LINEA-CAMBIO
005110     STRING 'TOTALES DE CONTROL - CORRIDA MOSWK020'
005120            DELIMITED BY SIZE INTO LINEA-CAMBIO
005130     WRITE LINEA-CAMBIO AFTER ADVANCING 1
005140     MOVE WKS-CNT-ACTUAL-LEIDOS TO WKS-MASCARA-05
005150     MOVE SPACES TO LINEA-CAMBIO
005160     STRING 'REGISTROS LEIDOS DE LA CORRIDA ACTUAL .... '
005170            WKS-MASCARA-05 DELIMITED BY SIZE INTO LINEA-CAMBIO
005180     WRITE LINEA-CAMBIO AFTER ADVANCING 1
005190     MOVE WKS-CNT-ANTERIOR-LEIDOS TO WKS-MASCARA-05
005200     MOVE SPACES TO LINEA-CAMBIO
005210     STRING 'REGISTROS LEIDOS DE LA CORRIDA ANTERIOR .. '
005220            WKS-MASCARA-05 DELIMITED BY SIZE INTO LINEA-CAMBIO
005230     WRITE LINEA-CAMBIO AFTER ADVANCING 1
005240     MOVE WKS-CNT-EMPAREJADOS TO WKS-MASCARA-05
005250     MOVE SPACES TO LINEA-CAMBIO
005260     STRING 'TICKERS EMPAREJADOS EN AMBAS CORRIDAS .... '
005270            WKS-MASCARA-05 DELIMITED BY SIZE INTO LINEA-CAMBIO
005280     WRITE LINEA-CAMBIO AFTER ADVANCING 1
005290     MOVE WKS-CNT-SOLO-ACTUAL TO WKS-MASCARA-05
005300     MOVE SPACES TO LINEA-CAMBIO
005310     STRING 'TICKERS SOLO EN LA CORRIDA ACTUAL ........ '
005320            WKS-MASCARA-05 DELIMITED BY SIZE INTO LINEA-CAMBIO
005330     WRITE LINEA-CAMBIO AFTER ADVANCING 1
005340     MOVE WKS-CNT-SOLO-ANTERIOR TO WKS-MASCARA-05
005350     MOVE SPACES TO LINEA-CAMBIO
005360     STRING 'TICKERS SOLO EN LA CORRIDA ANTERIOR ...... '
005370            WKS-MASCARA-05 DELIMITED BY SIZE INTO LINEA-CAMBIO
005380     WRITE LINEA-CAMBIO AFTER ADVANCING 1
005390     MOVE WKS-CNT-RECO-CAMBIO TO WKS-MASCARA-05
005400     MOVE SPACES TO LINEA-CAMBIO
005410     STRING 'TICKERS QUE CAMBIARON DE RECOMENDACION ... '
005420            WKS-MASCARA-05 DELIMITED BY SIZE INTO LINEA-CAMBIO
005430     WRITE LINEA-CAMBIO AFTER ADVANCING 1.
005440 PRINT-CONTROL-TOTALS-E. EXIT.
005450
005460******************************************************************
005470*                     CIERRE DE TODOS LOS ARCHIVOS                *
005480******************************************************************
005490 CLOSE-FILES SECTION.
005500     CLOSE CURRRUN PREVRUN CHGRPT.
005510 CLOSE-FILES-E. EXIT.
