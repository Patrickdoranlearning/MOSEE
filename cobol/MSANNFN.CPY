000010******************************************************************
000020*              M S A N N F N   -   E S T A D O S                  *
000030*                A N U A L E S   P O R   E M I S O R               *
000040******************************************************************
000050*  FECHA       : 08/01/2026                                      *
000060*  PROGRAMADOR : M. CASTELLANOS (MCH)                            *
000070*  APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES            *
000080*  DESCRIPCION : UN REGISTRO POR EMISOR Y AÑO FISCAL, EN ORDEN    *
000090*              : ASCENDENTE DE AÑO DENTRO DE CADA EMISOR.  EL     *
000100*              : PROGRAMA MOSWK010 ACUMULA HASTA 10 AÑOS DE       *
000110*              : ESTE ARCHIVO EN LA TABLA WKS-TABLA-ANUAL         *
000120*              : (VER COPY MSANNTB) ANTES DE CALCULAR.            *
000130******************************************************************
000140 01  REG-ANNLFUN.
000150     05  AF-TICKER               PIC X(08).
000160     05  AF-FISCAL-YEAR          PIC 9(04).
000170     05  AF-REVENUE              PIC S9(13)V99.
000180     05  AF-GROSS-PROFIT         PIC S9(13)V99.
000190     05  AF-EBIT                 PIC S9(13)V99.
000200     05  AF-NET-INCOME           PIC S9(13)V99.
000210     05  AF-INTEREST-EXPENSE     PIC S9(13)V99.
000220     05  AF-TAX-EXPENSE          PIC S9(13)V99.
000230     05  AF-EPS                  PIC S9(05)V99.
000240     05  AF-CASH                 PIC S9(13)V99.
000250     05  AF-CURRENT-ASSETS       PIC S9(13)V99.
000260     05  AF-CURRENT-LIABILITIES  PIC S9(13)V99.
000270     05  AF-INTANGIBLES          PIC S9(13)V99.
000280     05  AF-TOTAL-ASSETS         PIC S9(13)V99.
000290     05  AF-TOTAL-LIABILITIES    PIC S9(13)V99.
000300     05  AF-TOTAL-DEBT           PIC S9(13)V99.
000310     05  AF-LONG-TERM-DEBT       PIC S9(13)V99.
000320     05  AF-CURRENT-DEBT         PIC S9(13)V99.
000330     05  AF-STOCKHOLDERS-EQUITY  PIC S9(13)V99.
000340     05  AF-INVENTORY            PIC S9(13)V99.
000350     05  AF-NET-PPE              PIC S9(13)V99.
000360     05  AF-DEPRECIATION         PIC S9(13)V99.
000370     05  AF-CAPEX                PIC S9(13)V99.
000380     05  AF-OPER-CASH-FLOW       PIC S9(13)V99.
000390     05  AF-DIVIDENDS-PAID       PIC S9(13)V99.
000400     05  AF-STOCK-REPURCHASED    PIC S9(13)V99.
000410     05  AF-STOCK-ISSUED         PIC S9(13)V99.
000420     05  FILLER                  PIC X(10).
