000010******************************************************************
000020*              M S T K M S T   -   M A E S T R O   D E           *
000030*                    E M I S O R E S   ( T I C K E R )            *
000040******************************************************************
000050*  FECHA       : 08/01/2026                                      *
000060*  PROGRAMADOR : M. CASTELLANOS (MCH)                            *
000070*  APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES            *
000080*  DESCRIPCION : LAYOUT DEL MAESTRO DE EMISORES QUE ALIMENTA      *
000090*              : EL BATCH SEMANAL DE ANALISIS MOSEE.  UN          *
000100*              : REGISTRO POR EMISOR (TICKER), LLAVE UNICA.       *
000110*  BPM/RATIONAL: 241905                                          *
000120******************************************************************
000130 01  REG-TICKMAS.
000140     05  TM-TICKER               PIC X(08).
000150     05  TM-NAME                 PIC X(30).
000160     05  TM-COUNTRY              PIC X(20).
000170     05  TM-INDUSTRY             PIC X(30).
000180     05  TM-CAP-SIZE             PIC X(05).
000190         88  TM-CAP-MEGA                  VALUE 'MEGA '.
000200         88  TM-CAP-LARGE                 VALUE 'LARGE'.
000210         88  TM-CAP-MID                   VALUE 'MID  '.
000220         88  TM-CAP-SMALL                 VALUE 'SMALL'.
000230     05  TM-CURRENCY             PIC X(03).
000240     05  FILLER                  PIC X(04).
