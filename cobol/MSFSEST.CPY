000010******************************************************************
000020*              M S F S E S T   -   A R E A   C O M U N             *
000030*            D E   F I L E   S T A T U S   Y   F S E               *
000040******************************************************************
000050*  FECHA       : 08/01/2026                                      *
000060*  PROGRAMADOR : M. CASTELLANOS (MCH)                            *
000070*  APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES            *
000080*  DESCRIPCION : AREA DE TRABAJO COMPARTIDA POR MOSWK010 Y        *
000090*              : MOSWK020 PARA EL MANEJO DE FILE STATUS Y LA      *
000100*              : LLAMADA AL RUTINA DE DIAGNOSTICO MOSFSE10.       *
000110*              : SE INCLUYE CON COPY EN WORKING-STORAGE, UNA      *
000120*              : ENTRADA FS-/FSE- POR CADA ARCHIVO DEL PROGRAMA.  *
000130******************************************************************
000140 01  WKS-FS-STATUS.
000150     02  FS-TICKMAS              PIC 9(02) VALUE ZEROES.
000160     02  FSE-TICKMAS.
000170         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000180         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000190         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000200     02  FS-MKTDATA              PIC 9(02) VALUE ZEROES.
000210     02  FSE-MKTDATA.
000220         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000230         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000240         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000250     02  FS-ANNLFUN              PIC 9(02) VALUE ZEROES.
000260     02  FSE-ANNLFUN.
000270         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000280         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000290         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000300     02  FS-ANALRES              PIC 9(02) VALUE ZEROES.
000310     02  FSE-ANALRES.
000320         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000330         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000340         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000350     02  FS-ANALRPT              PIC 9(02) VALUE ZEROES.
000360     02  FSE-ANALRPT.
000370         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000380         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000390         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000400     02  FS-PREVRUN              PIC 9(02) VALUE ZEROES.
000410     02  FSE-PREVRUN.
000420         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000430         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000440         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000450     02  FS-CHGRPT               PIC 9(02) VALUE ZEROES.
000460     02  FSE-CHGRPT.
000470         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
000480         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
000490         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
000500     02  PROGRAMA                PIC X(08) VALUE SPACES.
000510     02  ARCHIVO                 PIC X(08) VALUE SPACES.
000520     02  ACCION                  PIC X(10) VALUE SPACES.
000530     02  LLAVE                   PIC X(32) VALUE SPACES.
