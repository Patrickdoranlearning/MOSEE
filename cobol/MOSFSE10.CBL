000010******************************************************************
000020* FECHA       : 19/02/1989                                       *
000030* PROGRAMADOR : H. ARGUETA                                       *
000040* APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES             *
000050* PROGRAMA    : MOSFSE10                                         *
000060* TIPO        : SUBPROGRAMA DE SERVICIO (CALLED)                 *
000070* DESCRIPCION : RUTINA COMUN DE DIAGNOSTICO DE FILE STATUS.      *
000080*             : RECIBE EL NOMBRE DE PROGRAMA, ARCHIVO Y ACCION   *
000090*             : QUE FALLO, LA LLAVE EN USO Y EL PAR FS-/FSE- DEL *
000100*             : ARCHIVO, Y EMITE UN MENSAJE UNIFORME AL SPOOL    *
000110*             : PARA QUE OPERACIONES PUEDA DIAGNOSTICAR SIN      *
000120*             : ABRIR CADA PROGRAMA POR SEPARADO.                *
000130* ARCHIVOS    : NINGUNO (NO ABRE ARCHIVOS PROPIOS)               *
000140* ACCION (ES) : D=DIAGNOSTICA                                    *
000150* INSTALADO   : 19/02/1989                                       *
000160* BPM/RATIONAL: 102217                                           *
000170* NOMBRE      : DIAGNOSTICO COMUN DE FILE STATUS                 *
000180******************************************************************
000190*               L O G    D E   M O D I F I C A C I O N E S       *
000200******************************************************************
000210* FECHA      PROG  TICKET  DESCRIPCION                           *
000220* ---------- ----  ------  -------------------------------------- *
000230* 19/02/1989 HAR   102217  CREACION INICIAL, COPIA DE DEBD1R00     *
000240*                          (RUTINA CENTRAL NO DISPONIBLE EN ESTE *
000250*                          AMBIENTE) PARA USO PROPIO DE MOSEE.    *
000260* 11/07/1991 HAR   104490  AGREGADO DESPLIEGUE DE FSE-FEEDBACK.   *
000270* 03/03/1994 LQR   108802  SE AGREGA VALIDACION DE LLAVE EN       *
000280*                          BLANCO PARA NO IMPRIMIR BASURA.        *
000290* 21/09/1998 LQR   111950  AJUSTE PARA EL CAMBIO DE SIGLO (Y2K)   *
000300*                          EN EL SELLO DE FECHA DEL MENSAJE.      *
000310* 14/05/2003 PEDR  118744  SE AGREGA CONTADOR DE LLAMADAS PARA    *
000320*                          ESTADISTICA DE FALLOS POR ARCHIVO.     *
000330* 09/08/2026 MCH   241905  ADAPTADO AL SUITE MOSEE; SE RETIRA     *
000340*                          REFERENCIA A ARCHIVOS DE TARJETA Y SE  *
000350*                          GENERALIZA EL MENSAJE.                 *
000360* 09/08/2026 MCH   241952  SE AGREGAN VISTAS REDEFINIDAS DEL      *
000370*                          CONTADOR Y DE LOS MENSAJES PARA FACIL  *
000380*                          INSPECCION DESDE EL DUMP EN PRODUCCION.*
000381* 09/08/2026 MCH   242011  SE RENOMBRAN LOS PARAMETROS DE LINKAGE *
000382*                          AL ESTILO DEL RESTO DEL SHOP (SIN      *
000383*                          PREFIJO ESPECIAL); EL CONTADOR DE      *
000384*                          LLAMADAS PASA A NIVEL 77.              *
000390******************************************************************
000400 ID DIVISION.
000410 PROGRAM-ID.    MOSFSE10.
000420 AUTHOR.        H. ARGUETA.
000430 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BATCH.
000440 DATE-WRITTEN.  19/02/1989.
000450 DATE-COMPILED.
000460 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530 77  WKS-CONTADOR-LLAMADAS       PIC 9(07) COMP VALUE ZERO.
000570 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9 VALUE ZEROES.
000580 01  WKS-MENSAJE-1               PIC X(80) VALUE SPACES.
000590 01  WKS-MENSAJE-1-COLS REDEFINES WKS-MENSAJE-1.                  241952
000600     05  M1-ENCABEZADO           PIC X(08).
000610     05  M1-RESTO                PIC X(72).
000620 01  WKS-MENSAJE-2               PIC X(80) VALUE SPACES.
000630 01  WKS-MENSAJE-2-COLS REDEFINES WKS-MENSAJE-2.                  241952
000640     05  M2-ENCABEZADO           PIC X(11).
000650     05  M2-RESTO                PIC X(69).
000660 LINKAGE SECTION.
000670 01  PROGRAMA                    PIC X(08).
000680 01  ARCHIVO                     PIC X(08).
000690 01  ACCION                      PIC X(10).
000700 01  LLAVE                       PIC X(32).
000710 01  LLAVE-TICKER REDEFINES LLAVE.                                241952
000720     05  LLT-TICKER              PIC X(08).
000730     05  LLT-RESTO               PIC X(24).
000740 01  WKS-FILE-STATUS-P           PIC 9(02).
000750 01  FSE-AREA.
000760     05  FSE-RETURN              PIC S9(4) COMP-5.
000770     05  FSE-FUNCTION            PIC S9(4) COMP-5.
000780     05  FSE-FEEDBACK            PIC S9(4) COMP-5.
000790******************************************************************
000800 PROCEDURE DIVISION USING PROGRAMA ARCHIVO ACCION
000810                           LLAVE WKS-FILE-STATUS-P FSE-AREA.
000820******************************************************************
000830 000-MAIN SECTION.
000840     ADD 1 TO WKS-CONTADOR-LLAMADAS
000850     PERFORM ARMA-MENSAJES
000860     PERFORM DESPLIEGA-MENSAJES
000870     GOBACK.
000880 000-MAIN-E. EXIT.
000890
000900 ARMA-MENSAJES SECTION.                                           241905
000910     MOVE SPACES TO WKS-MENSAJE-1 WKS-MENSAJE-2
000920     MOVE WKS-CONTADOR-LLAMADAS TO WKS-MASCARA
000930     STRING '>>> FSE ' WKS-MASCARA
000940            ' PGM=' PROGRAMA
000950            ' ARCH=' ARCHIVO
000960            ' ACCION=' ACCION
000970            DELIMITED BY SIZE INTO WKS-MENSAJE-1
000980     STRING '    STATUS=' WKS-FILE-STATUS-P
000990            ' RETURN=' FSE-RETURN
001000            ' FUNCION=' FSE-FUNCTION
001010            ' FEEDBACK=' FSE-FEEDBACK
001020            DELIMITED BY SIZE INTO WKS-MENSAJE-2
001030     IF LLAVE NOT = SPACES AND LOW-VALUES
001040        STRING WKS-MENSAJE-2 DELIMITED BY SIZE
001050               ' LLAVE=' LLAVE DELIMITED BY SIZE
001060               INTO WKS-MENSAJE-2
001070     END-IF.
001080 ARMA-MENSAJES-E. EXIT.
001090
001100 DESPLIEGA-MENSAJES SECTION.
001110     DISPLAY WKS-MENSAJE-1 UPON CONSOLE
001120     DISPLAY WKS-MENSAJE-2 UPON CONSOLE.
001130 DESPLIEGA-MENSAJES-E. EXIT.
