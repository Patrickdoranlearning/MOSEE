000010******************************************************************
000020*              M S A N R E S   -   R E S U L T A D O               *
000030*                  D E   A N A L I S I S   M O S E E                *
000040******************************************************************
000050*  FECHA       : 08/01/2026                                      *
000060*  PROGRAMADOR : M. CASTELLANOS (MCH)                            *
000070*  APLICACION  : MOSEE - ANALISIS DE VALOR DE ACCIONES            *
000080*  DESCRIPCION : UN REGISTRO DE SALIDA POR EMISOR ANALIZADO,      *
000090*              : ESCRITO POR MOSWK010 Y LEIDO DESPUES COMO        *
000100*              : CORRIDA ACTUAL POR MOSWK020 (COMPARACION         *
000110*              : CONTRA LA CORRIDA ANTERIOR).                    *
000120******************************************************************
000130 01  REG-ANALRES.
000140     05  AR-TICKER               PIC X(08).
000150     05  AR-CURRENT-PRICE        PIC S9(07)V9999.
000160     05  AR-MARKET-CAP           PIC S9(13)V99.
000170     05  AR-DCF-VALUE            PIC S9(13)V99.
000180     05  AR-PAD-VALUE            PIC S9(13)V99.
000190     05  AR-PAD-DIV-VALUE        PIC S9(13)V99.
000200     05  AR-BOOK-VALUE           PIC S9(13)V99.
000210     05  AR-AVG-MARKET-PRICE     PIC S9(07)V9999.
000220     05  AR-MARKET-MOS           PIC S9(05)V9999.
000230     05  AR-PAD-MOS              PIC S9(05)V9999.
000240     05  AR-PAD-DIV-MOS          PIC S9(05)V9999.
000250     05  AR-DCF-MOS              PIC S9(05)V9999.
000260     05  AR-BOOK-MOS             PIC S9(05)V9999.
000270     05  AR-EARNINGS-EQUITY      PIC S9(03)V9999.
000280     05  AR-MARKET-MOSEE         PIC S9(07)V9999.
000290     05  AR-PAD-MOSEE            PIC S9(07)V9999.
000300     05  AR-PAD-DIV-MOSEE        PIC S9(07)V9999.
000310     05  AR-DCF-MOSEE            PIC S9(07)V9999.
000320     05  AR-BOOK-MOSEE           PIC S9(07)V9999.
000330     05  AR-QUALITY-SCORE        PIC 9(03)V99.
000340     05  AR-QUALITY-GRADE        PIC X(02).
000350     05  AR-CONF-LEVEL           PIC X(06).
000360         88  AR-CONF-HIGH                 VALUE 'HIGH  '.
000370         88  AR-CONF-MEDIUM                VALUE 'MEDIUM'.
000380         88  AR-CONF-LOW                  VALUE 'LOW   '.
000390     05  AR-CONF-SCORE           PIC 9(03)V9.
000400     05  AR-VAL-CONSERVATIVE     PIC S9(07)V99.
000410     05  AR-VAL-BASE             PIC S9(07)V99.
000420     05  AR-VAL-OPTIMISTIC       PIC S9(07)V99.
000430     05  AR-RANGE-CONFIDENCE     PIC X(11).
000440     05  AR-MOS-RATIO            PIC S9(05)V999.
000450     05  AR-BUY-BELOW            PIC S9(07)V99.
000460     05  AR-VERDICT              PIC X(17).
000470     05  AR-RANK                 PIC 9(05).
000480     05  AR-PERCENTILE           PIC 9(03)V9.
000490     05  FILLER                  PIC X(12).
